000100*----------------------------------------------------------------
000200* EXPREC.CPY
000300* EXPENSE TRANSACTION RECORD - ONE ROW PER EXPENSE POSTED BY A
000400* USER AGAINST A SPENDING CATEGORY.  FILE ARRIVES SORTED BY
000500* OWNER, THEN EXPENSE DATE, FOR THE MONTHLY METRICS RUN.
000600*
000700* 08/02/94  RJT  ORIGINAL LAYOUT FOR EXPRPT.                  B4488
000800*----------------------------------------------------------------
000900 01  EXPENSE-RECORD.
001000     05  EXP-ID                      PIC 9(09).
001100     05  EXP-CATEGORY-ID             PIC 9(09).
001200     05  EXP-AMOUNT                  PIC S9(07)V99.
001300     05  EXP-DATE                    PIC 9(08).
001400     05  EXP-OWNER-ID                PIC 9(09).
001500     05  EXP-DESCRIPTION             PIC X(100).
001600     05  FILLER                      PIC X(01).
