000100*----------------------------------------------------------------
000200* RESREC.CPY
000300* OPERATION-RESULT RECORD - ONE ROW WRITTEN PER MAINTENANCE
000400* TRANSACTION PROCESSED BY CATMAINT OR DISTMAINT.  READ BACK BY
000500* EXPRPT AT END OF DAY FOR THE APPLIED/REJECTED CONTROL TOTALS.
000600*
000700* 07/22/94  RJT  ORIGINAL LAYOUT.                             B4471
000800* 04/02/04  DWK  DROPPED THE TRAILING FILLER BYTE - RES-SUCCESS B6519
000900*                PLUS RES-MESSAGE ALREADY FILL THE FULL 81-BYTE
001000*                RESULT RECORD; A PAD BYTE HERE RAN THE FILE ONE
001100*                BYTE LONG AGAINST EXPRPT'S END-OF-DAY READ.
001200*----------------------------------------------------------------
001300 01  OPERATION-RESULT-RECORD.
001400     05  RES-SUCCESS                 PIC X(01).
001500         88  RES-SUCCESS-YES             VALUE 'Y'.
001600         88  RES-SUCCESS-NO              VALUE 'N'.
001700     05  RES-MESSAGE                 PIC X(80).
