000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EXPRPT.
000300 AUTHOR.         R J TIBBETTS.
000400 INSTALLATION.   CONSUMER BUDGETING SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.   08/02/1994.
000600 DATE-COMPILED.  08/02/1994.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*                    C H A N G E   L O G
001000* 07/09/04  DWK  ADDED THE EXPENSE-PERIOD PARM FILE AND START-  B6558
001100*                DATE FILTER ON THE CURRENT-DISTRIBUTION TOTALS
001200*                AT 220- - AUDIT FOUND THE OLD VERSION SUMMED
001300*                THE ENTIRE EXPENSE FEED FOR EVERY OWNER, NOT
001400*                JUST THE REQUESTED PERIOD.  CURRENT-MONTH TOTAL,
001500*                MONTHLY METRICS AND JOB-WIDE GRAND TOTALS ARE
001600*                UNAFFECTED - THOSE ARE SEPARATE METRICS.
001700* 03/18/04  DWK  ADDED PARAGRAPH-LEVEL AND FIELD-LEVEL COMMENTARY B6512
001800*                THROUGHOUT - NO LOGIC CHANGE.  DONE AFTER A SHOP
001900*                REVIEW FOUND THIS PROGRAM HARDER TO HAND OFF
002000*                THAN CATMAINT/DISTMAINT/CATSEED DUE TO SPARSE
002100*                NOTES ON THE CONTROL-BREAK AND TABLE LOGIC.
002200*----------------------------------------------------------------
002300* 08/02/94  RJT  ORIGINAL PROGRAM.  END-OF-DAY EXPECTED VS ACTUAL B4488
002400*                DISTRIBUTION REPORT, ONE CONTROL BREAK PER USER.
002500* 09/12/94  RJT  ADDED MONTHLY METRICS SECTION AT END OF REPORT   B4497
002600*                PER REQUEST FROM ACCOUNTING.
002700* 12/01/94  LMH  ADDED CURRENT-MONTH TOTAL LINE TO THE USER       B4530
002800*                CONTROL BREAK - PRIOR VERSION ONLY SHOWED THE
002900*                FULL-PERIOD TOTAL.
003000* 01/06/99  DWK  Y2K REMEDIATION - MONTH KEY WIDENED FROM YYMM    B5901
003100*                TO CCYYMM.  REBUILT MONTH TABLE ACCORDINGLY.
003200* 04/22/99  LMH  RAISED MONTH TABLE LIMIT FROM 36 TO 60 AND       B5944
003300*                OWNER-CATEGORY TABLE NOW SIZED TO THE 10-
003400*                CATEGORY LIMIT INSTEAD OF A FIXED 6.
003500* 09/17/01  PDS  FINAL TOTALS NOW PULL APPLIED/REJECTED COUNTS    B6120
003600*                FROM THE SHARED OPERATION-RESULT FILE INSTEAD OF
003700*                A HAND-KEYED CONTROL CARD.
003800* 03/11/02  PDS  CORRECTED EXPENSE-FILE RECORD LENGTH FROM 137 TO B6244
003900*                145 - FD DID NOT MATCH EXPREC.CPY, MISALIGNING
004000*                THE FILE ON READ.
004100* 05/02/03  DWK  BROKE OUT WS-EXP-CCYYMM INTO YEAR/MONTH PARTS   B6390
004200*                AND ADDED A CONSOLE WARNING WHEN THE MONTH
004300*                PORTION IS OUT OF RANGE - A BAD EXP-DATE ON THE
004400*                FEED FILE WAS SILENTLY SKEWING A MONTH BUCKET.
004500*----------------------------------------------------------------
004600*----------------------------------------------------------------
004700*  FIVE FILES: THREE READ-ONLY REFERENCE FEEDS (CATEGORY, DIST,
004800*  RESULT), ONE TRANSACTION FEED (EXPENSE), ONE REPORT OUTPUT.
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300*    TOP-OF-FORM CHANNEL FOR THE PRINTER - NOT CURRENTLY USED
005400*    BY THIS PROGRAM'S WRITE STATEMENTS, RESERVED FOR A FUTURE
005500*    PAGE-BREAK ENHANCEMENT IF THE REPORT GROWS PAST ONE PAGE
005600*    PER OWNER.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    ONE PARM CARD PER RUN - THE REQUESTING OWNER'S PERIOD
006200*    START DATE FOR THE CURRENT-DISTRIBUTION TOTALS AT 220-.
006300*    END DATE IS IMPLICITLY TODAY, ACCEPTED BELOW AT 190-.
006400     SELECT EXP-PARM-FILE ASSIGN TO "EXPPARM"
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-PARM-FILE.
006700
006800*    CATEGORY MASTER IS READ-ONLY HERE - THIS PROGRAM DOES NOT
006900*    MAINTAIN CATEGORIES, IT ONLY NEEDS THE TITLE AND OWNER TO
007000*    LABEL THE DETAIL LINES AND DRIVE THE PER-OWNER BREAK.
007100     SELECT CATEGORY-MASTER-IN ASSIGN TO "CATMSTI"
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS FS-CAT-MASTER.
007400
007500*    DISTRIBUTION MASTER SUPPLIES THE EXPECTED PERCENT PER
007600*    CATEGORY - COMPARED BELOW AGAINST THE ACTUAL PERCENT
007700*    COMPUTED FROM THE EXPENSE FILE FOR THE SAME OWNER.
007800     SELECT DIST-MASTER-IN ASSIGN TO "DISMSTI"
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS FS-DIST-MASTER.
008100
008200*    SHARED RESULT FILE - WRITTEN BY CATMAINT AND DISTMAINT
008300*    DURING TODAY'S MAINTENANCE RUNS, READ HERE ONLY FOR THE
008400*    APPLIED/REJECTED COUNTS ON THE FINAL TOTALS PAGE.
008500     SELECT OPERATION-RESULT-FILE ASSIGN TO "OPRESLT"
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS  IS FS-RESULT-FILE.
008800
008900*    EXPENSE FILE IS THE DAY'S TRANSACTION FEED - MUST ARRIVE
009000*    SORTED BY OWNER ID FOR THE CONTROL BREAK LOGIC AT 210- TO
009100*    WORK CORRECTLY.  NOT RE-SORTED HERE, PER B6244 FOLLOWUP.
009200     SELECT EXPENSE-FILE ASSIGN TO "EXPNFILE"
009300            ORGANIZATION IS SEQUENTIAL
009400            FILE STATUS  IS FS-EXPENSE-FILE.
009500
009600*    PRINTER-CLASS REPORT FILE - LINE SEQUENTIAL SO IT CAN BE
009700*    ROUTED TO SPOOL OR VIEWED WITH A PLAIN TEXT EDITOR.
009800     SELECT DISTRIBUTION-REPORT ASSIGN TO "DISTRPT"
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS FS-REPORT-FILE.
010100
010200*----------------------------------------------------------------
010300*  RECORD LAYOUTS FOR ALL FIVE FILES, FOLLOWED BY THE WORKING-
010400*  STORAGE TABLES AND PRINT-LINE GROUPS BUILT FROM THEM.
010500*----------------------------------------------------------------
010600 DATA DIVISION.
010700 FILE SECTION.
010800*    9-BYTE FIXED RECORD - JUST THE PERIOD START DATE.
010900 FD  EXP-PARM-FILE
011000     LABEL RECORD IS STANDARD
011100     RECORD CONTAINS 09 CHARACTERS.
011200 01  EXP-PARM-RECORD.
011300     05  EXP-PARM-START-DATE         PIC 9(08).
011400     05  FILLER                      PIC X(01).
011500
011600*    175-BYTE CATEGORY MASTER RECORD - SEE CATREC.CPY, SHARED
011700*    WITH CATMAINT AND DISTMAINT.
011800 FD  CATEGORY-MASTER-IN
011900     LABEL RECORD IS STANDARD
012000     RECORD CONTAINS 175 CHARACTERS.
012100 COPY CATREC.
012200
012300
012400*    46-BYTE DISTRIBUTION MASTER RECORD - SEE DISTREC.CPY.
012500 FD  DIST-MASTER-IN
012600     LABEL RECORD IS STANDARD
012700     RECORD CONTAINS 46 CHARACTERS.
012800 COPY DISTREC.
012900
013000
013100*    81-BYTE TRANSACTION RESULT RECORD - SEE RESREC.CPY.
013200 FD  OPERATION-RESULT-FILE
013300     LABEL RECORD IS STANDARD
013400     RECORD CONTAINS 81 CHARACTERS.
013500 COPY RESREC.
013600
013700
013800*    145-BYTE EXPENSE RECORD - SEE EXPREC.CPY.  RECORD LENGTH
013900*    CORRECTED BY B6244 (WAS 137, DID NOT MATCH THE COPYBOOK).
014000 FD  EXPENSE-FILE
014100     LABEL RECORD IS STANDARD
014200     RECORD CONTAINS 145 CHARACTERS.
014300 COPY EXPREC.
014400
014500
014600*    132-COLUMN PRINT FILE - EACH RPT- GROUP BELOW IS MOVED
014700*    WHOLE INTO RPT-PRINT-LINE JUST BEFORE ITS WRITE.
014800 FD  DISTRIBUTION-REPORT
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 132 CHARACTERS.
015100 01  RPT-PRINT-LINE                  PIC X(132).
015200
015300 WORKING-STORAGE SECTION.
015400*    FILE STATUS BYTES - ONE PER SELECT ABOVE, CHECKED AFTER
015500*    EVERY OPEN.
015600 77  FS-CAT-MASTER                   PIC X(02) VALUE ZEROES.
015700 77  FS-DIST-MASTER                  PIC X(02) VALUE ZEROES.
015800 77  FS-RESULT-FILE                  PIC X(02) VALUE ZEROES.
015900 77  FS-EXPENSE-FILE                 PIC X(02) VALUE ZEROES.
016000 77  FS-REPORT-FILE                  PIC X(02) VALUE ZEROES.
016100 77  FS-PARM-FILE                    PIC X(02) VALUE ZEROES.
016200
016300*    LEVEL-78 CONSTANTS USED IN PLACE OF LITERALS IN THE
016400*    PERFORM VARYING AND ADD STATEMENTS BELOW - SAME HOUSE
016500*    PRACTICE AS CATMAINT AND DISTMAINT.
016600 78  CTE-01                                    VALUE 1.
016700 78  CTE-10                                    VALUE 10.
016800 78  CTE-500                                   VALUE 500.
016900 78  CTE-60                                    VALUE 60.
017000
017100*    EOF AND CONTROL FLAGS FOR THE FOUR INPUT FILES PLUS THE
017200*    TWO WORKING SWITCHES USED DURING THE MAIN EXPENSE LOOP.
017300 01  WS-SWITCHES.
017400     05  WS-EOF-PARM-FILE             PIC X(01) VALUE 'N'.
017500         88  SW-EOF-PARM-FILE-Y                 VALUE 'Y'.
017600     05  WS-EOF-CAT-MASTER            PIC X(01) VALUE 'N'.
017700         88  SW-EOF-CAT-MASTER-Y                VALUE 'Y'.
017800     05  WS-EOF-DIST-MASTER           PIC X(01) VALUE 'N'.
017900         88  SW-EOF-DIST-MASTER-Y                VALUE 'Y'.
018000     05  WS-EOF-RESULT-FILE           PIC X(01) VALUE 'N'.
018100         88  SW-EOF-RESULT-FILE-Y                VALUE 'Y'.
018200     05  WS-EOF-EXPENSE-FILE          PIC X(01) VALUE 'N'.
018300         88  SW-EOF-EXPENSE-FILE-Y                VALUE 'Y'.
018400*        SET ONCE THE FIRST EXPENSE RECORD FOR AN OWNER HAS
018500*        BEEN SEEN - TELLS 000- WHETHER A FINAL CONTROL BREAK
018600*        IS NEEDED AFTER THE READ LOOP ENDS.
018700     05  WS-OWNER-HAS-DATA            PIC X(01) VALUE 'N'.
018800         88  SW-OWNER-HAS-DATA-Y                 VALUE 'Y'.
018900*        REUSED AS THE STOP CONDITION FOR BOTH THE OWNER-
019000*        CATEGORY TABLE SEARCH AND THE MONTH TABLE SEARCH -
019100*        RESET TO 'N' BEFORE EACH SEARCH BEGINS.
019200     05  WS-TXN-FOUND                 PIC X(01) VALUE 'N'.
019300         88  SW-TXN-FOUND-Y                      VALUE 'Y'.
019400     05  FILLER                       PIC X(01) VALUE SPACES.
019500
019600*    TABLE-SIZE COUNTERS PLUS THE RUNNING APPLIED/REJECTED
019700*    COUNTS PULLED FROM THE SHARED RESULT FILE AT 150-.
019800 01  WS-WORK-COUNTERS.
019900     05  WS-CAT-TABLE-COUNT           PIC S9(05) COMP VALUE ZEROES.
020000     05  WS-DIST-TABLE-COUNT          PIC S9(05) COMP VALUE ZEROES.
020100     05  WS-OWNER-CAT-COUNT           PIC S9(05) COMP VALUE ZEROES.
020200     05  WS-MONTH-COUNT                PIC S9(05) COMP VALUE ZEROES.
020300     05  WS-APPLIED-COUNT             PIC S9(07) COMP VALUE ZEROES.
020400     05  WS-REJECTED-COUNT            PIC S9(07) COMP VALUE ZEROES.
020500     05  FILLER                       PIC X(01) VALUE SPACES.
020600
020700*    TODAY'S DATE, BROKEN OUT TWO WAYS BELOW - ONE VIEW FOR
020800*    THE REPORT HEADING, ONE VIEW (CCYYMM) FOR MATCHING THE
020900*    CURRENT-MONTH TOTAL LINE ON THE OWNER CONTROL BREAK.
021000 01  WS-TODAY-DATE-NUM                PIC 9(08) VALUE ZEROES.
021100 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE-NUM.
021200     05  WS-TODAY-YYYY                PIC 9(04).
021300     05  WS-TODAY-MM                  PIC 9(02).
021400     05  WS-TODAY-DD                  PIC 9(02).
021500 01  WS-TODAY-DATE-EDIT               PIC 9(06).
021600 01  WS-TODAY-DATE-EDIT-PARTS REDEFINES WS-TODAY-DATE-EDIT.
021700     05  WS-TODAY-CCYYMM              PIC 9(06).
021800
021900*    PERIOD START DATE FOR THE CURRENT-DISTRIBUTION TOTALS AT
022000*    220- - READ FROM EXP-PARM-FILE AT 170-, BELOW.  END OF
022100*    THE PERIOD IS IMPLICITLY TODAY.
022200 01  WS-PERIOD-START-DATE             PIC 9(08) VALUE ZEROES.
022300
022400*    OWNER ID OF THE CONTROL GROUP PRESENTLY BEING ACCUMULATED -
022500*    COMPARED AGAINST EACH INCOMING EXP-OWNER-ID AT 200- TO
022600*    DETECT THE BREAK.
022700 01  WS-CURRENT-OWNER-ID              PIC 9(09) VALUE ZEROES.
022800*    B6390 - CCYYMM PULLED FROM THE CURRENT EXPENSE RECORD'S
022900 01  WS-EXP-CCYYMM                    PIC 9(06) VALUE ZEROES.
023000*    EXP-DATE, BROKEN INTO YEAR/MONTH PARTS SO 220- CAN RANGE-
023100*    CHECK THE MONTH PORTION BEFORE TOTALING.
023200 01  WS-EXP-CCYYMM-PARTS REDEFINES WS-EXP-CCYYMM.
023300     05  WS-EXP-CCYY                  PIC 9(04).
023400     05  WS-EXP-MM                    PIC 9(02).
023500
023600*    FULL-PERIOD AND CURRENT-MONTH RUNNING TOTALS FOR THE OWNER
023700*    PRESENTLY IN CONTROL - PRINTED ON THE USER TOTAL LINE AT
023800*    500-.
023900 01  WS-OWNER-TOTAL-AMOUNT            PIC S9(09)V99 VALUE ZEROES.
024000 01  WS-OWNER-CURRENT-MONTH-TOTAL     PIC S9(09)V99 VALUE ZEROES.
024100*    JOB-WIDE GRAND TOTAL ACROSS ALL OWNERS - PRINTED ON THE
024200*    FINAL TOTALS PAGE AT 700-.
024300 01  WS-GRAND-TOTAL-AMOUNT            PIC S9(11)V99 VALUE ZEROES.
024400 01  WS-GRAND-TOTAL-COUNT             PIC S9(07) COMP VALUE ZEROES.
024500*    ACTUAL PERCENT OF THE OWNER'S TOTAL SPENT IN ONE CATEGORY -
024600*    RECOMPUTED FRESH FOR EACH DETAIL LINE AT 520-, NOT STORED
024700*    IN THE OWNER-CATEGORY TABLE.
024800 01  WS-ACTUAL-PCT                    PIC 9(03) VALUE ZEROES.
024900
025000*    CATEGORY REFERENCE TABLE - TITLE AND OWNER ONLY, NEEDED TO
025100*    BUILD THE PER-OWNER CATEGORY LIST AT EACH CONTROL BREAK.
025200 01  WS-CAT-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
025300                          DEPENDING ON WS-CAT-TABLE-COUNT
025400                          INDEXED BY IDX-CAT.
025500     05  WS-CAT-ID                    PIC 9(09).
025600     05  WS-CAT-TITLE                 PIC X(40).
025700     05  WS-CAT-OWNER-ID              PIC 9(09).
025800
025900*    EXPECTED DISTRIBUTION REFERENCE TABLE.
026000 01  WS-DIST-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
026100                           DEPENDING ON WS-DIST-TABLE-COUNT
026200                           INDEXED BY IDX-DIST.
026300     05  WS-DIST-CATEGORY-ID          PIC 9(09).
026400     05  WS-DIST-PERCENT              PIC 9(03).
026500     05  WS-DIST-OWNER-ID             PIC 9(09).
026600
026700*    PER-OWNER WORKING TABLE - REBUILT AT EVERY CONTROL BREAK FROM
026800*    THE CATEGORY/DISTRIBUTION REFERENCE TABLES ABOVE.  A USER MAY
026900*    NOT OWN MORE THAN 10 CATEGORIES SO 10 SLOTS ALWAYS SUFFICE.
027000 01  WS-OWNER-CAT-TABLE OCCURS 1 TO 10 TIMES
027100                        DEPENDING ON WS-OWNER-CAT-COUNT
027200                        INDEXED BY IDX-OWNER-CAT.
027300*        CARRIED OVER FROM THE CATEGORY MASTER AT 510-.
027400     05  OC-CATEGORY-ID               PIC 9(09).
027500     05  OC-CATEGORY-TITLE            PIC X(40).
027600*        FILLED IN AT 511- FROM THE DISTRIBUTION MASTER -
027700*        STAYS ZERO IF THE OWNER HAS NO DISTRIBUTION ROW FOR
027800*        THIS CATEGORY.
027900     05  OC-EXPECTED-PCT              PIC 9(03).
028000*        ACTUAL AMOUNT SPENT IN THIS CATEGORY, ACCUMULATED AT
028100*        230- AS EXPENSE RECORDS ARE READ.
028200     05  OC-AMOUNT                    PIC S9(09)V99.
028300
028400*    MONTHLY METRICS TABLE - ONE ROW PER CALENDAR MONTH SEEN IN
028500*    THE EXPENSE FILE, ACROSS ALL OWNERS.
028600 01  WS-MONTH-TABLE OCCURS 1 TO 60 TIMES
028700                    DEPENDING ON WS-MONTH-COUNT
028800                    INDEXED BY IDX-MONTH.
028900*        CENTURY-YEAR-MONTH KEY FOR THIS SLOT - WIDENED FROM
029000*        YYMM BY THE Y2K FIX (B5901).
029100     05  MO-CCYYMM                    PIC 9(06).
029200*        TOTAL EXPENSE AMOUNT FOR THIS MONTH, ALL OWNERS
029300*        COMBINED.
029400     05  MO-AMOUNT                    PIC S9(09)V99.
029500*        NUMBER OF EXPENSE RECORDS FALLING IN THIS MONTH.
029600     05  MO-COUNT                     PIC S9(07) COMP.
029700
029800*    REPORT LINE LAYOUTS - EACH IS A FULL 132-CHARACTER 01 GROUP
029900*    MOVED WHOLE TO RPT-PRINT-LINE BEFORE THE WRITE.
030000*    PAGE TITLE - PRINTED ONCE AT 195-.
030100 01  RPT-HEADING-1.
030200     05  FILLER                       PIC X(40) VALUE SPACES.
030300     05  FILLER                       PIC X(52) VALUE
030400         "CONSUMER BUDGETING SYSTEMS - DISTRIBUTION COMPARISON".
030500     05  FILLER                       PIC X(40) VALUE SPACES.
030600
030700*    RUN DATE LINE - PRINTED ONCE AT 195-.
030800 01  RPT-HEADING-2.
030900     05  FILLER                       PIC X(45) VALUE SPACES.
031000     05  FILLER                       PIC X(18) VALUE
031100         "PROCESSING DATE - ".
031200     05  RPT-H2-DATE                  PIC 9(08).
031300     05  FILLER                       PIC X(61) VALUE SPACES.
031400
031500
031600*    DETAIL COLUMN HEADINGS - PRINTED ONCE, ABOVE THE FIRST
031700*    OWNER'S CATEGORY LINES.
031800 01  RPT-COLUMN-HEADINGS.
031900     05  FILLER                       PIC X(10) VALUE "  CAT ID  ".
032000     05  FILLER                       PIC X(02) VALUE SPACES.
032100     05  FILLER                       PIC X(40) VALUE
032200         "CATEGORY TITLE                         ".
032300     05  FILLER                       PIC X(02) VALUE SPACES.
032400     05  FILLER                       PIC X(08) VALUE "EXP PCT ".
032500     05  FILLER                       PIC X(02) VALUE SPACES.
032600     05  FILLER                       PIC X(08) VALUE "ACT PCT ".
032700     05  FILLER                       PIC X(02) VALUE SPACES.
032800     05  FILLER                       PIC X(16) VALUE
032900         " ACTUAL AMOUNT  ".
033000     05  FILLER                       PIC X(42) VALUE SPACES.
033100
033200
033300*    ONE LINE PER CATEGORY OWNED BY THE CURRENT USER - EXPECTED
033400*    PCT COMES FROM THE DISTRIBUTION MASTER, ACTUAL PCT IS
033500*    COMPUTED AT 520- FROM TODAY'S EXPENSE ACTIVITY.
033600 01  RPT-DETAIL-LINE.
033700     05  RPT-DTL-CAT-ID               PIC Z(08)9.
033800     05  FILLER                       PIC X(02) VALUE SPACES.
033900     05  RPT-DTL-CAT-TITLE            PIC X(40).
034000     05  FILLER                       PIC X(02) VALUE SPACES.
034100     05  RPT-DTL-EXPECTED-PCT         PIC ZZ9.
034200     05  FILLER                       PIC X(01) VALUE "%".
034300     05  FILLER                       PIC X(04) VALUE SPACES.
034400     05  RPT-DTL-ACTUAL-PCT           PIC ZZ9.
034500     05  FILLER                       PIC X(01) VALUE "%".
034600     05  FILLER                       PIC X(04) VALUE SPACES.
034700     05  RPT-DTL-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
034800     05  FILLER                       PIC X(41) VALUE SPACES.
034900
035000
035100*    CONTROL BREAK TOTAL LINE - FULL-PERIOD AND CURRENT-MONTH
035200*    AMOUNTS FOR THE OWNER JUST FINISHED (B4530).
035300 01  RPT-USER-TOTAL-LINE.
035400     05  FILLER                       PIC X(10) VALUE SPACES.
035500     05  FILLER                       PIC X(14) VALUE "USER ".
035600     05  RPT-UTL-OWNER-ID             PIC 9(09).
035700     05  FILLER                       PIC X(01) VALUE SPACES.
035800     05  FILLER                       PIC X(20) VALUE
035900         "TOTAL AMOUNT      - ".
036000     05  RPT-UTL-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
036100     05  FILLER                       PIC X(06) VALUE SPACES.
036200     05  FILLER                       PIC X(20) VALUE
036300         "CURRENT MONTH   -   ".
036400     05  RPT-UTL-CURRENT-MONTH        PIC Z,ZZZ,ZZ9.99-.
036500     05  FILLER                       PIC X(24) VALUE SPACES.
036600
036700 01  RPT-BLANK-LINE                   PIC X(132) VALUE SPACES.
036800
036900*    SECTION HEADING FOR THE MONTHLY METRICS BLOCK ADDED BY
037000*    B4497 - PRINTED AFTER THE LAST OWNER'S DETAIL LINES.
037100 01  RPT-MONTHLY-HEADING.
037200     05  FILLER                       PIC X(50) VALUE SPACES.
037300     05  FILLER                       PIC X(32) VALUE
037400         "MONTHLY EXPENSE METRICS SUMMARY".
037500     05  FILLER                       PIC X(50) VALUE SPACES.
037600
037700
037800*    ONE LINE PER CALENDAR MONTH FOUND IN THE EXPENSE FILE,
037900*    ACROSS ALL OWNERS COMBINED.
038000 01  RPT-MONTHLY-LINE.
038100     05  FILLER                       PIC X(10) VALUE SPACES.
038200     05  FILLER                       PIC X(08) VALUE "MONTH - ".
038300     05  RPT-MTH-CCYYMM               PIC 9(06).
038400     05  FILLER                       PIC X(06) VALUE SPACES.
038500     05  FILLER                       PIC X(10) VALUE "AMOUNT - ".
038600     05  RPT-MTH-AMOUNT               PIC Z,ZZZ,ZZ9.99-.
038700     05  FILLER                       PIC X(06) VALUE SPACES.
038800     05  FILLER                       PIC X(10) VALUE "COUNT - ".
038900     05  RPT-MTH-COUNT                PIC ZZZZ9.
039000     05  FILLER                       PIC X(59) VALUE SPACES.
039100
039200*    GRAND TOTAL AMOUNT AND EXPENSE COUNT FOR THE ENTIRE RUN.
039300 01  RPT-FINAL-TOTALS-LINE-1.
039400     05  FILLER                       PIC X(10) VALUE SPACES.
039500     05  FILLER                       PIC X(22) VALUE
039600         "GRAND TOTAL AMOUNT - ".
039700     05  RPT-FTL-GRAND-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
039800     05  FILLER                       PIC X(20) VALUE
039900         "  TOTAL EXPENSES - ".
040000     05  RPT-FTL-GRAND-COUNT          PIC ZZZZZZ9.
040100     05  FILLER                       PIC X(63) VALUE SPACES.
040200
040300
040400*    APPLIED/REJECTED MAINTENANCE COUNTS PULLED FROM THE SHARED
040500*    RESULT FILE AT 150- (B6120) - NOT COUNTED BY THIS PROGRAM.
040600 01  RPT-FINAL-TOTALS-LINE-2.
040700     05  FILLER                       PIC X(10) VALUE SPACES.
040800     05  FILLER                       PIC X(30) VALUE
040900         "MAINTENANCE TXNS APPLIED  - ".
041000     05  RPT-FTL-APPLIED-COUNT        PIC ZZZZZ9.
041100     05  FILLER                       PIC X(06) VALUE SPACES.
041200     05  FILLER                       PIC X(30) VALUE
041300         "MAINTENANCE TXNS REJECTED - ".
041400     05  RPT-FTL-REJECTED-COUNT       PIC ZZZZZ9.
041500     05  FILLER                       PIC X(41) VALUE SPACES.
041600
041700 PROCEDURE DIVISION.
041800
041900*==================================================================
042000*  END-OF-DAY EXPECTED VS ACTUAL DISTRIBUTION REPORT.
042100*
042200*  LOADS THE CATEGORY AND DISTRIBUTION MASTERS AND TODAY'S
042300*  OPERATION-RESULT FILE INTO WORKING-STORAGE TABLES, THEN
042400*  READS THE EXPENSE FEED (WHICH MUST ARRIVE SORTED BY OWNER)
042500*  ONE OWNER AT A TIME.  FOR EACH OWNER IT BUILDS A SMALL
042600*  WORKING TABLE OF THE CATEGORIES THAT OWNER HOLDS, ACCUMULATES
042700*  ACTUAL SPENDING PER CATEGORY, AND AT THE CONTROL BREAK PRINTS
042800*  ONE DETAIL LINE PER CATEGORY COMPARING EXPECTED PERCENT
042900*  (FROM THE DISTRIBUTION MASTER) TO ACTUAL PERCENT (COMPUTED
043000*  HERE), FOLLOWED BY A USER TOTAL LINE.  AFTER THE LAST OWNER
043100*  A MONTHLY METRICS SECTION AND A FINAL TOTALS PAGE ARE
043200*  PRINTED.  THIS PROGRAM DOES NOT VALIDATE THAT A USER'S
043300*  EXPECTED PERCENTAGES SUM TO 100 - THAT CHECK BELONGS TO
043400*  DISTMAINT AT MAINTENANCE TIME, NOT TO THIS REPORT.
043500*==================================================================
043600 000-MAIN-CONTROL.
043700     PERFORM 100-BEGIN-LOAD-CATEGORY-MASTER
043800        THRU 100-END-LOAD-CATEGORY-MASTER
043900
044000     PERFORM 130-BEGIN-LOAD-DIST-MASTER
044100        THRU 130-END-LOAD-DIST-MASTER
044200
044300     PERFORM 150-BEGIN-LOAD-OPERATION-RESULTS
044400        THRU 150-END-LOAD-OPERATION-RESULTS
044500
044600     PERFORM 170-BEGIN-LOAD-RUN-PARM
044700        THRU 170-END-LOAD-RUN-PARM
044800
044900     PERFORM 190-BEGIN-OPEN-EXPENSE-AND-REPORT
045000        THRU 190-END-OPEN-EXPENSE-AND-REPORT
045100
045200     PERFORM 195-BEGIN-PRINT-REPORT-HEADING
045300        THRU 195-END-PRINT-REPORT-HEADING
045400
045500     PERFORM 200-BEGIN-PROCESS-EXPENSE-RECORDS
045600        THRU 200-END-PROCESS-EXPENSE-RECORDS
045700        UNTIL SW-EOF-EXPENSE-FILE-Y
045800
045900     IF SW-OWNER-HAS-DATA-Y
046000         PERFORM 500-BEGIN-FINISH-LAST-OWNER
046100            THRU 500-END-FINISH-LAST-OWNER
046200     END-IF
046300
046400     PERFORM 600-BEGIN-PRINT-MONTHLY-METRICS
046500        THRU 600-END-PRINT-MONTHLY-METRICS
046600
046700     PERFORM 700-BEGIN-PRINT-FINAL-TOTALS
046800        THRU 700-END-PRINT-FINAL-TOTALS
046900
047000     CLOSE EXPENSE-FILE
047100           DISTRIBUTION-REPORT
047200
047300     STOP RUN.
047400
047500*    LOADS THE ENTIRE CATEGORY MASTER INTO WS-CAT-TABLE-ENTRIES
047600*    SO 510- CAN FIND A GIVEN OWNER'S CATEGORIES WITHOUT A
047700*    SECOND PASS OF THE FILE.
047800 100-BEGIN-LOAD-CATEGORY-MASTER.
047900     OPEN INPUT CATEGORY-MASTER-IN
048000     IF FS-CAT-MASTER NOT = "00"
048100         DISPLAY "EXPRPT - CANNOT OPEN CATEGORY MASTER, STATUS "
048200                 FS-CAT-MASTER
048300         STOP RUN
048400     END-IF
048500
048600     PERFORM 110-BEGIN-READ-CAT-MASTER
048700        THRU 110-END-READ-CAT-MASTER
048800        UNTIL SW-EOF-CAT-MASTER-Y
048900
049000     CLOSE CATEGORY-MASTER-IN.
049100 100-END-LOAD-CATEGORY-MASTER.
049200     EXIT.
049300
049400*    ONE CATEGORY MASTER ROW PER TABLE SLOT - TITLE AND OWNER
049500*    ONLY, NO PERCENT DATA LIVES ON THIS RECORD.
049600 110-BEGIN-READ-CAT-MASTER.
049700     READ CATEGORY-MASTER-IN
049800         AT END
049900             SET SW-EOF-CAT-MASTER-Y TO TRUE
050000         NOT AT END
050100             ADD CTE-01 TO WS-CAT-TABLE-COUNT
050200             SET IDX-CAT TO WS-CAT-TABLE-COUNT
050300             MOVE CAT-ID       TO WS-CAT-ID       (IDX-CAT)
050400             MOVE CAT-TITLE    TO WS-CAT-TITLE    (IDX-CAT)
050500             MOVE CAT-OWNER-ID TO WS-CAT-OWNER-ID (IDX-CAT)
050600     END-READ.
050700 110-END-READ-CAT-MASTER.
050800     EXIT.
050900
051000*    LOADS THE ENTIRE DISTRIBUTION MASTER INTO
051100*    WS-DIST-TABLE-ENTRIES - THE SOURCE OF THE EXPECTED
051200*    PERCENT SHOWN ON EACH DETAIL LINE.
051300 130-BEGIN-LOAD-DIST-MASTER.
051400     OPEN INPUT DIST-MASTER-IN
051500     IF FS-DIST-MASTER NOT = "00"
051600         DISPLAY "EXPRPT - CANNOT OPEN DIST MASTER, STATUS "
051700                 FS-DIST-MASTER
051800         STOP RUN
051900     END-IF
052000
052100     PERFORM 140-BEGIN-READ-DIST-MASTER
052200        THRU 140-END-READ-DIST-MASTER
052300        UNTIL SW-EOF-DIST-MASTER-Y
052400
052500     CLOSE DIST-MASTER-IN.
052600 130-END-LOAD-DIST-MASTER.
052700     EXIT.
052800
052900 140-BEGIN-READ-DIST-MASTER.
053000     READ DIST-MASTER-IN
053100         AT END
053200             SET SW-EOF-DIST-MASTER-Y TO TRUE
053300         NOT AT END
053400             ADD CTE-01 TO WS-DIST-TABLE-COUNT
053500             SET IDX-DIST TO WS-DIST-TABLE-COUNT
053600             MOVE DIST-CATEGORY-ID TO
053700                  WS-DIST-CATEGORY-ID (IDX-DIST)
053800             MOVE DIST-PERCENT     TO WS-DIST-PERCENT (IDX-DIST)
053900             MOVE DIST-OWNER-ID    TO WS-DIST-OWNER-ID (IDX-DIST)
054000     END-READ.
054100 140-END-READ-DIST-MASTER.
054200     EXIT.
054300
054400*    THE OPERATION-RESULT FILE HOLDS EVERY TRANSACTION RESULT
054500*    WRITTEN TODAY BY CATMAINT AND DISTMAINT - READ IT HERE ONLY
054600*    FOR THE APPLIED/REJECTED CONTROL TOTALS ON THE FINAL PAGE.
054700 150-BEGIN-LOAD-OPERATION-RESULTS.
054800     OPEN INPUT OPERATION-RESULT-FILE
054900     IF FS-RESULT-FILE NOT = "00"
055000         DISPLAY "EXPRPT - CANNOT OPEN RESULT FILE, STATUS "
055100                 FS-RESULT-FILE
055200         STOP RUN
055300     END-IF
055400
055500     PERFORM 160-BEGIN-READ-ONE-RESULT
055600        THRU 160-END-READ-ONE-RESULT
055700        UNTIL SW-EOF-RESULT-FILE-Y
055800
055900     CLOSE OPERATION-RESULT-FILE.
056000 150-END-LOAD-OPERATION-RESULTS.
056100     EXIT.
056200
056300*    TALLIES SUCCESSFUL VS REJECTED MAINTENANCE TRANSACTIONS -
056400*    RES-SUCCESS-YES IS THE SAME 88-LEVEL CATMAINT AND
056500*    DISTMAINT SET WHEN THEY WRITE THIS RECORD.
056600 160-BEGIN-READ-ONE-RESULT.
056700     READ OPERATION-RESULT-FILE
056800         AT END
056900             SET SW-EOF-RESULT-FILE-Y TO TRUE
057000         NOT AT END
057100             IF RES-SUCCESS-YES
057200                 ADD CTE-01 TO WS-APPLIED-COUNT
057300             ELSE
057400                 ADD CTE-01 TO WS-REJECTED-COUNT
057500             END-IF
057600     END-READ.
057700 160-END-READ-ONE-RESULT.
057800     EXIT.
057900
058000*    ONE PARM RECORD PER RUN - THE PERIOD START DATE FOR THE
058100*    CURRENT-DISTRIBUTION TOTALS COMPUTED PER OWNER AT 220-.
058200*    NO LOOP NEEDED, THE WHOLE JOB SHARES THE ONE START DATE.
058300 170-BEGIN-LOAD-RUN-PARM.
058400     OPEN INPUT EXP-PARM-FILE
058500     IF FS-PARM-FILE NOT = "00"
058600         DISPLAY "EXPRPT - CANNOT OPEN EXPENSE PARM FILE, STATUS "
058700                 FS-PARM-FILE
058800         STOP RUN
058900     END-IF
059000
059100     READ EXP-PARM-FILE
059200         AT END
059300             SET SW-EOF-PARM-FILE-Y TO TRUE
059400             DISPLAY "EXPRPT - EXPENSE PARM FILE IS EMPTY, STATUS "
059500                     FS-PARM-FILE
059600             STOP RUN
059700         NOT AT END
059800             MOVE EXP-PARM-START-DATE TO WS-PERIOD-START-DATE
059900     END-READ
060000
060100     CLOSE EXP-PARM-FILE.
060200 170-END-LOAD-RUN-PARM.
060300     EXIT.
060400
060500*    WS-TODAY-CCYYMM DRIVES THE CURRENT-MONTH TOTAL LOGIC AT
060600*    220- - COMPUTED ONCE HERE, NOT RE-DERIVED PER RECORD.
060700 190-BEGIN-OPEN-EXPENSE-AND-REPORT.
060800     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
060900     MOVE WS-TODAY-DATE-NUM (1:6) TO WS-TODAY-CCYYMM
061000
061100     OPEN INPUT EXPENSE-FILE
061200     OPEN OUTPUT DISTRIBUTION-REPORT.
061300 190-END-OPEN-EXPENSE-AND-REPORT.
061400     EXIT.
061500
061600*    FOUR-LINE PAGE HEADING - TITLE, RUN DATE, A BLANK LINE,
061700*    THEN THE COLUMN HEADINGS FOR THE DETAIL SECTION.
061800 195-BEGIN-PRINT-REPORT-HEADING.
061900     MOVE RPT-HEADING-1 TO RPT-PRINT-LINE
062000     WRITE RPT-PRINT-LINE
062100
062200     MOVE WS-TODAY-DATE-NUM TO RPT-H2-DATE
062300     MOVE RPT-HEADING-2 TO RPT-PRINT-LINE
062400     WRITE RPT-PRINT-LINE
062500
062600     MOVE RPT-BLANK-LINE TO RPT-PRINT-LINE
062700     WRITE RPT-PRINT-LINE
062800
062900     MOVE RPT-COLUMN-HEADINGS TO RPT-PRINT-LINE
063000     WRITE RPT-PRINT-LINE.
063100 195-END-PRINT-REPORT-HEADING.
063200     EXIT.
063300
063400*    MAIN EXPENSE READ LOOP - A CHANGE IN EXP-OWNER-ID (OR THE
063500*    FIRST RECORD OF THE RUN) TRIGGERS A CONTROL BREAK BEFORE
063600*    THE NEW RECORD IS ACCUMULATED.  RELIES ON THE FEED BEING
063700*    SORTED BY OWNER - AN OUT-OF-SEQUENCE FEED WILL SPLIT ONE
063800*    OWNER ACROSS SEVERAL FALSE BREAKS.
063900 200-BEGIN-PROCESS-EXPENSE-RECORDS.
064000     READ EXPENSE-FILE
064100         AT END
064200             SET SW-EOF-EXPENSE-FILE-Y TO TRUE
064300         NOT AT END
064400             IF NOT SW-OWNER-HAS-DATA-Y
064500                     OR EXP-OWNER-ID NOT = WS-CURRENT-OWNER-ID
064600                 PERFORM 210-BEGIN-OWNER-BREAK
064700                    THRU 210-END-OWNER-BREAK
064800             END-IF
064900             PERFORM 220-BEGIN-ACCUMULATE-EXPENSE
065000                THRU 220-END-ACCUMULATE-EXPENSE
065100     END-READ.
065200 200-END-PROCESS-EXPENSE-RECORDS.
065300     EXIT.
065400
065500*    B4530 - CLOSES OUT THE PRIOR OWNER (IF ANY), THEN STARTS
065600*    A FRESH ACCUMULATION FOR THE NEW OWNER AND REBUILDS THE
065700*    OWNER-CATEGORY WORKING TABLE FROM SCRATCH.
065800 210-BEGIN-OWNER-BREAK.
065900     IF SW-OWNER-HAS-DATA-Y
066000         PERFORM 500-BEGIN-FINISH-LAST-OWNER
066100            THRU 500-END-FINISH-LAST-OWNER
066200     END-IF
066300
066400     MOVE EXP-OWNER-ID TO WS-CURRENT-OWNER-ID
066500     MOVE 'Y' TO WS-OWNER-HAS-DATA
066600     MOVE ZEROES TO WS-OWNER-TOTAL-AMOUNT
066700                     WS-OWNER-CURRENT-MONTH-TOTAL
066800                     WS-OWNER-CAT-COUNT
066900
067000     PERFORM 510-BEGIN-BUILD-OWNER-CAT-TABLE
067100        THRU 510-END-BUILD-OWNER-CAT-TABLE
067200        VARYING IDX-CAT FROM CTE-01 BY CTE-01
067300          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT.
067400 210-END-OWNER-BREAK.
067500     EXIT.
067600
067700*    ONE PASS OF THE CATEGORY TABLE, KEEPING ONLY THE ROWS
067800*    OWNED BY THE NEW CURRENT OWNER - AT MOST CTE-10 OF THEM
067900*    PER THE 10-CATEGORY OWNERSHIP LIMIT.
068000 510-BEGIN-BUILD-OWNER-CAT-TABLE.
068100     IF WS-CAT-OWNER-ID (IDX-CAT) = WS-CURRENT-OWNER-ID
068200         ADD CTE-01 TO WS-OWNER-CAT-COUNT
068300         SET IDX-OWNER-CAT TO WS-OWNER-CAT-COUNT
068400         MOVE WS-CAT-ID (IDX-CAT)    TO OC-CATEGORY-ID (IDX-OWNER-CAT)
068500         MOVE WS-CAT-TITLE (IDX-CAT) TO
068600              OC-CATEGORY-TITLE (IDX-OWNER-CAT)
068700         MOVE ZEROES                 TO OC-AMOUNT (IDX-OWNER-CAT)
068800         MOVE ZEROES                 TO
068900              OC-EXPECTED-PCT (IDX-OWNER-CAT)
069000         PERFORM 511-BEGIN-FIND-EXPECTED-PCT
069100            THRU 511-END-FIND-EXPECTED-PCT
069200            VARYING IDX-DIST FROM CTE-01 BY CTE-01
069300              UNTIL IDX-DIST GREATER WS-DIST-TABLE-COUNT
069400     END-IF.
069500 510-END-BUILD-OWNER-CAT-TABLE.
069600     EXIT.
069700
069800*    MATCHES THE OWNER-CATEGORY SLOT AGAINST THE DISTRIBUTION
069900*    MASTER TO CARRY OVER THE EXPECTED PERCENT - A CATEGORY
070000*    WITH NO DISTRIBUTION ROW SIMPLY KEEPS ITS ZERO DEFAULT.
070100 511-BEGIN-FIND-EXPECTED-PCT.
070200     IF WS-DIST-OWNER-ID (IDX-DIST) = WS-CURRENT-OWNER-ID
070300             AND WS-DIST-CATEGORY-ID (IDX-DIST) =
070400                 WS-CAT-ID (IDX-CAT)
070500         MOVE WS-DIST-PERCENT (IDX-DIST) TO
070600              OC-EXPECTED-PCT (IDX-OWNER-CAT)
070700     END-IF.
070800 511-END-FIND-EXPECTED-PCT.
070900     EXIT.
071000
071100*    B6390 - EXP-DATE IS SPLIT INTO WS-EXP-CCYYMM/WS-EXP-MM SO
071200*    THE MONTH PORTION CAN BE RANGE-CHECKED BELOW BEFORE THE
071300*    AMOUNT IS BUCKETED - A BAD FEED DATE USED TO SKEW A MONTH
071400*    SILENTLY.  THE AMOUNT IS STILL TOTALED EITHER WAY, ONLY
071500*    THE CONSOLE WARNING IS NEW.
071600 220-BEGIN-ACCUMULATE-EXPENSE.
071700     ADD EXP-AMOUNT TO WS-GRAND-TOTAL-AMOUNT
071800     ADD CTE-01     TO WS-GRAND-TOTAL-COUNT
071900
072000*    RANGE CHECK ADDED BY B6390 - THE AMOUNT IS STILL TOTALED
072100*    ABOVE EITHER WAY, THIS ONLY WARNS THE OPERATOR SO A BAD
072200*    FEED DATE GETS INVESTIGATED RATHER THAN SILENTLY SKEWING
072300*    A MONTH BUCKET.
072400     MOVE EXP-DATE (1:6) TO WS-EXP-CCYYMM
072500     IF WS-EXP-MM LESS 1 OR WS-EXP-MM GREATER 12
072600         DISPLAY "WARNING - EXP-ID " EXP-ID
072700                 " HAS AN INVALID MONTH IN EXP-DATE - "
072800                 WS-EXP-CCYYMM " - STILL TOTALED"
072900     END-IF
073000     IF WS-EXP-CCYYMM = WS-TODAY-CCYYMM
073100         ADD EXP-AMOUNT TO WS-OWNER-CURRENT-MONTH-TOTAL
073200     END-IF
073300
073400*    B6558 - THE CURRENT-DISTRIBUTION TOTALS BELOW (OWNER
073500*    TOTAL AND THE PER-CATEGORY SLOTS SEARCHED AT 230-) ONLY
073600*    COUNT EXPENSES DATED ON OR AFTER THE PERIOD START DATE
073700*    READ AT 170- - THE GRAND TOTAL, CURRENT-MONTH TOTAL AND
073800*    MONTHLY METRICS ABOVE AND BELOW ARE SEPARATE JOB-WIDE
073900*    METRICS AND STAY UNFILTERED.
074000     IF EXP-DATE NOT LESS WS-PERIOD-START-DATE
074100         ADD EXP-AMOUNT TO WS-OWNER-TOTAL-AMOUNT
074200
074300         MOVE 'N' TO WS-TXN-FOUND
074400         PERFORM 230-BEGIN-TEST-OWNER-CAT-SLOT
074500            THRU 230-END-TEST-OWNER-CAT-SLOT
074600            VARYING IDX-OWNER-CAT FROM CTE-01 BY CTE-01
074700              UNTIL IDX-OWNER-CAT GREATER WS-OWNER-CAT-COUNT
074800                 OR SW-TXN-FOUND-Y
074900     END-IF
075000
075100     PERFORM 240-BEGIN-ACCUMULATE-MONTH
075200        THRU 240-END-ACCUMULATE-MONTH.
075300 220-END-ACCUMULATE-EXPENSE.
075400     EXIT.
075500
075600*    LINEAR SEARCH OF THE OWNER-CATEGORY TABLE FOR THE
075700*    TRANSACTION'S CATEGORY - TABLE IS AT MOST CTE-10 ROWS SO
075800*    A SEQUENTIAL SEARCH IS PLENTY FAST.
075900 230-BEGIN-TEST-OWNER-CAT-SLOT.
076000     IF OC-CATEGORY-ID (IDX-OWNER-CAT) = EXP-CATEGORY-ID
076100         MOVE 'Y' TO WS-TXN-FOUND
076200         ADD EXP-AMOUNT TO OC-AMOUNT (IDX-OWNER-CAT)
076300     END-IF.
076400 230-END-TEST-OWNER-CAT-SLOT.
076500     EXIT.
076600
076700*    B4497 - MAINTAINS THE JOB-WIDE MONTH TABLE INDEPENDENTLY
076800*    OF THE PER-OWNER CATEGORY TABLE ABOVE - A NEW MONTH SLOT
076900*    IS OPENED ONLY WHEN NO EXISTING SLOT MATCHES.
077000 240-BEGIN-ACCUMULATE-MONTH.
077100     MOVE 'N' TO WS-TXN-FOUND
077200     PERFORM 250-BEGIN-TEST-MONTH-SLOT
077300        THRU 250-END-TEST-MONTH-SLOT
077400        VARYING IDX-MONTH FROM CTE-01 BY CTE-01
077500          UNTIL IDX-MONTH GREATER WS-MONTH-COUNT
077600             OR SW-TXN-FOUND-Y
077700
077800     IF NOT SW-TXN-FOUND-Y
077900         ADD CTE-01 TO WS-MONTH-COUNT
078000         SET IDX-MONTH TO WS-MONTH-COUNT
078100         MOVE WS-EXP-CCYYMM TO MO-CCYYMM (IDX-MONTH)
078200         MOVE ZEROES         TO MO-AMOUNT (IDX-MONTH)
078300         MOVE ZEROES         TO MO-COUNT (IDX-MONTH)
078400         ADD EXP-AMOUNT TO MO-AMOUNT (IDX-MONTH)
078500         ADD CTE-01     TO MO-COUNT (IDX-MONTH)
078600     END-IF.
078700 240-END-ACCUMULATE-MONTH.
078800     EXIT.
078900
079000*    RAISED FROM 36 TO CTE-60 SLOTS BY B5944 SO A FIVE-YEAR
079100*    RUN HISTORY DOES NOT OVERFLOW THE TABLE.
079200 250-BEGIN-TEST-MONTH-SLOT.
079300     IF MO-CCYYMM (IDX-MONTH) = WS-EXP-CCYYMM
079400         MOVE 'Y' TO WS-TXN-FOUND
079500         ADD EXP-AMOUNT TO MO-AMOUNT (IDX-MONTH)
079600         ADD CTE-01     TO MO-COUNT (IDX-MONTH)
079700     END-IF.
079800 250-END-TEST-MONTH-SLOT.
079900     EXIT.
080000
080100*    CONTROL BREAK FLUSH - PRINTS ONE DETAIL LINE PER CATEGORY
080200*    OWNED BY THE JUST-FINISHED USER, THEN THE USER TOTAL LINE.
080300 500-BEGIN-FINISH-LAST-OWNER.
080400     PERFORM 520-BEGIN-PRINT-OWNER-CATEGORY
080500        THRU 520-END-PRINT-OWNER-CATEGORY
080600        VARYING IDX-OWNER-CAT FROM CTE-01 BY CTE-01
080700          UNTIL IDX-OWNER-CAT GREATER WS-OWNER-CAT-COUNT
080800
080900     MOVE WS-CURRENT-OWNER-ID           TO RPT-UTL-OWNER-ID
081000     MOVE WS-OWNER-TOTAL-AMOUNT         TO RPT-UTL-AMOUNT
081100     MOVE WS-OWNER-CURRENT-MONTH-TOTAL  TO RPT-UTL-CURRENT-MONTH
081200     MOVE RPT-USER-TOTAL-LINE TO RPT-PRINT-LINE
081300     WRITE RPT-PRINT-LINE
081400
081500     MOVE RPT-BLANK-LINE TO RPT-PRINT-LINE
081600     WRITE RPT-PRINT-LINE.
081700 500-END-FINISH-LAST-OWNER.
081800     EXIT.
081900
082000*    ACTUAL PERCENT IS DERIVED HERE, NOT STORED, SINCE IT
082100*    DEPENDS ON THE OWNER'S FINAL TOTAL WHICH IS NOT KNOWN
082200*    UNTIL THE CONTROL BREAK.  A ZERO OWNER TOTAL SHORT-
082300*    CIRCUITS TO A ZERO PERCENT TO AVOID DIVIDE BY ZERO.
082400 520-BEGIN-PRINT-OWNER-CATEGORY.
082500     IF WS-OWNER-TOTAL-AMOUNT NOT = ZEROES
082600         COMPUTE WS-ACTUAL-PCT ROUNDED =
082700             (OC-AMOUNT (IDX-OWNER-CAT) / WS-OWNER-TOTAL-AMOUNT)
082800             * 100
082900     ELSE
083000         MOVE ZEROES TO WS-ACTUAL-PCT
083100     END-IF
083200
083300     MOVE OC-CATEGORY-ID (IDX-OWNER-CAT)    TO RPT-DTL-CAT-ID
083400     MOVE OC-CATEGORY-TITLE (IDX-OWNER-CAT) TO RPT-DTL-CAT-TITLE
083500     MOVE OC-EXPECTED-PCT (IDX-OWNER-CAT)   TO RPT-DTL-EXPECTED-PCT
083600     MOVE WS-ACTUAL-PCT                     TO RPT-DTL-ACTUAL-PCT
083700     MOVE OC-AMOUNT (IDX-OWNER-CAT)         TO RPT-DTL-AMOUNT
083800
083900     MOVE RPT-DETAIL-LINE TO RPT-PRINT-LINE
084000     WRITE RPT-PRINT-LINE.
084100 520-END-PRINT-OWNER-CATEGORY.
084200     EXIT.
084300
084400*    B4497 - PRINTED ONCE AFTER ALL OWNER DETAIL AND TOTAL
084500*    LINES, ONE LINE PER MONTH ACCUMULATED AT 240-.
084600 600-BEGIN-PRINT-MONTHLY-METRICS.
084700     MOVE RPT-MONTHLY-HEADING TO RPT-PRINT-LINE
084800     WRITE RPT-PRINT-LINE
084900
085000     PERFORM 610-BEGIN-PRINT-ONE-MONTH
085100        THRU 610-END-PRINT-ONE-MONTH
085200        VARYING IDX-MONTH FROM CTE-01 BY CTE-01
085300          UNTIL IDX-MONTH GREATER WS-MONTH-COUNT
085400
085500     MOVE RPT-BLANK-LINE TO RPT-PRINT-LINE
085600     WRITE RPT-PRINT-LINE.
085700 600-END-PRINT-MONTHLY-METRICS.
085800     EXIT.
085900
086000*    MONTH TABLE IS NOT SORTED - ROWS PRINT IN FIRST-SEEN
086100*    ORDER, WHICH IS NORMALLY CHRONOLOGICAL SINCE THE FEED
086200*    ARRIVES IN OWNER/DATE ORDER.
086300 610-BEGIN-PRINT-ONE-MONTH.
086400     MOVE MO-CCYYMM (IDX-MONTH) TO RPT-MTH-CCYYMM
086500     MOVE MO-AMOUNT (IDX-MONTH) TO RPT-MTH-AMOUNT
086600     MOVE MO-COUNT  (IDX-MONTH) TO RPT-MTH-COUNT
086700     MOVE RPT-MONTHLY-LINE TO RPT-PRINT-LINE
086800     WRITE RPT-PRINT-LINE.
086900 610-END-PRINT-ONE-MONTH.
087000     EXIT.
087100
087200*    B6120 - APPLIED/REJECTED COUNTS NOW COME FROM THE SHARED
087300*    RESULT FILE LOADED AT 150- INSTEAD OF A HAND-KEYED CONTROL
087400*    CARD, WHICH WAS A FREQUENT SOURCE OF MISMATCHED TOTALS.
087500 700-BEGIN-PRINT-FINAL-TOTALS.
087600     MOVE WS-GRAND-TOTAL-AMOUNT TO RPT-FTL-GRAND-AMOUNT
087700     MOVE WS-GRAND-TOTAL-COUNT  TO RPT-FTL-GRAND-COUNT
087800     MOVE RPT-FINAL-TOTALS-LINE-1 TO RPT-PRINT-LINE
087900     WRITE RPT-PRINT-LINE
088000
088100     MOVE WS-APPLIED-COUNT  TO RPT-FTL-APPLIED-COUNT
088200     MOVE WS-REJECTED-COUNT TO RPT-FTL-REJECTED-COUNT
088300     MOVE RPT-FINAL-TOTALS-LINE-2 TO RPT-PRINT-LINE
088400     WRITE RPT-PRINT-LINE.
088500 700-END-PRINT-FINAL-TOTALS.
088600     EXIT.
088700
088800 END PROGRAM EXPRPT.
088900
