000100*----------------------------------------------------------------
000200* CATREC.CPY
000300* SPENDING CATEGORY MASTER RECORD - ONE ROW PER USER-OWNED
000400* SPENDING CATEGORY (HOUSING, FOOD, ETC).  MASTER IS KEYED AND
000500* KEPT IN ASCENDING CAT-ID SEQUENCE ON DISK.
000600*
000700* 07/14/94  RJT  ORIGINAL LAYOUT FOR CATMAINT/CATSEED.       B4471
000800* 03/02/99  LMH  WIDENED CAT-DESCRIPTION TO 100 BYTES PER    B5920
000900*                USER REQUEST FROM BUDGET COUNSELING GRP.
001000*----------------------------------------------------------------
001100 01  CAT-MASTER-RECORD.
001200     05  CAT-ID                      PIC 9(09).
001300     05  CAT-TITLE                   PIC X(40).
001400     05  CAT-DESCRIPTION             PIC X(100).
001500     05  CAT-CREATED-DATE            PIC 9(08).
001600     05  CAT-UPDATED-DATE            PIC 9(08).
001700     05  CAT-OWNER-ID                PIC 9(09).
001800     05  FILLER                      PIC X(01).
