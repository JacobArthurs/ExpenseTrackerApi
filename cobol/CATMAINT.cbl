000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CATMAINT.
000300 AUTHOR.         R J TIBBETTS.
000400 INSTALLATION.   CONSUMER BUDGETING SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.   07/25/1994.
000600 DATE-COMPILED.  07/25/1994.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*                    C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 07/25/94  RJT  ORIGINAL PROGRAM.  APPLIES CREATE/UPDATE/DELETE  B4471
001200*                MAINTENANCE TRANSACTIONS AGAINST THE SPENDING
001300*                CATEGORY MASTER AND REWRITES THE MASTER.
001400* 08/09/94  RJT  ADDED 10-CATEGORY-PER-USER LIMIT CHECK ON       B4479
001500*                CREATE PER BUDGET COUNSELING GROUP REQUEST.
001600* 11/03/94  RJT  ADDED OWNER/ADMIN AUTHORIZATION CHECK TO        B4502
001700*                UPDATE AND DELETE - PRIOR VERSION LET ANY USER
001800*                CHANGE ANY CATEGORY.
001900* 02/14/95  LMH  ADDED END-OF-JOB LISTING OF EACH TOUCHED OWNER'S B4560
002000*                CATEGORIES (SORT/SEARCH RULES FROM THE COUNSELING
002100*                DESK'S SPEC) FOR THE DAILY AUDIT PACKAGE.
002200* 06/01/96  LMH  CORRECTED SEARCH-BY-DESCRIPTION TO BE CASE       B4711
002300*                INSENSITIVE - AUDITORS WERE MISSING HITS ON
002400*                MIXED-CASE DESCRIPTIONS.
002500* 01/06/99  DWK  Y2K REMEDIATION - VERIFIED ALL DATE FIELDS ARE   B5901
002600*                STORED CCYYMMDD.  NO CODE CHANGE REQUIRED.
002700* 04/22/99  LMH  RAISED IN-MEMORY TABLE LIMIT FROM 300 TO 500     B5944
002800*                CATEGORIES - VOLUME GROWTH FROM NEW ENROLLEES.
002900* 09/17/01  PDS  REWORDED REJECT MESSAGES TO MATCH THE WORDING    B6120
003000*                THE HELP DESK SCRIPT USES.
003100* 03/11/02  PDS  ADDED DESCRIPTION AND OVERVIEW SEARCH FILTERS -   B6244
003200*                THE 06/01/96 FIX ABOVE ONLY MADE THE TITLE FILTER
003300*                CASE INSENSITIVE.  COUNSELING DESK REPORTED THE
003400*                DESCRIPTION FILTER WAS NEVER WIRED UP AT ALL.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    INPUT PASS - THE SAME PHYSICAL FILE THE NIGHTLY EXTRACT DROPS
004400*    UNDER LOGICAL NAME CATMSTI.  READ ONCE IN FULL AT 110- BELOW.
004500     SELECT CATEGORY-MASTER-IN  ASSIGN TO "CATMSTI"
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-CAT-MASTER-IN.
004800
004900*    OUTPUT PASS - REWRITTEN FROM SCRATCH BY 300- ONCE ALL OF
005000*    TODAY'S TRANSACTIONS HAVE BEEN APPLIED IN MEMORY.  THE
005100*    NIGHTLY JOB STREAM RENAMES CATMSTO OVER CATMSTI BEFORE
005200*    TOMORROW'S RUN.
005300     SELECT CATEGORY-MASTER-OUT ASSIGN TO "CATMSTO"
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS FS-CAT-MASTER-OUT.
005600
005700*    READ-ONLY HERE - CATMAINT NEVER MAINTAINS THE USER MASTER,
005800*    IT ONLY CONSULTS ROLE FOR THE ADMIN-OVERRIDE CHECK.
005900     SELECT USER-MASTER-FILE ASSIGN TO "USERMAST"
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS FS-USER-MASTER.
006200
006300*    SHARED FEED FILE - CARRIES BOTH CATEGORY (TXN-ENTITY = 'C')
006400*    AND EXPENSE-DISTRIBUTION (TXN-ENTITY = 'E') MAINTENANCE
006500*    TRANSACTIONS.  DISTMAINT MAKES ITS OWN INDEPENDENT PASS OVER
006600*    THIS SAME FILE FOR ITS OWN ENTITY CODE.
006700     SELECT MAINT-TRANSACTION-FILE ASSIGN TO "MAINTTXN"
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-TRANSACTION-FILE.
007000
007100*    ONE ROW WRITTEN PER TRANSACTION PROCESSED, SUCCESS OR
007200*    REJECT - EXPRPT.CBL READS THIS BACK FOR ITS APPLIED/REJECTED
007300*    CONTROL TOTALS ON THE DAILY REPORT.
007400     SELECT OPERATION-RESULT-FILE ASSIGN TO "OPRESLT"
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS FS-RESULT-FILE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*    175-BYTE FIXED RECORD, LAYOUT PER CATREC COPYBOOK.
008100 FD  CATEGORY-MASTER-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 175 CHARACTERS.
008400 COPY CATREC.
008500
008600*    SAME 175-BYTE LAYOUT AS THE INPUT MASTER ABOVE, DECLARED
008700*    UNSTRUCTURED HERE (PIC X(175)) TO AVOID A DUPLICATE COPY OF
008800*    THE CATREC 01-LEVEL NAME IN ONE COMPILE UNIT.
008900 FD  CATEGORY-MASTER-OUT
009000     LABEL RECORD IS STANDARD
009100     RECORD CONTAINS 175 CHARACTERS.
009200 01  CAT-MASTER-OUT-RECORD                PIC X(175).
009300
009400*    44-BYTE FIXED RECORD, LAYOUT PER USERREC COPYBOOK.
009500 FD  USER-MASTER-FILE
009600     LABEL RECORD IS STANDARD
009700     RECORD CONTAINS 44 CHARACTERS.
009800 COPY USERREC.
009900
010000*    172-BYTE FIXED RECORD, LAYOUT PER TXNREC COPYBOOK.
010100 FD  MAINT-TRANSACTION-FILE
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 172 CHARACTERS.
010400 COPY TXNREC.
010500
010600*    81-BYTE FIXED RECORD, LAYOUT PER RESREC COPYBOOK.
010700 FD  OPERATION-RESULT-FILE
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 81 CHARACTERS.
011000 COPY RESREC.
011100
011200 WORKING-STORAGE SECTION.
011300*    FILE-STATUS BYTES FOR EACH OF THE FIVE SEQUENTIAL FILES THIS
011400*    JOB TOUCHES.  '00' MEANS THE LAST I/O ON THAT FILE WORKED;
011500*    ANYTHING ELSE IS TESTED IMMEDIATELY AFTER THE OPEN/READ AND
011600*    IS FATAL FOR THE OPENS (SEE 100-BEGIN-LOAD-CATEGORY-MASTER).
011700 77  FS-CAT-MASTER-IN              PIC X(02) VALUE ZEROES.
011800 77  FS-CAT-MASTER-OUT             PIC X(02) VALUE ZEROES.
011900 77  FS-USER-MASTER                PIC X(02) VALUE ZEROES.
012000 77  FS-TRANSACTION-FILE           PIC X(02) VALUE ZEROES.
012100 77  FS-RESULT-FILE                PIC X(02) VALUE ZEROES.
012200
012300*    LEVEL-78 CONSTANTS IN PLACE OF LITERAL 1/10/500 SCATTERED
012400*    THROUGH THE PROCEDURE DIVISION - CTE-10 IS THE PER-OWNER
012500*    CATEGORY LIMIT, CTE-500 IS THE IN-MEMORY TABLE CEILING.
012600 78  CTE-01                                  VALUE 1.
012700 78  CTE-10                                  VALUE 10.
012800 78  CTE-500                                 VALUE 500.
012900
013000*    ONE-BYTE SWITCHES, EACH WITH ITS OWN 88-LEVEL CONDITION NAME
013100*    PER SHOP CONVENTION - NEVER TESTED AS 'Y'/'N' LITERALS IN THE
013200*    PROCEDURE DIVISION EXCEPT WHERE NOTED.
013300 01  WS-SWITCHES.
013400     05  WS-EOF-CAT-MASTER          PIC X(01) VALUE 'N'.
013500         88  SW-EOF-CAT-MASTER-Y              VALUE 'Y'.
013600     05  WS-EOF-TRANSACTION         PIC X(01) VALUE 'N'.
013700         88  SW-EOF-TRANSACTION-Y             VALUE 'Y'.
013800     05  WS-EOF-USER-MASTER         PIC X(01) VALUE 'N'.
013900         88  SW-EOF-USER-MASTER-Y             VALUE 'Y'.
014000     05  WS-TXN-AUTHORIZED          PIC X(01) VALUE 'N'.
014100         88  SW-TXN-AUTHORIZED-Y              VALUE 'Y'.
014200     05  WS-TXN-FOUND               PIC X(01) VALUE 'N'.
014300         88  SW-TXN-FOUND-Y                   VALUE 'Y'.
014400
014500*    RUN COUNTERS.  THE FOUR CREATED/UPDATED/DELETED/REJECTED
014600*    COUNTS FEED THE CONTROL-TOTAL DISPLAY AT END OF JOB IN
014700*    000-MAIN-CONTROL AND ARE THE FIGURES THE OPERATOR CHECKS
014800*    AGAINST THE INPUT TRANSACTION COUNT EACH NIGHT.
014900 01  WS-WORK-COUNTERS.
015000     05  WS-CAT-TABLE-COUNT         PIC S9(05) COMP VALUE ZEROES.
015100     05  WS-USER-TABLE-COUNT        PIC S9(05) COMP VALUE ZEROES.
015200     05  WS-OWNER-CAT-COUNT         PIC S9(05) COMP VALUE ZEROES.
015300     05  WS-FOUND-INDEX             PIC S9(05) COMP VALUE ZEROES.
015400     05  WS-CREATED-COUNT           PIC S9(07) COMP VALUE ZEROES.
015500     05  WS-UPDATED-COUNT           PIC S9(07) COMP VALUE ZEROES.
015600     05  WS-DELETED-COUNT           PIC S9(07) COMP VALUE ZEROES.
015700     05  WS-REJECTED-COUNT          PIC S9(07) COMP VALUE ZEROES.
015800     05  WS-DISPLACE-INDEX          PIC S9(05) COMP VALUE ZEROES.
015900
016000*    HIGH-WATER MARK FOR CAT-ID, ESTABLISHED WHILE THE MASTER IS
016100*    LOADED IN 110-BEGIN-READ-CAT-MASTER.  NEW CATEGORIES ARE
016200*    ASSIGNED HIGH-CAT-ID + 1 SO IDS NEVER COLLIDE AND THE MASTER
016300*    STAYS IN ASCENDING SEQUENCE ONCE 310- RESORTS IT BY ID.
016400 01  WS-HIGH-CAT-ID                 PIC 9(09) VALUE ZEROES.
016500
016600*    RUN DATE, ACCEPTED FROM THE SYSTEM CLOCK ONCE AT THE TOP OF
016700*    THE JOB AND STAMPED ONTO EVERY CATEGORY THIS RUN CREATES OR
016800*    UPDATES.  THE -PARTS REDEFINES BELOW EXISTS ONLY SO A FUTURE
016900*    ENHANCEMENT CAN BREAK OUT YYYY/MM/DD WITHOUT REPUNCHING THE
017000*    WORKING-STORAGE ENTRY; NO CURRENT PARAGRAPH REFERENCES IT.
017100 01  WS-TODAY-DATE-NUM              PIC 9(08) VALUE ZEROES.
017200 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE-NUM.
017300     05  WS-TODAY-YYYY              PIC 9(04).
017400     05  WS-TODAY-MM                PIC 9(02).
017500     05  WS-TODAY-DD                PIC 9(02).
017600
017700*    ZERO-SUPPRESSED DISPLAY WORK AREA FOR THE 'CATEGORY NOT
017800*    FOUND' REJECT MESSAGES BUILT IN 212- AND 213- BELOW - THE
017900*    -X REDEFINES LETS THE STRING VERB TREAT THE 9-DIGIT ID AS
018000*    ALPHANUMERIC WHEN IT IS MOVED INTO WS-CAT-ID-DISPLAY.
018100 01  WS-CAT-ID-EDIT                 PIC 9(09) VALUE ZEROES.
018200 01  WS-CAT-ID-EDIT-X REDEFINES WS-CAT-ID-EDIT
018300                                    PIC X(09).
018400 01  WS-CAT-ID-DISPLAY              PIC Z(08)9.
018500
018600*    IN-MEMORY IMAGE OF THE ENTIRE CATEGORY MASTER FOR THE
018700*    DURATION OF THE RUN.  LOADED BY 110-, MAINTAINED IN PLACE BY
018800*    210- AND ITS CHILDREN, RESORTED AND REWRITTEN BY 300-.  500
018900*    ROWS IS THE 04/22/99 CEILING (SEE CHANGE LOG) - THIS IS A
019000*    SMALL-SHOP FILE, NOT A CANDIDATE FOR VSAM/DB2 CONVERSION.
019100 01  WS-CAT-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
019200                           DEPENDING ON WS-CAT-TABLE-COUNT
019300                           INDEXED BY IDX-CAT IDX-CAT2.
019400*    ONE TABLE ROW PER LOADED/CREATED CATEGORY - FIELDS MIRROR
019500*    CATREC.CPY ONE FOR ONE SO 110- AND 320- CAN MOVE STRAIGHT
019600*    ACROSS WITHOUT ANY EDITING.
019700     05  WS-CAT-ID                  PIC 9(09).
019800     05  WS-CAT-TITLE               PIC X(40).
019900     05  WS-CAT-DESCRIPTION         PIC X(100).
020000     05  WS-CAT-CREATED-DATE        PIC 9(08).
020100     05  WS-CAT-UPDATED-DATE        PIC 9(08).
020200     05  WS-CAT-OWNER-ID            PIC 9(09).
020300
020400*    USER MASTER LOADED WHOLE INTO MEMORY SO 291-BEGIN-CHECK-
020500*    ADMIN-ROLE CAN RESOLVE ADMIN OVERRIDE WITHOUT A SECOND PASS
020600*    OF THE USER MASTER FILE PER TRANSACTION.
020700 01  WS-USER-TABLE-ENTRIES OCCURS 1 TO 2000 TIMES
020800                            DEPENDING ON WS-USER-TABLE-COUNT
020900                            INDEXED BY IDX-USER.
021000*    ID/ROLE PAIR ONLY - USERREC CARRIES MORE FIELDS BUT NONE OF
021100*    THEM ARE NEEDED FOR THE AUTHORIZATION CHECK IN 291-/292-.
021200     05  WS-USER-ID                 PIC 9(09).
021300     05  WS-USER-ROLE               PIC X(05).
021400
021500*    OWNERS TOUCHED BY TODAY'S TRANSACTION RUN - USED TO DRIVE
021600*    THE END-OF-JOB CATEGORY LISTING WITHOUT LISTING OWNERS THAT
021700*    WERE NOT PART OF THIS RUN.
021800 01  WS-TOUCHED-OWNER-COUNT         PIC S9(05) COMP VALUE ZEROES.
021900 01  WS-TOUCHED-OWNERS OCCURS 1 TO 500 TIMES
022000                        DEPENDING ON WS-TOUCHED-OWNER-COUNT
022100                        INDEXED BY IDX-OWNER.
022200     05  WS-TOUCHED-OWNER-ID        PIC 9(09).
022300
022400*    SEARCH/LIST WORK AREA FOR 400-LIST-OWNER-CATEGORIES AND ITS
022500*    450-APPLY-CATEGORY-FILTERS SUBORDINATE (SORT KEY BUILD-UP).
022600 01  WS-LIST-WORK-AREA.
022700*    WS-LIST-MATCH-COUNT/EMITTED IMPLEMENT PAGE-STYLE OFFSET/LIMIT
022800*    OVER THE FILTERED RESULT SET (SEE 450- BELOW) - OFFSET SKIPS
022900*    THE FIRST N MATCHES, LIMIT CAPS HOW MANY ARE PRINTED AFTER
023000*    THAT.  WS-FILTER-* HOLD THE FIVE OPTIONAL SEARCH CRITERIA;
023100*    THEIR VALUE CLAUSES ARE THE "NOT SET" SENTINELS 450- TESTS
023200*    FOR.
023300     05  WS-LIST-MATCH-COUNT        PIC S9(05) COMP VALUE ZEROES.
023400     05  WS-LIST-OFFSET             PIC S9(05) COMP VALUE ZEROES.
023500     05  WS-LIST-LIMIT              PIC S9(05) COMP VALUE 10.
023600     05  WS-LIST-EMITTED            PIC S9(05) COMP VALUE ZEROES.
023700     05  WS-FILTER-ID               PIC 9(09) VALUE ZEROES.
023800     05  WS-FILTER-TITLE            PIC X(40) VALUE SPACES.
023900     05  WS-FILTER-DESCRIPTION      PIC X(100) VALUE SPACES.
024000     05  WS-FILTER-OVERVIEW         PIC X(100) VALUE SPACES.
024100     05  WS-FILTER-START-DATE       PIC 9(08) VALUE ZEROES.
024200     05  WS-FILTER-END-DATE         PIC 9(08) VALUE 99999999.
024300
024400*    OUTER/INNER SUBSCRIPTS SHARED BY BOTH BUBBLE SORTS IN THIS
024500*    PROGRAM (310- REBUILDS ID SEQUENCE FOR THE OUTPUT MASTER,
024600*    410- REBUILDS DISPLAY SEQUENCE FOR THE OWNER LISTING).  THE
024700*    SWAP-ENTRY WORK AREA BELOW HOLDS ONE ROW WHILE TWO OTHERS
024800*    TRADE PLACES.
024900 01  WS-SORT-SLOT-A                 PIC S9(05) COMP VALUE ZEROES.
025000 01  WS-SORT-SLOT-B                 PIC S9(05) COMP VALUE ZEROES.
025100 01  WS-SORT-SWAP-ENTRY.
025200*    HOLDS ONE FULL TABLE ROW WHILE TWO ROWS TRADE PLACES IN
025300*    313-/415- BELOW - SAME SHAPE AS ONE WS-CAT-TABLE-ENTRIES
025400*    OCCURRENCE, FIELD FOR FIELD.
025500     05  WS-SWAP-CAT-ID             PIC 9(09).
025600     05  WS-SWAP-CAT-TITLE          PIC X(40).
025700     05  WS-SWAP-CAT-DESCRIPTION    PIC X(100).
025800     05  WS-SWAP-CAT-CREATED-DATE   PIC 9(08).
025900     05  WS-SWAP-CAT-UPDATED-DATE   PIC 9(08).
026000     05  WS-SWAP-CAT-OWNER-ID       PIC 9(09).
026100*    ALPHANUMERIC VIEW OF THE SWAP AREA, USED ONLY TO ZERO IT OUT
026200*    WITH MOVE LOW-VALUES AT JOB START (SEE 000-MAIN-CONTROL).
026300 01  WS-SORT-SWAP-ENTRY-X REDEFINES WS-SORT-SWAP-ENTRY
026400                                    PIC X(170).
026500
026600*    SPARE SCRATCH FIELD, NOT CURRENTLY REFERENCED BY ANY
026700*    PARAGRAPH - CARRIED OVER FROM THE ORIGINAL 07/25/94 LAYOUT
026800*    FOR A DISPLAY-FORMATTING ROUTINE THAT WAS NEVER WRITTEN.
026900 01  WS-MESSAGE-WORK                PIC X(80) VALUE SPACES.
027000
027100*    CASE-FOLD WORK AREAS FOR THE TITLE-SEARCH FILTER (SEE THE
027200*    06/01/96 CHANGE-LOG ENTRY).  UPPERCASED VIA INSPECT/CONVERTING
027300*    RATHER THAN A LIBRARY ROUTINE.
027400 01  WS-TITLE-COMPARE-1              PIC X(40) VALUE SPACES.
027500 01  WS-TITLE-COMPARE-2              PIC X(40) VALUE SPACES.
027600
027700*    GENERIC CASE-INSENSITIVE "CONTAINS" TEST WORK AREA - USED BY
027800*    THE DESCRIPTION AND OVERVIEW SEARCH FILTERS (SEE THE 03/11/02
027900*    CHANGE-LOG ENTRY).  CALLER LOADS SOURCE/PATTERN SPACE-PADDED
028000*    TO 100 BYTES AND PERFORMS 460-BEGIN-TEST-STRING-CONTAINS.
028100 01  WS-CONTAINS-WORK-AREA.
028200*    SOURCE/PATTERN ARE SPACE-PADDED TO A FIXED 100 BYTES SO THE
028300*    LENGTH-FINDING PARAGRAPHS BELOW CAN SCAN BACKWARD FOR THE
028400*    FIRST NON-BLANK BYTE REGARDLESS OF THE CALLER'S FIELD WIDTH.
028500     05  WS-CONTAINS-SOURCE          PIC X(100) VALUE SPACES.
028600     05  WS-CONTAINS-PATTERN         PIC X(100) VALUE SPACES.
028700     05  WS-CONTAINS-SOURCE-LEN      PIC S9(03) COMP VALUE ZEROES.
028800     05  WS-CONTAINS-PATTERN-LEN     PIC S9(03) COMP VALUE ZEROES.
028900     05  WS-CONTAINS-SCAN-POS        PIC S9(03) COMP VALUE ZEROES.
029000     05  WS-CONTAINS-RESULT          PIC X(01) VALUE 'N'.
029100         88  CONTAINS-FOUND-YES                VALUE 'Y'.
029200     05  FILLER                      PIC X(01) VALUE SPACES.
029300
029400 PROCEDURE DIVISION.
029500
029600*==================================================================
029700*  PROCEDURE DIVISION NARRATIVE
029800*  (KEPT HERE RATHER THAN REPEATED IN EACH PARAGRAPH BANNER SO A
029900*  NEW PROGRAMMER CAN READ ONE PLACE FOR THE BIG PICTURE.)
030000*
030100*  CATMAINT MAKES THREE PASSES OVER IN-MEMORY DATA, NOT THREE
030200*  PASSES OVER DISK:
030300*
030400*    1.  BOTH MASTERS ARE READ ONCE, WHOLE, INTO THE
030500*        WS-CAT-TABLE-ENTRIES AND WS-USER-TABLE-ENTRIES TABLES.
030600*        NEITHER TABLE IS EVER RE-READ FROM DISK DURING THE RUN.
030700*
030800*    2.  EVERY CATEGORY TRANSACTION ON THE SHARED FEED FILE IS
030900*        APPLIED DIRECTLY AGAINST THE IN-MEMORY CATEGORY TABLE -
031000*        CREATE APPENDS A ROW, UPDATE OVERLAYS ONE IN PLACE,
031100*        DELETE SHIFTS EVERY FOLLOWING ROW UP ONE SLOT.  NOTHING
031200*        IS WRITTEN TO THE OUTPUT MASTER UNTIL ALL TRANSACTIONS
031300*        HAVE BEEN APPLIED.
031400*
031500*    3.  THE TABLE IS RESORTED INTO ID SEQUENCE AND WRITTEN OUT IN
031600*        ONE PASS, THEN RESORTED AGAIN INTO DISPLAY SEQUENCE FOR
031700*        THE AUDIT LISTING - TWO DIFFERENT ORDERS FOR TWO
031800*        DIFFERENT CONSUMERS OF THE SAME DATA.
031900*
032000*  AUTHORIZATION IS OWNER-OR-ADMIN THROUGHOUT: A TRANSACTION MAY
032100*  ALWAYS BE APPLIED BY THE CATEGORY'S OWNER, AND MAY ALSO BE
032200*  APPLIED BY ANY USER WHOSE USER-MASTER ROLE BYTE READS 'ADMIN'.
032300*  THERE IS NO PARTIAL-ADMIN OR CATEGORY-SCOPED ADMIN CONCEPT.
032400*==================================================================
032500
032600
032700*==================================================================
032800*  000-MAIN-CONTROL
032900*  TOP-LEVEL JOB STEP.  LOADS BOTH MASTERS INTO MEMORY, APPLIES
033000*  EVERY TRANSACTION ON MAINT-TRANSACTION-FILE WHOSE TXN-ENTITY IS
033100*  'C' (TRANSACTIONS FOR THE EXPENSE-DISTRIBUTION MASTER ARE LEFT
033200*  FOR DISTMAINT TO PICK UP OFF THE SAME FEED FILE), REWRITES THE
033300*  CATEGORY MASTER IN ID SEQUENCE, PRINTS THE AUDIT LISTING FOR
033400*  EVERY OWNER TOUCHED THIS RUN, THEN DISPLAYS CONTROL TOTALS.
033500*==================================================================
033600 000-MAIN-CONTROL.
033700*    PRIME THE SWAP WORK AREA SO A COMPILER/DEBUGGER DUMP TAKEN
033800*    BEFORE THE FIRST SORT SHOWS LOW-VALUES RATHER THAN LEFTOVER
033900*    STORAGE FROM A PRIOR RUN IN THE SAME REGION.
034000     MOVE LOW-VALUES TO WS-SORT-SWAP-ENTRY-X
034100
034200*    STEP 1 - PULL BOTH MASTERS INTO MEMORY.
034300     PERFORM 100-BEGIN-LOAD-CATEGORY-MASTER
034400        THRU 100-END-LOAD-CATEGORY-MASTER
034500
034600*    STEP 2 - OPEN THE FEED AND RESULT FILES.
034700     PERFORM 190-BEGIN-OPEN-TRANSACTION-FILES
034800        THRU 190-END-OPEN-TRANSACTION-FILES
034900
035000*    STEP 3 - APPLY EVERY CATEGORY TRANSACTION ON THE FEED.
035100     PERFORM 200-BEGIN-PROCESS-TRANSACTIONS
035200        THRU 200-END-PROCESS-TRANSACTIONS
035300        UNTIL SW-EOF-TRANSACTION-Y
035400
035500*    STEP 4 - RESEQUENCE AND REWRITE THE CATEGORY MASTER.
035600     PERFORM 300-BEGIN-REWRITE-CATEGORY-MASTER
035700        THRU 300-END-REWRITE-CATEGORY-MASTER
035800
035900*    STEP 5 - AUDIT LISTING FOR EACH OWNER TOUCHED THIS RUN (SEE
036000*    THE 02/14/95 CHANGE-LOG ENTRY).
036100     PERFORM 400-BEGIN-LIST-OWNER-CATEGORIES
036200        THRU 400-END-LIST-OWNER-CATEGORIES
036300        VARYING IDX-OWNER FROM CTE-01 BY CTE-01
036400          UNTIL IDX-OWNER GREATER WS-TOUCHED-OWNER-COUNT
036500
036600*    CONTROL-TOTAL DISPLAY - THE OPERATOR RECONCILES THESE FOUR
036700*    FIGURES AGAINST THE TRANSACTION-FILE RECORD COUNT EACH NIGHT.
036800     DISPLAY SPACE
036900     DISPLAY "CATMAINT CONTROL TOTALS."
037000     DISPLAY "  CATEGORIES CREATED  : " WS-CREATED-COUNT
037100     DISPLAY "  CATEGORIES UPDATED  : " WS-UPDATED-COUNT
037200     DISPLAY "  CATEGORIES DELETED  : " WS-DELETED-COUNT
037300     DISPLAY "  TRANSACTIONS REJECTED : " WS-REJECTED-COUNT
037400
037500     STOP RUN.
037600
037700*------------------------------------------------------------------
037800*  100-BEGIN-LOAD-CATEGORY-MASTER
037900*  ONE-TIME LOAD OF BOTH THE CATEGORY MASTER AND USER MASTER INTO
038000*  THE WS-CAT-TABLE-ENTRIES/WS-USER-TABLE-ENTRIES TABLES ABOVE.
038100*  RUN DATE IS ALSO ESTABLISHED HERE SO EVERY PARAGRAPH THAT
038200*  STAMPS A CREATED/UPDATED DATE USES THE SAME VALUE.
038300*------------------------------------------------------------------
038400 100-BEGIN-LOAD-CATEGORY-MASTER.
038500     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
038600
038700     OPEN INPUT CATEGORY-MASTER-IN
038800     IF FS-CAT-MASTER-IN NOT = "00"
038900         DISPLAY "CATMAINT - CANNOT OPEN CATEGORY MASTER, STATUS "
039000                 FS-CAT-MASTER-IN
039100         STOP RUN
039200     END-IF
039300
039400     PERFORM 110-BEGIN-READ-CAT-MASTER
039500        THRU 110-END-READ-CAT-MASTER
039600        UNTIL SW-EOF-CAT-MASTER-Y
039700
039800     CLOSE CATEGORY-MASTER-IN
039900
040000     OPEN INPUT USER-MASTER-FILE
040100     PERFORM 120-BEGIN-READ-USER-MASTER
040200        THRU 120-END-READ-USER-MASTER
040300        UNTIL SW-EOF-USER-MASTER-Y
040400     CLOSE USER-MASTER-FILE.
040500 100-END-LOAD-CATEGORY-MASTER.
040600     EXIT.
040700
040800*    LOADS ONE USER-MASTER ROW PER CALL - ID AND ROLE ONLY, SINCE
040900*    THAT IS ALL 291-/292- NEED TO RESOLVE ADMIN OVERRIDE.
041000*    DRIVEN FROM 100- IMMEDIATELY AFTER THE CATEGORY MASTER LOAD.
041100 120-BEGIN-READ-USER-MASTER.
041200     READ USER-MASTER-FILE
041300         AT END
041400             SET SW-EOF-USER-MASTER-Y TO TRUE
041500         NOT AT END
041600             ADD CTE-01 TO WS-USER-TABLE-COUNT
041700             SET IDX-USER TO WS-USER-TABLE-COUNT
041800             MOVE USER-ID   TO WS-USER-ID   (IDX-USER)
041900             MOVE USER-ROLE TO WS-USER-ROLE (IDX-USER)
042000     END-READ.
042100 120-END-READ-USER-MASTER.
042200     EXIT.
042300
042400*    LOADS ONE CATEGORY ROW PER CALL AND TRACKS THE HIGHEST CAT-ID
042500*    SEEN SO FAR (WS-HIGH-CAT-ID) FOR USE BY 211-VALIDATE-CATEGORY-
042600*    CREATE WHEN A NEW CATEGORY IS ADDED BELOW.
042700 110-BEGIN-READ-CAT-MASTER.
042800     READ CATEGORY-MASTER-IN
042900         AT END
043000             SET SW-EOF-CAT-MASTER-Y TO TRUE
043100         NOT AT END
043200             ADD CTE-01 TO WS-CAT-TABLE-COUNT
043300             SET IDX-CAT TO WS-CAT-TABLE-COUNT
043400             MOVE CAT-ID           TO WS-CAT-ID           (IDX-CAT)
043500             MOVE CAT-TITLE        TO WS-CAT-TITLE        (IDX-CAT)
043600             MOVE CAT-DESCRIPTION  TO WS-CAT-DESCRIPTION  (IDX-CAT)
043700             MOVE CAT-CREATED-DATE TO WS-CAT-CREATED-DATE (IDX-CAT)
043800             MOVE CAT-UPDATED-DATE TO WS-CAT-UPDATED-DATE (IDX-CAT)
043900             MOVE CAT-OWNER-ID     TO WS-CAT-OWNER-ID     (IDX-CAT)
044000             IF CAT-ID GREATER WS-HIGH-CAT-ID
044100                 MOVE CAT-ID TO WS-HIGH-CAT-ID
044200             END-IF
044300     END-READ.
044400 110-END-READ-CAT-MASTER.
044500     EXIT.
044600
044700*    OPENED SEPARATELY FROM THE MASTER LOAD ABOVE SO THE MASTER
044800*    TABLES ARE FULLY BUILT BEFORE THE FIRST TRANSACTION IS READ.
044900 190-BEGIN-OPEN-TRANSACTION-FILES.
045000     OPEN INPUT MAINT-TRANSACTION-FILE
045100     OPEN OUTPUT OPERATION-RESULT-FILE.
045200 190-END-OPEN-TRANSACTION-FILES.
045300     EXIT.
045400
045500*------------------------------------------------------------------
045600*  200-BEGIN-PROCESS-TRANSACTIONS
045700*  MAIN TRANSACTION READ LOOP.  THIS FILE ALSO CARRIES DISTMAINT'S
045800*  TRANSACTIONS (TXN-ENTITY = 'E'); THOSE ARE SIMPLY SKIPPED HERE
045900*  SINCE DISTMAINT MAKES ITS OWN PASS OVER THE SAME FILE.
046000*------------------------------------------------------------------
046100 200-BEGIN-PROCESS-TRANSACTIONS.
046200     READ MAINT-TRANSACTION-FILE
046300         AT END
046400             SET SW-EOF-TRANSACTION-Y TO TRUE
046500         NOT AT END
046600             IF TXN-ENTITY-CATEGORY
046700                 PERFORM 210-BEGIN-APPLY-CATEGORY-TXN
046800                    THRU 210-END-APPLY-CATEGORY-TXN
046900             END-IF
047000     END-READ.
047100 200-END-PROCESS-TRANSACTIONS.
047200     EXIT.
047300
047400*    DISPATCHES ON TXN-ACTION AND ALWAYS WRITES EXACTLY ONE
047500*    OPERATION-RESULT-RECORD PER TRANSACTION, WHETHER THE
047600*    TRANSACTION WAS APPLIED OR REJECTED - EXPRPT.CBL LATER RE-
047700*    OPENS THIS FILE TO BUILD ITS APPLIED/REJECTED CONTROL TOTAL.
047800 210-BEGIN-APPLY-CATEGORY-TXN.
047900     MOVE SPACES TO OPERATION-RESULT-RECORD
048000     MOVE 'N'    TO WS-TXN-AUTHORIZED
048100
048200*    DISPATCH ON THE ACTION BYTE - EXACTLY ONE OF THE THREE
048300*    88-LEVELS BELOW WILL BE TRUE FOR ANY TRANSACTION THAT MADE IT
048400*    PAST THE ENTITY-CODE FILTER IN 200-.
048500     EVALUATE TRUE
048600         WHEN TXN-ACTION-CREATE
048700             PERFORM 211-VALIDATE-CATEGORY-CREATE
048800                THRU 211-END-VALIDATE-CATEGORY-CREATE
048900         WHEN TXN-ACTION-UPDATE
049000             PERFORM 212-VALIDATE-CATEGORY-UPDATE
049100                THRU 212-END-VALIDATE-CATEGORY-UPDATE
049200         WHEN TXN-ACTION-DELETE
049300             PERFORM 213-VALIDATE-CATEGORY-DELETE
049400                THRU 213-END-VALIDATE-CATEGORY-DELETE
049500     END-EVALUATE
049600
049700     WRITE OPERATION-RESULT-RECORD.
049800 210-END-APPLY-CATEGORY-TXN.
049900     EXIT.
050000
050100*    BUSINESS RULE (08/09/94, B4479): AN OWNER MAY HAVE AT MOST
050200*    CTE-10 (10) SPENDING CATEGORIES.  215- BELOW COUNTS THE
050300*    OWNER'S EXISTING ROWS BEFORE THE NEW ROW IS APPENDED.
050400 211-VALIDATE-CATEGORY-CREATE.
050500     MOVE ZEROES TO WS-OWNER-CAT-COUNT
050600     PERFORM 215-BEGIN-COUNT-OWNER-CATEGORIES
050700        THRU 215-END-COUNT-OWNER-CATEGORIES
050800        VARYING IDX-CAT FROM CTE-01 BY CTE-01
050900          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
051000
051100*    REJECT PATH - OWNER ALREADY AT THE 10-CATEGORY CEILING.
051200     IF WS-OWNER-CAT-COUNT NOT LESS CTE-10
051300         SET RES-SUCCESS-NO TO TRUE
051400         MOVE "Maximum 10 categories allowed. Please remove some befo
051500-        "re adding more." TO RES-MESSAGE
051600         ADD CTE-01 TO WS-REJECTED-COUNT
051700     ELSE
051800*    ACCEPT PATH - APPEND THE NEW ROW AT THE END OF THE TABLE AND
051900*    ASSIGN IT THE NEXT AVAILABLE CATEGORY ID.
052000         ADD CTE-01 TO WS-CAT-TABLE-COUNT
052100         SET IDX-CAT TO WS-CAT-TABLE-COUNT
052200         ADD CTE-01 TO WS-HIGH-CAT-ID
052300         MOVE WS-HIGH-CAT-ID     TO WS-CAT-ID           (IDX-CAT)
052400         MOVE TXN-TITLE          TO WS-CAT-TITLE       (IDX-CAT)
052500         MOVE TXN-DESCRIPTION    TO WS-CAT-DESCRIPTION (IDX-CAT)
052600         MOVE WS-TODAY-DATE-NUM  TO WS-CAT-CREATED-DATE(IDX-CAT)
052700         MOVE WS-TODAY-DATE-NUM  TO WS-CAT-UPDATED-DATE(IDX-CAT)
052800         MOVE TXN-USER-ID        TO WS-CAT-OWNER-ID    (IDX-CAT)
052900         PERFORM 295-BEGIN-REMEMBER-OWNER
053000            THRU 295-END-REMEMBER-OWNER
053100         SET RES-SUCCESS-YES TO TRUE
053200         MOVE "Category created successfully" TO RES-MESSAGE
053300         ADD CTE-01 TO WS-CREATED-COUNT
053400     END-IF.
053500 211-END-VALIDATE-CATEGORY-CREATE.
053600     EXIT.
053700
053800*    TALLY HELPER FOR 211- - COUNTS ROWS ALREADY BELONGING TO
053900*    TXN-USER-ID ACROSS THE WHOLE IN-MEMORY CATEGORY TABLE.
054000 215-BEGIN-COUNT-OWNER-CATEGORIES.
054100     IF WS-CAT-OWNER-ID (IDX-CAT) = TXN-USER-ID
054200         ADD CTE-01 TO WS-OWNER-CAT-COUNT
054300     END-IF.
054400 215-END-COUNT-OWNER-CATEGORIES.
054500     EXIT.
054600
054700*------------------------------------------------------------------
054800*  212-VALIDATE-CATEGORY-UPDATE
054900*  BUSINESS RULE (11/03/94, B4502): ONLY THE OWNING USER OR A USER
055000*  WITH ROLE 'ADMIN' MAY UPDATE A CATEGORY.  BEFORE THAT FIX ANY
055100*  AUTHENTICATED USER COULD RENAME ANY OTHER OWNER'S CATEGORY.
055200*------------------------------------------------------------------
055300 212-VALIDATE-CATEGORY-UPDATE.
055400     PERFORM 280-BEGIN-FIND-CATEGORY-BY-ID
055500        THRU 280-END-FIND-CATEGORY-BY-ID
055600
055700*    REJECT PATH - NO CATEGORY ROW MATCHES TXN-TARGET-ID.
055800     IF NOT SW-TXN-FOUND-Y
055900         SET RES-SUCCESS-NO TO TRUE
056000         MOVE TXN-TARGET-ID TO WS-CAT-ID-EDIT
056100         MOVE WS-CAT-ID-EDIT TO WS-CAT-ID-DISPLAY
056200*    BUILD THE NOT-FOUND REJECT MESSAGE - THE ID IS ZERO-
056300*    SUPPRESSED THROUGH WS-CAT-ID-DISPLAY FIRST SO THE OPERATOR
056400*    SEES "123", NOT "000000123".
056500         STRING "Category not found with ID: "
056600                WS-CAT-ID-DISPLAY DELIMITED BY SIZE
056700                INTO RES-MESSAGE
056800         END-STRING
056900         ADD CTE-01 TO WS-REJECTED-COUNT
057000     ELSE
057100         PERFORM 290-BEGIN-CHECK-OWNERSHIP
057200            THRU 290-END-CHECK-OWNERSHIP
057300*    REJECT PATH - NEITHER THE OWNER NOR AN ADMIN.
057400         IF NOT SW-TXN-AUTHORIZED-Y
057500             SET RES-SUCCESS-NO TO TRUE
057600             MOVE "Not authorized to modify this category" TO
057700                  RES-MESSAGE
057800             ADD CTE-01 TO WS-REJECTED-COUNT
057900         ELSE
058000*    ACCEPT PATH - OVERLAY TITLE/DESCRIPTION IN PLACE AND RESTAMP
058100*    THE UPDATED-DATE; CREATED-DATE AND OWNER-ID ARE LEFT ALONE.
058200             MOVE TXN-TITLE         TO WS-CAT-TITLE(WS-FOUND-INDEX)
058300             MOVE TXN-DESCRIPTION   TO
058400                  WS-CAT-DESCRIPTION(WS-FOUND-INDEX)
058500             MOVE WS-TODAY-DATE-NUM TO
058600                  WS-CAT-UPDATED-DATE(WS-FOUND-INDEX)
058700             PERFORM 295-BEGIN-REMEMBER-OWNER
058800                THRU 295-END-REMEMBER-OWNER
058900             SET RES-SUCCESS-YES TO TRUE
059000             MOVE "Category updated successfully" TO RES-MESSAGE
059100             ADD CTE-01 TO WS-UPDATED-COUNT
059200         END-IF
059300     END-IF.
059400 212-END-VALIDATE-CATEGORY-UPDATE.
059500     EXIT.
059600
059700*------------------------------------------------------------------
059800*  213-VALIDATE-CATEGORY-DELETE
059900*  SAME OWNERSHIP/ADMIN CHECK AS 212- ABOVE, THEN COLLAPSES THE
060000*  DELETED ROW OUT OF THE IN-MEMORY TABLE BY SHIFTING EVERY ROW
060100*  BELOW IT UP ONE SLOT (297-) RATHER THAN LEAVING A HOLE - THE
060200*  TABLE HAS NO DELETE-FLAG BYTE, SO A GAP WOULD CONFUSE THE
060300*  OCCURS DEPENDING ON CLAUSE ON THE NEXT REFERENCE.
060400*------------------------------------------------------------------
060500 213-VALIDATE-CATEGORY-DELETE.
060600     PERFORM 280-BEGIN-FIND-CATEGORY-BY-ID
060700        THRU 280-END-FIND-CATEGORY-BY-ID
060800
060900     IF NOT SW-TXN-FOUND-Y
061000         SET RES-SUCCESS-NO TO TRUE
061100         MOVE TXN-TARGET-ID TO WS-CAT-ID-EDIT
061200         MOVE WS-CAT-ID-EDIT TO WS-CAT-ID-DISPLAY
061300*    SAME NOT-FOUND MESSAGE BUILD AS 212- ABOVE.
061400         STRING "Category not found with ID: "
061500                WS-CAT-ID-DISPLAY DELIMITED BY SIZE
061600                INTO RES-MESSAGE
061700         END-STRING
061800         ADD CTE-01 TO WS-REJECTED-COUNT
061900     ELSE
062000         PERFORM 290-BEGIN-CHECK-OWNERSHIP
062100            THRU 290-END-CHECK-OWNERSHIP
062200         IF NOT SW-TXN-AUTHORIZED-Y
062300             SET RES-SUCCESS-NO TO TRUE
062400             MOVE "Not authorized to delete this category" TO
062500                  RES-MESSAGE
062600             ADD CTE-01 TO WS-REJECTED-COUNT
062700         ELSE
062800*    ACCEPT PATH - CLOSE THE GAP LEFT BY THE DELETED ROW, THEN
062900*    SHRINK THE ACTIVE TABLE COUNT BY ONE.
063000             PERFORM 296-BEGIN-REMEMBER-OWNER-FROM-INDEX
063100                THRU 296-END-REMEMBER-OWNER-FROM-INDEX
063200             PERFORM 297-BEGIN-DISPLACE-CATEGORY-ROW
063300                THRU 297-END-DISPLACE-CATEGORY-ROW
063400                VARYING WS-DISPLACE-INDEX FROM WS-FOUND-INDEX BY CTE-01
063500                  UNTIL WS-DISPLACE-INDEX NOT LESS WS-CAT-TABLE-COUNT
063600             SUBTRACT CTE-01 FROM WS-CAT-TABLE-COUNT
063700             SET RES-SUCCESS-YES TO TRUE
063800             MOVE "Category deleted successfully" TO RES-MESSAGE
063900             ADD CTE-01 TO WS-DELETED-COUNT
064000         END-IF
064100     END-IF.
064200 213-END-VALIDATE-CATEGORY-DELETE.
064300     EXIT.
064400
064500*    CLOSE-THE-GAP HELPER FOR A DELETE - COPIES EACH ROW ABOVE
064600*    WS-DISPLACE-INDEX DOWN ONE SLOT.  313-/415- BELOW COPY A ROW
064700*    THROUGH A SEPARATE SWAP-ENTRY WORK AREA BECAUSE THEY EXCHANGE
064800*    TWO ROWS; THIS ONE ONLY EVER MOVES IN ONE DIRECTION SO IT
064900*    NEEDS NO SWAP AREA OF ITS OWN.
065000 297-BEGIN-DISPLACE-CATEGORY-ROW.
065100*    SHIFT-UP LOOP - COPIES ROW (WS-DISPLACE-INDEX + 1) DOWN INTO
065200*    ROW WS-DISPLACE-INDEX, WORKING FROM THE DELETED ROW TOWARD
065300*    THE END OF THE TABLE ONE ROW AT A TIME.
065400     SET IDX-CAT TO WS-DISPLACE-INDEX
065500     ADD CTE-01 TO IDX-CAT
065600     MOVE WS-CAT-ID(IDX-CAT)             TO WS-CAT-ID(WS-DISPLACE-INDEX)
065700     MOVE WS-CAT-TITLE(IDX-CAT)
065800       TO WS-CAT-TITLE(WS-DISPLACE-INDEX)
065900     MOVE WS-CAT-DESCRIPTION(IDX-CAT)
066000       TO WS-CAT-DESCRIPTION(WS-DISPLACE-INDEX)
066100     MOVE WS-CAT-CREATED-DATE(IDX-CAT)
066200       TO WS-CAT-CREATED-DATE(WS-DISPLACE-INDEX)
066300     MOVE WS-CAT-UPDATED-DATE(IDX-CAT)
066400       TO WS-CAT-UPDATED-DATE(WS-DISPLACE-INDEX)
066500     MOVE WS-CAT-OWNER-ID(IDX-CAT)
066600       TO WS-CAT-OWNER-ID(WS-DISPLACE-INDEX).
066700 297-END-DISPLACE-CATEGORY-ROW.
066800     EXIT.
066900
067000*    LINEAR SEARCH OF THE IN-MEMORY TABLE BY CAT-ID - THE TABLE IS
067100*    KEPT IN ID SEQUENCE ON DISK BUT NOT NECESSARILY IN MEMORY
067200*    ONCE A DELETE HAS SHIFTED ROWS, SO A BINARY SEARCH IS NOT
067300*    SAFE HERE WITHOUT RESORTING FIRST.
067400 280-BEGIN-FIND-CATEGORY-BY-ID.
067500     MOVE 'N' TO WS-TXN-FOUND
067600     MOVE ZEROES TO WS-FOUND-INDEX
067700     PERFORM 281-BEGIN-TEST-CATEGORY-ID
067800        THRU 281-END-TEST-CATEGORY-ID
067900        VARYING IDX-CAT FROM CTE-01 BY CTE-01
068000          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
068100             OR SW-TXN-FOUND-Y.
068200 280-END-FIND-CATEGORY-BY-ID.
068300     EXIT.
068400
068500*    SINGLE-ROW COMPARE DRIVEN BY 280- ABOVE.
068600 281-BEGIN-TEST-CATEGORY-ID.
068700     IF WS-CAT-ID (IDX-CAT) = TXN-TARGET-ID
068800         MOVE 'Y' TO WS-TXN-FOUND
068900         SET WS-FOUND-INDEX TO IDX-CAT
069000     END-IF.
069100 281-END-TEST-CATEGORY-ID.
069200     EXIT.
069300
069400*    OWNER ALWAYS PASSES; NON-OWNER FALLS THROUGH TO THE ADMIN-
069500*    ROLE CHECK IN 291-.
069600 290-BEGIN-CHECK-OWNERSHIP.
069700     MOVE 'N' TO WS-TXN-AUTHORIZED
069800*    OWNER MATCH - AUTHORIZED WITHOUT CONSULTING THE USER MASTER.
069900     IF WS-CAT-OWNER-ID (WS-FOUND-INDEX) = TXN-USER-ID
070000         MOVE 'Y' TO WS-TXN-AUTHORIZED
070100     ELSE
070200         PERFORM 291-BEGIN-CHECK-ADMIN-ROLE
070300            THRU 291-END-CHECK-ADMIN-ROLE
070400     END-IF.
070500 290-END-CHECK-OWNERSHIP.
070600     EXIT.
070700
070800*    REUSES WS-TXN-FOUND AS A LOOP-STOP FLAG FOR THE USER-MASTER
070900*    SEARCH RATHER THAN ADDING A SEPARATE SWITCH - SAFE HERE
071000*    BECAUSE THE CATEGORY SEARCH THAT ALSO USES WS-TXN-FOUND HAS
071100*    ALREADY COMPLETED BY THE TIME THIS PARAGRAPH RUNS.
071200 291-BEGIN-CHECK-ADMIN-ROLE.
071300     MOVE 'N' TO WS-TXN-FOUND
071400     PERFORM 292-BEGIN-TEST-USER-ADMIN
071500        THRU 292-END-TEST-USER-ADMIN
071600        VARYING IDX-USER FROM CTE-01 BY CTE-01
071700          UNTIL IDX-USER GREATER WS-USER-TABLE-COUNT
071800             OR SW-TXN-FOUND-Y.
071900 291-END-CHECK-ADMIN-ROLE.
072000     EXIT.
072100
072200*    SINGLE-ROW COMPARE DRIVEN BY 291- ABOVE - MATCHES ON USER ID
072300*    THEN TESTS THE ROLE BYTE FOR THE LITERAL 'ADMIN'.
072400 292-BEGIN-TEST-USER-ADMIN.
072500*    RIGHT USER ROW FOUND - NOW CHECK THE ROLE BYTE BELOW.
072600     IF WS-USER-ID (IDX-USER) = TXN-USER-ID
072700         MOVE 'Y' TO WS-TXN-FOUND
072800         IF WS-USER-ROLE (IDX-USER) = "ADMIN"
072900             MOVE 'Y' TO WS-TXN-AUTHORIZED
073000         END-IF
073100     END-IF.
073200 292-END-TEST-USER-ADMIN.
073300     EXIT.
073400
073500*    CALLED FROM 211- (CREATE) WHERE IDX-CAT ALREADY POINTS AT THE
073600*    JUST-ADDED ROW; SETS WS-FOUND-INDEX SO 296- CAN BE SHARED WITH
073700*    THE UPDATE/DELETE PATHS BELOW, WHICH SET WS-FOUND-INDEX
073800*    THEMSELVES VIA 280-.
073900 295-BEGIN-REMEMBER-OWNER.
074000     SET WS-FOUND-INDEX TO IDX-CAT
074100     PERFORM 296-BEGIN-REMEMBER-OWNER-FROM-INDEX
074200        THRU 296-END-REMEMBER-OWNER-FROM-INDEX.
074300 295-END-REMEMBER-OWNER.
074400     EXIT.
074500
074600*    ADDS THE OWNER OF WS-FOUND-INDEX TO WS-TOUCHED-OWNERS IF NOT
074700*    ALREADY PRESENT.  FEEDS THE 400- END-OF-JOB LISTING (SEE THE
074800*    02/14/95 CHANGE-LOG ENTRY) SO EACH OWNER'S CATEGORIES ARE
074900*    PRINTED ONCE NO MATTER HOW MANY TRANSACTIONS TOUCHED THEM.
075000 296-BEGIN-REMEMBER-OWNER-FROM-INDEX.
075100     MOVE 'N' TO WS-TXN-FOUND
075200*    HAS THIS OWNER ALREADY BEEN RECORDED FOR THE END-OF-JOB
075300*    LISTING?  IF NOT, ADD THEM.
075400     PERFORM 298-BEGIN-TEST-OWNER-TOUCHED
075500        THRU 298-END-TEST-OWNER-TOUCHED
075600        VARYING IDX-OWNER FROM CTE-01 BY CTE-01
075700          UNTIL IDX-OWNER GREATER WS-TOUCHED-OWNER-COUNT
075800             OR SW-TXN-FOUND-Y
075900     IF NOT SW-TXN-FOUND-Y
076000         ADD CTE-01 TO WS-TOUCHED-OWNER-COUNT
076100         SET IDX-OWNER TO WS-TOUCHED-OWNER-COUNT
076200         MOVE WS-CAT-OWNER-ID (WS-FOUND-INDEX)
076300           TO WS-TOUCHED-OWNER-ID (IDX-OWNER)
076400     END-IF.
076500 296-END-REMEMBER-OWNER-FROM-INDEX.
076600     EXIT.
076700
076800*    SINGLE-ROW COMPARE DRIVEN BY 296- ABOVE.
076900 298-BEGIN-TEST-OWNER-TOUCHED.
077000     IF WS-TOUCHED-OWNER-ID (IDX-OWNER) =
077100             WS-CAT-OWNER-ID (WS-FOUND-INDEX)
077200         MOVE 'Y' TO WS-TXN-FOUND
077300     END-IF.
077400 298-END-TEST-OWNER-TOUCHED.
077500     EXIT.
077600
077700*------------------------------------------------------------------
077800*  300-BEGIN-REWRITE-CATEGORY-MASTER
077900*  RESORTS THE IN-MEMORY TABLE BACK INTO ASCENDING CAT-ID SEQUENCE
078000*  (A DELETE'S ROW-SHIFT CAN LEAVE IT OUT OF ORDER RELATIVE TO A
078100*  LATER CREATE'S APPENDED ROW) AND WRITES THE WHOLE TABLE TO THE
078200*  OUTPUT MASTER.  THE TRANSACTION AND RESULT FILES ARE CLOSED
078300*  HERE TOO SINCE NOTHING BELOW THIS POINT STILL NEEDS THEM OPEN.
078400*------------------------------------------------------------------
078500 300-BEGIN-REWRITE-CATEGORY-MASTER.
078600     OPEN OUTPUT CATEGORY-MASTER-OUT
078700
078800     PERFORM 310-BEGIN-SORT-MASTER-BY-ID
078900        THRU 310-END-SORT-MASTER-BY-ID
079000
079100     PERFORM 320-BEGIN-WRITE-ONE-CATEGORY
079200        THRU 320-END-WRITE-ONE-CATEGORY
079300        VARYING IDX-CAT FROM CTE-01 BY CTE-01
079400          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
079500
079600     CLOSE CATEGORY-MASTER-OUT
079700     CLOSE MAINT-TRANSACTION-FILE
079800     CLOSE OPERATION-RESULT-FILE.
079900 300-END-REWRITE-CATEGORY-MASTER.
080000     EXIT.
080100
080200*    STRAIGHT BUBBLE SORT - VOLUME PER USER IS SMALL (10 CATEGORY
080300*    LIMIT) SO A FAST SORT IS NOT WORTH THE COMPLEXITY.
080400 310-BEGIN-SORT-MASTER-BY-ID.
080500     PERFORM 311-BEGIN-SORT-MASTER-OUTER-STEP
080600        THRU 311-END-SORT-MASTER-OUTER-STEP
080700        VARYING WS-SORT-SLOT-A FROM CTE-01 BY CTE-01
080800          UNTIL WS-SORT-SLOT-A NOT LESS WS-CAT-TABLE-COUNT.
080900 310-END-SORT-MASTER-BY-ID.
081000     EXIT.
081100
081200 311-BEGIN-SORT-MASTER-OUTER-STEP.
081300     PERFORM 312-BEGIN-SORT-MASTER-COMPARE
081400        THRU 312-END-SORT-MASTER-COMPARE
081500        VARYING WS-SORT-SLOT-B FROM CTE-01 BY CTE-01
081600          UNTIL WS-SORT-SLOT-B NOT LESS WS-CAT-TABLE-COUNT.
081700 311-END-SORT-MASTER-OUTER-STEP.
081800     EXIT.
081900
082000 312-BEGIN-SORT-MASTER-COMPARE.
082100*    CLASSIC BUBBLE-SORT GUARD - ONLY COMPARE FORWARD (B AT OR
082200*    AFTER A) SO EACH PAIR IS TESTED EXACTLY ONCE PER OUTER PASS.
082300     IF WS-SORT-SLOT-B LESS WS-SORT-SLOT-A
082400         CONTINUE
082500     ELSE
082600         SET IDX-CAT TO WS-SORT-SLOT-A
082700         SET IDX-CAT2 TO WS-SORT-SLOT-B
082800         IF WS-CAT-ID (IDX-CAT2) LESS WS-CAT-ID (IDX-CAT)
082900             PERFORM 313-SWAP-MASTER-ENTRIES
083000         END-IF
083100     END-IF.
083200 312-END-SORT-MASTER-COMPARE.
083300     EXIT.
083400
083500*    THREE-PHASE EXCHANGE THROUGH THE WS-SWAP-* WORK AREA -
083600*    SAVE (CAT AT IDX-CAT), OVERWRITE (CAT AT IDX-CAT WITH CAT AT
083700*    IDX-CAT2), RESTORE (CAT AT IDX-CAT2 FROM THE SAVED COPY).
083800 313-SWAP-MASTER-ENTRIES.
083900     MOVE WS-CAT-ID(IDX-CAT)             TO WS-SWAP-CAT-ID
084000     MOVE WS-CAT-TITLE(IDX-CAT)          TO WS-SWAP-CAT-TITLE
084100     MOVE WS-CAT-DESCRIPTION(IDX-CAT)    TO WS-SWAP-CAT-DESCRIPTION
084200     MOVE WS-CAT-CREATED-DATE(IDX-CAT)   TO WS-SWAP-CAT-CREATED-DATE
084300     MOVE WS-CAT-UPDATED-DATE(IDX-CAT)   TO WS-SWAP-CAT-UPDATED-DATE
084400     MOVE WS-CAT-OWNER-ID(IDX-CAT)       TO WS-SWAP-CAT-OWNER-ID
084500
084600     MOVE WS-CAT-ID(IDX-CAT2)            TO WS-CAT-ID(IDX-CAT)
084700     MOVE WS-CAT-TITLE(IDX-CAT2)         TO WS-CAT-TITLE(IDX-CAT)
084800     MOVE WS-CAT-DESCRIPTION(IDX-CAT2)   TO WS-CAT-DESCRIPTION(IDX-CAT)
084900     MOVE WS-CAT-CREATED-DATE(IDX-CAT2)  TO WS-CAT-CREATED-DATE(IDX-CAT)
085000     MOVE WS-CAT-UPDATED-DATE(IDX-CAT2)  TO WS-CAT-UPDATED-DATE(IDX-CAT)
085100     MOVE WS-CAT-OWNER-ID(IDX-CAT2)      TO WS-CAT-OWNER-ID(IDX-CAT)
085200
085300     MOVE WS-SWAP-CAT-ID                 TO WS-CAT-ID(IDX-CAT2)
085400     MOVE WS-SWAP-CAT-TITLE              TO WS-CAT-TITLE(IDX-CAT2)
085500     MOVE WS-SWAP-CAT-DESCRIPTION        TO
085600          WS-CAT-DESCRIPTION(IDX-CAT2)
085700     MOVE WS-SWAP-CAT-CREATED-DATE       TO
085800          WS-CAT-CREATED-DATE(IDX-CAT2)
085900     MOVE WS-SWAP-CAT-UPDATED-DATE       TO
086000          WS-CAT-UPDATED-DATE(IDX-CAT2)
086100     MOVE WS-SWAP-CAT-OWNER-ID           TO WS-CAT-OWNER-ID(IDX-CAT2).
086200
086300*    NOTE - NO SEPARATE -END- MARKER; PERFORMED WITHOUT THRU LIKE
086400*    415-SWAP-TABLE-ENTRIES BELOW (SEE THAT PARAGRAPH'S NOTE).
086500
086600*    MOVES ONE TABLE ROW INTO CAT-MASTER-RECORD (VIA THE CATREC
086700*    COPYBOOK'S 01-LEVEL) THEN INTO THE UNSTRUCTURED OUTPUT FD
086800*    RECORD - THE OUTPUT FILE IS DECLARED AS PLAIN PIC X(175)
086900*    RATHER THAN A SECOND COPY OF CATREC SO THE COMPILER DOES NOT
087000*    FLAG A DUPLICATE-NAME CONDITION AGAINST THE INPUT FD.
087100 320-BEGIN-WRITE-ONE-CATEGORY.
087200*    UNLOAD ONE TABLE ROW BACK INTO THE CATREC 01-LEVEL, FIELD BY
087300*    FIELD, THEN INTO THE OUTPUT FD RECORD FOR THE WRITE BELOW.
087400     MOVE WS-CAT-ID           (IDX-CAT) TO CAT-ID
087500     MOVE WS-CAT-TITLE        (IDX-CAT) TO CAT-TITLE
087600     MOVE WS-CAT-DESCRIPTION  (IDX-CAT) TO CAT-DESCRIPTION
087700     MOVE WS-CAT-CREATED-DATE (IDX-CAT) TO CAT-CREATED-DATE
087800     MOVE WS-CAT-UPDATED-DATE (IDX-CAT) TO CAT-UPDATED-DATE
087900     MOVE WS-CAT-OWNER-ID     (IDX-CAT) TO CAT-OWNER-ID
088000     MOVE CAT-MASTER-RECORD TO CAT-MASTER-OUT-RECORD
088100     WRITE CAT-MASTER-OUT-RECORD.
088200 320-END-WRITE-ONE-CATEGORY.
088300     EXIT.
088400
088500*    RETRIEVAL/SEARCH SEMANTICS - SORTED BY CREATED DATE DESC,
088600*    UPDATED DATE DESC, ID ASC, RESTRICTED TO THE OWNER, WITH THE
088700*    OPTIONAL FILTERS APPLIED BEFORE THE LISTING IS PRINTED.
088800*    DRIVEN ONCE PER TOUCHED OWNER FROM 000-MAIN-CONTROL.  THE
088900*    WS-FILTER-ID ZAP TWO LINES BELOW LOOKS LIKE A LEFTOVER FROM AN
089000*    EARLIER DRAFT THAT FILTERED THE LISTING BY A SPECIFIC
089100*    CATEGORY ID; IT IS HARMLESS SINCE 450- TREATS A ZERO FILTER
089200*    AS NOT SET, BUT IT MEANS THE FIELD IS ALWAYS RESET BEFORE
089300*    EACH OWNER'S LISTING RUNS.
089400 400-BEGIN-LIST-OWNER-CATEGORIES.
089500     MOVE ZEROES TO WS-LIST-MATCH-COUNT WS-LIST-EMITTED
089600     MOVE WS-TOUCHED-OWNER-ID (IDX-OWNER) TO WS-FILTER-ID
089700     MOVE ZEROES TO WS-FILTER-ID
089800
089900     DISPLAY SPACE
090000     DISPLAY "CATEGORY LISTING FOR OWNER "
090100             WS-TOUCHED-OWNER-ID (IDX-OWNER)
090200
090300     PERFORM 410-BEGIN-SORT-FOR-LISTING
090400        THRU 410-END-SORT-FOR-LISTING
090500
090600     PERFORM 420-BEGIN-LIST-ONE-CATEGORY
090700        THRU 420-END-LIST-ONE-CATEGORY
090800        VARYING IDX-CAT FROM CTE-01 BY CTE-01
090900          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
091000
091100     DISPLAY "  MATCHING CATEGORIES: " WS-LIST-MATCH-COUNT.
091200 400-END-LIST-OWNER-CATEGORIES.
091300     EXIT.
091400
091500*    GATE ON OWNER BEFORE HANDING THE ROW TO THE FILTER PARAGRAPH -
091600*    450- HAS NO OWNER CHECK OF ITS OWN.
091700 420-BEGIN-LIST-ONE-CATEGORY.
091800     IF WS-CAT-OWNER-ID (IDX-CAT) =
091900             WS-TOUCHED-OWNER-ID (IDX-OWNER)
092000         PERFORM 450-BEGIN-APPLY-CATEGORY-FILTERS
092100            THRU 450-END-APPLY-CATEGORY-FILTERS
092200     END-IF.
092300 420-END-LIST-ONE-CATEGORY.
092400     EXIT.
092500
092600*    RESORT THE WHOLE TABLE INTO DISPLAY ORDER (CREATED DATE DESC,
092700*    UPDATED DATE DESC, ID ASC) FOR THE DURATION OF THE LISTING.
092800*    THE OUTPUT MASTER WAS ALREADY WRITTEN BY 300- IN ID SEQUENCE,
092900*    SO RESORTING HERE DOES NOT AFFECT THE MASTER FILE.
093000 410-BEGIN-SORT-FOR-LISTING.
093100     PERFORM 411-BEGIN-SORT-LISTING-OUTER-STEP
093200        THRU 411-END-SORT-LISTING-OUTER-STEP
093300        VARYING WS-SORT-SLOT-A FROM CTE-01 BY CTE-01
093400          UNTIL WS-SORT-SLOT-A NOT LESS WS-CAT-TABLE-COUNT.
093500 410-END-SORT-FOR-LISTING.
093600     EXIT.
093700
093800*    INNER LOOP OF THE 410- BUBBLE SORT.
093900 411-BEGIN-SORT-LISTING-OUTER-STEP.
094000     PERFORM 412-BEGIN-SORT-LISTING-COMPARE
094100        THRU 412-END-SORT-LISTING-COMPARE
094200        VARYING WS-SORT-SLOT-B FROM CTE-01 BY CTE-01
094300          UNTIL WS-SORT-SLOT-B NOT LESS WS-CAT-TABLE-COUNT.
094400 411-END-SORT-LISTING-OUTER-STEP.
094500     EXIT.
094600
094700*    NESTED COMPARE IMPLEMENTING THE THREE-KEY DISPLAY ORDER -
094800*    CREATED DATE DESC, THEN UPDATED DATE DESC, THEN ID ASC - ONE
094900*    IF PER KEY, FALLING THROUGH TO THE NEXT KEY ONLY ON A TIE.
095000 412-BEGIN-SORT-LISTING-COMPARE.
095100*    SAME FORWARD-ONLY GUARD AS 312- ABOVE, FOR THE DISPLAY SORT.
095200     IF WS-SORT-SLOT-B LESS WS-SORT-SLOT-A
095300         CONTINUE
095400     ELSE
095500         SET IDX-CAT TO WS-SORT-SLOT-A
095600         SET IDX-CAT2 TO WS-SORT-SLOT-B
095700*    KEY 1 - CREATED DATE, DESCENDING (NEWEST FIRST).
095800         IF WS-CAT-CREATED-DATE (IDX-CAT2) GREATER
095900            WS-CAT-CREATED-DATE (IDX-CAT)
096000             PERFORM 415-SWAP-TABLE-ENTRIES
096100         ELSE
096200           IF WS-CAT-CREATED-DATE (IDX-CAT2) =
096300              WS-CAT-CREATED-DATE (IDX-CAT)
096400             IF WS-CAT-UPDATED-DATE (IDX-CAT2) GREATER
096500                WS-CAT-UPDATED-DATE (IDX-CAT)
096600                 PERFORM 415-SWAP-TABLE-ENTRIES
096700             ELSE
096800*    KEY 2 TIE-BREAK - UPDATED DATE, DESCENDING.
096900               IF WS-CAT-UPDATED-DATE (IDX-CAT2) =
097000                  WS-CAT-UPDATED-DATE (IDX-CAT)
097100*    KEY 3 TIE-BREAK - CATEGORY ID, ASCENDING, SO THE ORDER IS
097200*    FULLY DETERMINISTIC EVEN WHEN BOTH DATES MATCH.
097300                 IF WS-CAT-ID (IDX-CAT2) LESS
097400                    WS-CAT-ID (IDX-CAT)
097500                     PERFORM 415-SWAP-TABLE-ENTRIES
097600                 END-IF
097700               END-IF
097800             END-IF
097900           END-IF
098000         END-IF
098100     END-IF.
098200 412-END-SORT-LISTING-COMPARE.
098300     EXIT.
098400
098500*    IDENTICAL THREE-PHASE EXCHANGE TO 313- ABOVE, KEPT AS ITS OWN
098600*    PARAGRAPH BECAUSE IT IS DRIVEN BY A DIFFERENT SORT (DISPLAY
098700*    ORDER FOR THE OWNER LISTING, NOT ID ORDER FOR THE MASTER).
098800 415-SWAP-TABLE-ENTRIES.
098900     MOVE WS-CAT-ID(IDX-CAT)             TO WS-SWAP-CAT-ID
099000     MOVE WS-CAT-TITLE(IDX-CAT)          TO WS-SWAP-CAT-TITLE
099100     MOVE WS-CAT-DESCRIPTION(IDX-CAT)    TO WS-SWAP-CAT-DESCRIPTION
099200     MOVE WS-CAT-CREATED-DATE(IDX-CAT)   TO WS-SWAP-CAT-CREATED-DATE
099300     MOVE WS-CAT-UPDATED-DATE(IDX-CAT)   TO WS-SWAP-CAT-UPDATED-DATE
099400     MOVE WS-CAT-OWNER-ID(IDX-CAT)       TO WS-SWAP-CAT-OWNER-ID
099500
099600     MOVE WS-CAT-ID(IDX-CAT2)            TO WS-CAT-ID(IDX-CAT)
099700     MOVE WS-CAT-TITLE(IDX-CAT2)         TO WS-CAT-TITLE(IDX-CAT)
099800     MOVE WS-CAT-DESCRIPTION(IDX-CAT2)   TO WS-CAT-DESCRIPTION(IDX-CAT)
099900     MOVE WS-CAT-CREATED-DATE(IDX-CAT2)  TO WS-CAT-CREATED-DATE(IDX-CAT)
100000     MOVE WS-CAT-UPDATED-DATE(IDX-CAT2)  TO WS-CAT-UPDATED-DATE(IDX-CAT)
100100     MOVE WS-CAT-OWNER-ID(IDX-CAT2)      TO WS-CAT-OWNER-ID(IDX-CAT)
100200
100300     MOVE WS-SWAP-CAT-ID                 TO WS-CAT-ID(IDX-CAT2)
100400     MOVE WS-SWAP-CAT-TITLE              TO WS-CAT-TITLE(IDX-CAT2)
100500     MOVE WS-SWAP-CAT-DESCRIPTION        TO
100600          WS-CAT-DESCRIPTION(IDX-CAT2)
100700     MOVE WS-SWAP-CAT-CREATED-DATE       TO
100800          WS-CAT-CREATED-DATE(IDX-CAT2)
100900     MOVE WS-SWAP-CAT-UPDATED-DATE       TO
101000          WS-CAT-UPDATED-DATE(IDX-CAT2)
101100     MOVE WS-SWAP-CAT-OWNER-ID           TO WS-CAT-OWNER-ID(IDX-CAT2).
101200
101300*    NOTE - THIS PARAGRAPH HAS NO SEPARATE -END- MARKER BECAUSE IT
101400*    IS PERFORMED WITHOUT THRU, MATCHING THE SHOP'S OLDER STYLE
101500*    FOR ONE-STATEMENT HELPER PARAGRAPHS (SAME STYLE AS 313-SWAP-
101600*    MASTER-ENTRIES ABOVE).
101700
101800*    ALL FILTERS ARE OPTIONAL AND COMBINE WITH AND.  A FILTER
101900*    HOLDING ITS DEFAULT (ZERO OR SPACES) IS TREATED AS NOT SET.
102000*------------------------------------------------------------------
102100*  450-BEGIN-APPLY-CATEGORY-FILTERS
102200*  ADDED 03/11/02 (B6244) TO WIRE UP THE DESCRIPTION AND OVERVIEW
102300*  FILTERS - PRIOR TO THAT FIX ONLY WS-FILTER-ID AND WS-FILTER-
102400*  TITLE WERE EVER TESTED, EVEN THOUGH THE COUNSELING DESK'S QUERY
102500*  SCREEN HAD DESCRIPTION/OVERVIEW SEARCH BOXES.  OVERVIEW MATCHES
102600*  IF THE PATTERN IS FOUND IN EITHER THE TITLE OR THE DESCRIPTION,
102700*  SINCE THE FRONT END DOES NOT DISTINGUISH WHICH FIELD THE USER
102800*  MEANT WHEN THEY TYPE INTO THE SINGLE OVERVIEW SEARCH BOX.
102900*------------------------------------------------------------------
103000 450-BEGIN-APPLY-CATEGORY-FILTERS.
103100*    FILTER 1 OF 5 - EXACT CATEGORY ID.
103200     IF WS-FILTER-ID NOT = ZEROES
103300             AND WS-FILTER-ID NOT = WS-CAT-ID (IDX-CAT)
103400         GO TO 450-END-APPLY-CATEGORY-FILTERS
103500     END-IF
103600
103700*    FILTER 2 OF 5 - EXACT TITLE, CASE-INSENSITIVE (06/01/96 FIX,
103800*    B4711).  UPPERCASES BOTH SIDES THROUGH THE COMPARE WORK AREAS
103900*    RATHER THAN THE LIVE TABLE FIELDS SO THE STORED TITLE IS NOT
104000*    DISTURBED.
104100     IF WS-FILTER-TITLE NOT = SPACES
104200         MOVE WS-CAT-TITLE (IDX-CAT) TO WS-TITLE-COMPARE-1
104300         MOVE WS-FILTER-TITLE        TO WS-TITLE-COMPARE-2
104400         INSPECT WS-TITLE-COMPARE-1 CONVERTING
104500                 "abcdefghijklmnopqrstuvwxyz"
104600              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
104700         INSPECT WS-TITLE-COMPARE-2 CONVERTING
104800                 "abcdefghijklmnopqrstuvwxyz"
104900              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
105000         IF WS-TITLE-COMPARE-1 NOT = WS-TITLE-COMPARE-2
105100             GO TO 450-END-APPLY-CATEGORY-FILTERS
105200         END-IF
105300     END-IF
105400
105500*    FILTER 3 OF 5 - DESCRIPTION SUBSTRING, CASE-INSENSITIVE
105600*    (03/11/02 FIX, B6244).
105700     IF WS-FILTER-DESCRIPTION NOT = SPACES
105800         MOVE WS-CAT-DESCRIPTION (IDX-CAT) TO WS-CONTAINS-SOURCE
105900         MOVE WS-FILTER-DESCRIPTION        TO WS-CONTAINS-PATTERN
106000         PERFORM 460-BEGIN-TEST-STRING-CONTAINS
106100            THRU 460-END-TEST-STRING-CONTAINS
106200         IF WS-CONTAINS-RESULT NOT = 'Y'
106300             GO TO 450-END-APPLY-CATEGORY-FILTERS
106400         END-IF
106500     END-IF
106600
106700*    FILTER 4 OF 5 - OVERVIEW SUBSTRING (03/11/02 FIX, B6244).
106800*    MATCHES TITLE FIRST, THEN FALLS BACK TO DESCRIPTION ONLY IF
106900*    THE TITLE DID NOT MATCH.
107000     IF WS-FILTER-OVERVIEW NOT = SPACES
107100         MOVE WS-CAT-TITLE (IDX-CAT)        TO WS-CONTAINS-SOURCE
107200         MOVE WS-FILTER-OVERVIEW            TO WS-CONTAINS-PATTERN
107300         PERFORM 460-BEGIN-TEST-STRING-CONTAINS
107400            THRU 460-END-TEST-STRING-CONTAINS
107500         IF WS-CONTAINS-RESULT NOT = 'Y'
107600             MOVE WS-CAT-DESCRIPTION (IDX-CAT) TO WS-CONTAINS-SOURCE
107700             MOVE WS-FILTER-OVERVIEW           TO WS-CONTAINS-PATTERN
107800             PERFORM 460-BEGIN-TEST-STRING-CONTAINS
107900                THRU 460-END-TEST-STRING-CONTAINS
108000             IF WS-CONTAINS-RESULT NOT = 'Y'
108100                 GO TO 450-END-APPLY-CATEGORY-FILTERS
108200             END-IF
108300         END-IF
108400     END-IF
108500
108600*    FILTER 5 OF 5 - CREATED-DATE WINDOW, LOWER BOUND.
108700     IF WS-CAT-CREATED-DATE (IDX-CAT) LESS WS-FILTER-START-DATE
108800         GO TO 450-END-APPLY-CATEGORY-FILTERS
108900     END-IF
109000
109100*    FILTER 5 OF 5 - CREATED-DATE WINDOW, UPPER BOUND.
109200     IF WS-CAT-CREATED-DATE (IDX-CAT) GREATER WS-FILTER-END-DATE
109300         GO TO 450-END-APPLY-CATEGORY-FILTERS
109400     END-IF
109500
109600*    ROW SURVIVED ALL FIVE FILTERS - COUNT IT AND, IF WITHIN THE
109700*    PAGE WINDOW (OFFSET/LIMIT), PRINT IT.
109800     ADD CTE-01 TO WS-LIST-MATCH-COUNT
109900     IF WS-LIST-MATCH-COUNT GREATER WS-LIST-OFFSET
110000             AND WS-LIST-EMITTED LESS WS-LIST-LIMIT
110100         ADD CTE-01 TO WS-LIST-EMITTED
110200         DISPLAY "  " WS-CAT-ID (IDX-CAT) " " WS-CAT-TITLE (IDX-CAT)
110300     END-IF.
110400 450-END-APPLY-CATEGORY-FILTERS.
110500     EXIT.
110600
110700*    GENERIC CASE-INSENSITIVE SUBSTRING TEST - CALLER LOADS
110800*    WS-CONTAINS-SOURCE AND WS-CONTAINS-PATTERN (SPACE-PADDED TO
110900*    100 BYTES) BEFORE THE PERFORM.  SETS WS-CONTAINS-RESULT TO
111000*    'Y' WHEN THE PATTERN OCCURS ANYWHERE IN THE SOURCE, ELSE 'N'.
111100*    AN ALL-SPACE PATTERN NEVER MATCHES - THE CALLER IN 450- ONLY
111200*    PERFORMS THIS WHEN THE FILTER IS SET.
111300 460-BEGIN-TEST-STRING-CONTAINS.
111400     INSPECT WS-CONTAINS-SOURCE CONVERTING
111500             "abcdefghijklmnopqrstuvwxyz"
111600          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
111700     INSPECT WS-CONTAINS-PATTERN CONVERTING
111800             "abcdefghijklmnopqrstuvwxyz"
111900          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
112000     MOVE 'N' TO WS-CONTAINS-RESULT
112100     MOVE ZEROES TO WS-CONTAINS-SOURCE-LEN WS-CONTAINS-PATTERN-LEN
112200
112300     PERFORM 461-BEGIN-FIND-SOURCE-LENGTH
112400        THRU 461-END-FIND-SOURCE-LENGTH
112500        VARYING WS-CONTAINS-SCAN-POS FROM 100 BY -1
112600          UNTIL WS-CONTAINS-SCAN-POS < 1
112700             OR WS-CONTAINS-SOURCE-LEN NOT = ZEROES
112800
112900     PERFORM 462-BEGIN-FIND-PATTERN-LENGTH
113000        THRU 462-END-FIND-PATTERN-LENGTH
113100        VARYING WS-CONTAINS-SCAN-POS FROM 100 BY -1
113200          UNTIL WS-CONTAINS-SCAN-POS < 1
113300             OR WS-CONTAINS-PATTERN-LEN NOT = ZEROES
113400
113500     IF WS-CONTAINS-PATTERN-LEN = ZEROES
113600         GO TO 460-END-TEST-STRING-CONTAINS
113700     END-IF
113800
113900     IF WS-CONTAINS-PATTERN-LEN GREATER WS-CONTAINS-SOURCE-LEN
114000         GO TO 460-END-TEST-STRING-CONTAINS
114100     END-IF
114200
114300     PERFORM 463-BEGIN-SCAN-FOR-PATTERN
114400        THRU 463-END-SCAN-FOR-PATTERN
114500        VARYING WS-CONTAINS-SCAN-POS FROM 1 BY 1
114600          UNTIL WS-CONTAINS-SCAN-POS GREATER
114700                   (WS-CONTAINS-SOURCE-LEN - WS-CONTAINS-PATTERN-LEN
114800                       + CTE-01)
114900             OR CONTAINS-FOUND-YES.
115000 460-END-TEST-STRING-CONTAINS.
115100     EXIT.
115200
115300*    SCANS FROM THE RIGHT FOR THE FIRST NON-BLANK BYTE - THE
115400*    VARYING CLAUSE IN 460- COUNTS DOWN FROM 100 SO THE FIRST HIT
115500*    IS THE TRUE LENGTH, NOT THE FIRST BLANK.
115600 461-BEGIN-FIND-SOURCE-LENGTH.
115700     IF WS-CONTAINS-SOURCE (WS-CONTAINS-SCAN-POS:1) NOT = SPACE
115800         MOVE WS-CONTAINS-SCAN-POS TO WS-CONTAINS-SOURCE-LEN
115900     END-IF.
116000 461-END-FIND-SOURCE-LENGTH.
116100     EXIT.
116200
116300*    SAME TECHNIQUE AS 461- ABOVE, APPLIED TO THE PATTERN FIELD.
116400 462-BEGIN-FIND-PATTERN-LENGTH.
116500     IF WS-CONTAINS-PATTERN (WS-CONTAINS-SCAN-POS:1) NOT = SPACE
116600         MOVE WS-CONTAINS-SCAN-POS TO WS-CONTAINS-PATTERN-LEN
116700     END-IF.
116800 462-END-FIND-PATTERN-LENGTH.
116900     EXIT.
117000
117100*    ONE COMPARE PER CANDIDATE START POSITION - A NAIVE O(N*M)
117200*    SCAN, WHICH IS FINE AT THESE FIELD WIDTHS (100 BYTES) AND RUN
117300*    VOLUMES.
117400 463-BEGIN-SCAN-FOR-PATTERN.
117500     IF WS-CONTAINS-SOURCE (WS-CONTAINS-SCAN-POS:WS-CONTAINS-PATTERN-LEN)
117600             = WS-CONTAINS-PATTERN (1:WS-CONTAINS-PATTERN-LEN)
117700         MOVE 'Y' TO WS-CONTAINS-RESULT
117800     END-IF.
117900 463-END-SCAN-FOR-PATTERN.
118000     EXIT.
118100
118200 END PROGRAM CATMAINT.

