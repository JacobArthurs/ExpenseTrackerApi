000100*----------------------------------------------------------------
000200* TXNREC.CPY
000300* MAINTENANCE TRANSACTION RECORD - DRIVES BOTH CATMAINT (ENTITY
000400* = C) AND DISTMAINT (ENTITY = E).  ONE TRANSACTION FILE FEEDS
000500* BOTH JOBS; EACH JOB SKIPS TRANSACTIONS FOR THE OTHER ENTITY.
000600*
000700* 07/20/94  RJT  ORIGINAL LAYOUT.                             B4471
000800* 04/02/04  DWK  DROPPED THE TRAILING FILLER BYTE - THE EIGHT   B6519
000900*                FIELDS BELOW ALREADY SUM TO THE FULL 172-BYTE
001000*                TRANSACTION RECORD SHARED BY CATMAINT AND
001100*                DISTMAINT; A PAD BYTE HERE RAN THE FEED ONE
001200*                BYTE LONG AGAINST BOTH READERS.
001300*----------------------------------------------------------------
001400 01  MAINT-TRANSACTION-RECORD.
001500     05  TXN-ACTION                  PIC X(01).
001600         88  TXN-ACTION-CREATE           VALUE 'C'.
001700         88  TXN-ACTION-UPDATE           VALUE 'U'.
001800         88  TXN-ACTION-DELETE           VALUE 'D'.
001900     05  TXN-ENTITY                  PIC X(01).
002000         88  TXN-ENTITY-CATEGORY         VALUE 'C'.
002100         88  TXN-ENTITY-EXP-DIST         VALUE 'E'.
002200     05  TXN-USER-ID                 PIC 9(09).
002300     05  TXN-TARGET-ID                PIC 9(09).
002400     05  TXN-TITLE                   PIC X(40).
002500     05  TXN-DESCRIPTION             PIC X(100).
002600     05  TXN-CATEGORY-ID             PIC 9(09).
002700     05  TXN-PERCENT                 PIC 9(03).
