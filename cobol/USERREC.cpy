000100*----------------------------------------------------------------
000200* USERREC.CPY
000300* USER MASTER RECORD - ROLE DRIVES THE OWNERSHIP RULE (AN
000400* ADMIN ROLE MAY MAINTAIN OR REPORT ON ANY USER'S RECORDS).
000500*
000600* 07/14/94  RJT  ORIGINAL LAYOUT.                             B4471
000700* 04/02/04  DWK  DROPPED THE TRAILING FILLER BYTE - THE THREE   B6519
000800*                FIELDS BELOW ALREADY FILL THE FULL 44-BYTE
000900*                USER MASTER RECORD; A PAD BYTE HERE RAN THE
001000*                FILE ONE BYTE LONG AGAINST EVERY READER.
001100*----------------------------------------------------------------
001200 01  USER-MASTER-RECORD.
001300     05  USER-ID                     PIC 9(09).
001400     05  USER-ROLE                   PIC X(05).
001500         88  USER-ROLE-ADMIN             VALUE 'ADMIN'.
001600         88  USER-ROLE-USER              VALUE 'USER '.
001700     05  USER-NAME                   PIC X(30).
