000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CATSEED.
000300 AUTHOR.         R J TIBBETTS.
000400 INSTALLATION.   CONSUMER BUDGETING SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.   07/30/1994.
000600 DATE-COMPILED.  07/30/1994.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*                    C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 07/30/94  RJT  ORIGINAL PROGRAM.  ONE INPUT RECORD PER NEWLY    B4489
001200*                ENROLLED USER; LOADS THE STANDARD 10-CATEGORY
001300*                STARTER SET AND ITS PAIRED EXPECTED PERCENTAGES.
001400* 10/05/94  RJT  SKIP A PARM RECORD IF THE OWNER ALREADY HAS      B4499
001500*                CATEGORY ROWS - PREVENTS DUPLICATE SEEDING WHEN
001600*                THE ONBOARDING JOB IS ACCIDENTALLY RERUN.
001700* 01/06/99  DWK  Y2K REMEDIATION - VERIFIED SEED DATES ARE        B5901
001800*                STORED CCYYMMDD.  NO CODE CHANGE REQUIRED.
001900* 04/22/99  LMH  RAISED IN-MEMORY TABLE LIMITS FROM 300 TO 500    B5944
002000*                CATEGORIES/DISTRIBUTIONS - VOLUME GROWTH FROM
002100*                NEW ENROLLEES.
002200* 09/17/01  PDS  REWORDED THE ALREADY-SEEDED SKIP MESSAGE TO      B6120
002300*                MATCH THE WORDING THE HELP DESK SCRIPT USES FOR
002400*                THE OTHER MAINTENANCE JOBS.
002500* 03/11/02  PDS  REJECT A PARM RECORD WHOSE SEED-NEW-OWNER-ID IS  B6244
002600*                ZERO INSTEAD OF SEEDING CATEGORIES UNDER OWNER
002700*                ZERO - A BLANK CARD SLIPPED THROUGH FROM DATA
002800*                ENTRY LAST QUARTER.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    ONE PARM CARD PER NEWLY ENROLLED USER - THE ENROLLMENT
003800*    SYSTEM DROPS THIS FILE OVERNIGHT FOR CATSEED TO PICK UP.
003900     SELECT SEED-PARM-FILE ASSIGN TO "SEEDPARM"
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS  IS FS-PARM-FILE.
004200
004300*    READ ONCE, WHOLE, IN 100- BELOW TO ESTABLISH WHICH OWNERS
004400*    ALREADY HAVE CATEGORY ROWS AND WHAT THE CURRENT HIGH CAT-ID
004500*    IS BEFORE ANY SEEDING BEGINS.
004600     SELECT CATEGORY-MASTER-IN ASSIGN TO "CATMSTI"
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS FS-CAT-MASTER-IN.
004900
005000*    THE SAME PHYSICAL MASTER IS REOPENED FOR EXTEND ONCE THE
005100*    READ PASS ABOVE HAS ESTABLISHED THE HIGH CAT-ID WATERMARK -
005200*    SEEDED IDS ARE ALWAYS ABOVE IT SO THE FILE STAYS IN ID
005300*    SEQUENCE WITHOUT A REWRITE.  SAME PATTERN FOR THE DISTRIB-
005400*    UTION MASTER BELOW.
005500     SELECT CATEGORY-MASTER-EXTEND ASSIGN TO "CATMSTI"
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS FS-CAT-MASTER-EXT.
005800
005900*    SAME TREATMENT AS THE CATEGORY MASTER ABOVE, FOR THE PAIRED
006000*    EXPECTED-DISTRIBUTION-PERCENTAGE MASTER.
006100     SELECT DIST-MASTER-IN ASSIGN TO "DISMSTI"
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-DIST-MASTER-IN.
006400
006500     SELECT DIST-MASTER-EXTEND ASSIGN TO "DISMSTI"
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-DIST-MASTER-EXT.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100*    9-BYTE FIXED RECORD - JUST THE NEW OWNER'S USER ID.
007200 FD  SEED-PARM-FILE
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 09 CHARACTERS.
007500 01  SEED-PARM-RECORD.
007600     05  SEED-NEW-OWNER-ID           PIC 9(09).
007700
007800*    175-BYTE FIXED RECORD, LAYOUT PER CATREC COPYBOOK.
007900 FD  CATEGORY-MASTER-IN
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 175 CHARACTERS.
008200 COPY CATREC.
008300
008400*    UNSTRUCTURED PIC X(175) VIEW OF THE SAME PHYSICAL FILE, OPENED
008500*    EXTEND SO NEW ROWS ARE APPENDED WITHOUT DISTURBING THE ROWS
008600*    ALREADY READ ABOVE.
008700 FD  CATEGORY-MASTER-EXTEND
008800     LABEL RECORD IS STANDARD
008900     RECORD CONTAINS 175 CHARACTERS.
009000 01  CAT-MASTER-EXTEND-RECORD        PIC X(175).
009100
009200*    46-BYTE FIXED RECORD, LAYOUT PER DISTREC COPYBOOK.
009300 FD  DIST-MASTER-IN
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 46 CHARACTERS.
009600 COPY DISTREC.
009700
009800*    UNSTRUCTURED PIC X(46) EXTEND VIEW, SAME PATTERN AS THE
009900*    CATEGORY MASTER EXTEND FILE ABOVE.
010000 FD  DIST-MASTER-EXTEND
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 46 CHARACTERS.
010300 01  DIST-MASTER-EXTEND-RECORD       PIC X(46).
010400
010500 WORKING-STORAGE SECTION.
010600*    FILE-STATUS BYTES FOR THE FIVE SEQUENTIAL FILES THIS JOB
010700*    TOUCHES - '00' MEANS THE LAST I/O WORKED.
010800 77  FS-PARM-FILE                    PIC X(02) VALUE ZEROES.
010900 77  FS-CAT-MASTER-IN                PIC X(02) VALUE ZEROES.
011000 77  FS-CAT-MASTER-EXT               PIC X(02) VALUE ZEROES.
011100 77  FS-DIST-MASTER-IN               PIC X(02) VALUE ZEROES.
011200 77  FS-DIST-MASTER-EXT              PIC X(02) VALUE ZEROES.
011300
011400*    LEVEL-78 CONSTANTS - CTE-10 IS BOTH THE STARTER-SET SIZE AND
011500*    THE PER-OWNER CATEGORY LIMIT ENFORCED BY CATMAINT; CTE-500 IS
011600*    THE IN-MEMORY TABLE CEILING RAISED 04/22/99 (B5944).
011700 78  CTE-01                                   VALUE 1.
011800 78  CTE-10                                   VALUE 10.
011900 78  CTE-500                                  VALUE 500.
012000
012100 01  WS-SWITCHES.
012200     05  WS-EOF-PARM-FILE             PIC X(01) VALUE 'N'.
012300         88  SW-EOF-PARM-FILE-Y                 VALUE 'Y'.
012400     05  WS-EOF-CAT-MASTER            PIC X(01) VALUE 'N'.
012500         88  SW-EOF-CAT-MASTER-Y                VALUE 'Y'.
012600     05  WS-EOF-DIST-MASTER           PIC X(01) VALUE 'N'.
012700         88  SW-EOF-DIST-MASTER-Y                VALUE 'Y'.
012800     05  WS-TXN-FOUND                 PIC X(01) VALUE 'N'.
012900         88  SW-TXN-FOUND-Y                      VALUE 'Y'.
013000     05  FILLER                       PIC X(01) VALUE SPACES.
013100
013200*    RUN COUNTERS FEEDING THE CONTROL-TOTAL DISPLAY AT END OF JOB -
013300*    SEEDED VS SKIPPED SHOULD ALWAYS SUM TO THE PARM FILE'S RECORD
013400*    COUNT.
013500 01  WS-WORK-COUNTERS.
013600     05  WS-CAT-TABLE-COUNT           PIC S9(05) COMP VALUE ZEROES.
013700     05  WS-DIST-TABLE-COUNT          PIC S9(05) COMP VALUE ZEROES.
013800     05  WS-SEEDED-USERS-COUNT        PIC S9(05) COMP VALUE ZEROES.
013900     05  WS-SKIPPED-USERS-COUNT       PIC S9(05) COMP VALUE ZEROES.
014000     05  FILLER                       PIC X(01) VALUE SPACES.
014100
014200*    HIGH-WATER MARKS ESTABLISHED WHILE BOTH MASTERS ARE LOADED -
014300*    EACH NEWLY SEEDED CATEGORY/DISTRIBUTION ROW IS ASSIGNED THE
014400*    NEXT ID ABOVE THE WATERMARK SO IDS NEVER COLLIDE WITH A ROW
014500*    CATMAINT OR DISTMAINT ALREADY WROTE.
014600 01  WS-HIGH-CAT-ID                   PIC 9(09) VALUE ZEROES.
014700 01  WS-HIGH-DIST-ID                  PIC 9(09) VALUE ZEROES.
014800
014900*    RUN DATE, ACCEPTED ONCE FROM THE SYSTEM CLOCK AND STAMPED ON
015000*    EVERY SEEDED ROW AS BOTH CREATED-DATE AND UPDATED-DATE.  THE
015100*    -PARTS REDEFINES IS UNUSED - CARRIED OVER FROM CATMAINT'S
015200*    WORKING-STORAGE LAYOUT FOR CONSISTENCY BETWEEN THE TWO JOBS.
015300 01  WS-TODAY-DATE-NUM                PIC 9(08) VALUE ZEROES.
015400 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE-NUM.
015500     05  WS-TODAY-YYYY                PIC 9(04).
015600     05  WS-TODAY-MM                  PIC 9(02).
015700     05  WS-TODAY-DD                  PIC 9(02).
015800
015900*    CATEGORY OWNER-ID TABLE HELD ONLY LONG ENOUGH TO CHECK IF A
016000*    PARM RECORD'S OWNER HAS BEEN SEEDED ALREADY.
016100 01  WS-CAT-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
016200                          DEPENDING ON WS-CAT-TABLE-COUNT
016300                          INDEXED BY IDX-CAT.
016400     05  WS-CAT-OWNER-ID              PIC 9(09).
016500     05  FILLER                       PIC X(01).
016600
016700*    SAME OWNER-ID-ONLY SHAPE AS THE CATEGORY TABLE ABOVE - EXISTS
016800*    ONLY SO 130- CAN ESTABLISH WS-HIGH-DIST-ID BEFORE SEEDING
016900*    STARTS.  UNLIKE THE CATEGORY TABLE IT IS NEVER SEARCHED, SINCE
017000*    THE "ALREADY SEEDED" CHECK IN 220- LOOKS AT CATEGORIES ONLY.
017100 01  WS-DIST-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
017200                           DEPENDING ON WS-DIST-TABLE-COUNT
017300                           INDEXED BY IDX-DIST.
017400     05  WS-DIST-OWNER-ID             PIC 9(09).
017500     05  FILLER                       PIC X(01).
017600
017700*    THE STANDARD 10-CATEGORY STARTER SET, PAIRED WITH THE
017800*    EXPECTED PERCENTAGE OF SPENDING FOR EACH - SEE THE BUDGET
017900*    COUNSELING GROUP'S ORIGINAL SPEC MEMO DATED 07/26/94.
018000 01  WS-SEED-DATA-AREA.
018100     05  FILLER PIC X(43) VALUE
018200         "Housing                                 025".
018300     05  FILLER PIC X(43) VALUE
018400         "Transportation                          015".
018500     05  FILLER PIC X(43) VALUE
018600         "Food                                    015".
018700     05  FILLER PIC X(43) VALUE
018800         "Utilities                               010".
018900     05  FILLER PIC X(43) VALUE
019000         "Insurance                               010".
019100     05  FILLER PIC X(43) VALUE
019200         "Medical & Healthcare                    005".
019300     05  FILLER PIC X(43) VALUE
019400         "Saving, Investing, & Debt Payments      005".
019500     05  FILLER PIC X(43) VALUE
019600         "Personal Spending                       005".
019700     05  FILLER PIC X(43) VALUE
019800         "Recreation & Entertainment              005".
019900     05  FILLER PIC X(43) VALUE
020000         "Miscellaneous                           005".
020100
020200*    TABLE VIEW OF THE TITLE/PERCENTAGE LITERALS ABOVE - REDEFINES
020300*    RATHER THAN A SEPARATE OCCURS TABLE SO THE STARTER SET CAN BE
020400*    MAINTAINED AS PLAIN TEXT LINES WHEN THE BUDGET COUNSELING
020500*    GROUP REVISES THE PERCENTAGES.
020600 01  WS-SEED-TABLE REDEFINES WS-SEED-DATA-AREA.
020700     05  WS-SEED-ENTRY OCCURS 10 TIMES INDEXED BY IDX-SEED.
020800         10  WS-SEED-TITLE            PIC X(40).
020900         10  WS-SEED-PERCENT          PIC 9(03).
021000
021100*    THIS RUN'S NEWLY ASSIGNED CATEGORY ID, HELD HERE SO 230- CAN
021200*    STAMP THE SAME VALUE ONTO BOTH THE CATEGORY ROW AND ITS
021300*    PAIRED DISTRIBUTION ROW.
021400 01  WS-NEW-CAT-ID                    PIC 9(09) VALUE ZEROES.
021500*    UNUSED ALPHANUMERIC VIEW - CARRIED OVER FROM CATMAINT'S
021600*    WS-CAT-ID-EDIT-X PATTERN IN CASE A FUTURE REJECT MESSAGE EVER
021700*    NEEDS TO DISPLAY THE NEWLY ASSIGNED ID.
021800 01  WS-NEW-CAT-ID-EDIT-X REDEFINES WS-NEW-CAT-ID
021900                                     PIC X(09).
022000*    SPARE SCRATCH FIELD, NOT CURRENTLY REFERENCED - SAME UNUSED
022100*    CARRYOVER AS THE CATMAINT WORKING-STORAGE LAYOUT IT WAS
022200*    COPIED FROM.
022300 01  WS-MESSAGE-WORK                  PIC X(80) VALUE SPACES.
022400
022500
022600*==================================================================
022700*  PROCEDURE DIVISION NARRATIVE
022800*
022900*  CATSEED RUNS AS A ONE-TIME, PER-ENROLLMENT JOB, NOT A DAILY
023000*  MAINTENANCE PASS LIKE CATMAINT/DISTMAINT.  IT ACCEPTS A SHORT
023100*  PARM FILE OF NEWLY ENROLLED OWNER IDS AND, FOR EACH ONE THAT
023200*  DOES NOT ALREADY HAVE CATEGORY ROWS, WRITES THE STANDARD
023300*  10-CATEGORY STARTER SET (WS-SEED-DATA-AREA ABOVE) PLUS ITS
023400*  PAIRED EXPECTED-DISTRIBUTION-PERCENTAGE ROW FOR EACH CATEGORY.
023500*
023600*  BOTH MASTERS ARE OPENED INPUT FIRST TO ESTABLISH THE HIGH-ID
023700*  WATERMARKS AND THE SET OF OWNERS ALREADY SEEDED, THEN REOPENED
023800*  EXTEND SO NEW ROWS LAND AFTER THE EXISTING ONES WITHOUT A
023900*  REWRITE OF THE WHOLE FILE - SAFE ONLY BECAUSE NEWLY ASSIGNED
024000*  IDS ARE ALWAYS ABOVE THE WATERMARK, SO THE FILE STAYS IN
024100*  ASCENDING ID SEQUENCE.
024200*==================================================================
024300
024400 PROCEDURE DIVISION.
024500
024600*    TOP-LEVEL JOB STEP - LOAD BOTH MASTERS, OPEN THE PARM FILE AND
024700*    BOTH EXTEND FILES, THEN APPLY ONE PARM RECORD AT A TIME.
024800 000-MAIN-CONTROL.
024900     PERFORM 100-BEGIN-LOAD-CATEGORY-MASTER
025000        THRU 100-END-LOAD-CATEGORY-MASTER
025100
025200     PERFORM 130-BEGIN-LOAD-DIST-MASTER
025300        THRU 130-END-LOAD-DIST-MASTER
025400
025500     OPEN INPUT SEED-PARM-FILE
025600     IF FS-PARM-FILE NOT = "00"
025700         DISPLAY "CATSEED - CANNOT OPEN SEED PARM FILE, STATUS "
025800                 FS-PARM-FILE
025900         STOP RUN
026000     END-IF
026100
026200     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
026300
026400     OPEN EXTEND CATEGORY-MASTER-EXTEND
026500     OPEN EXTEND DIST-MASTER-EXTEND
026600
026700     PERFORM 200-BEGIN-PROCESS-PARM-RECORDS
026800        THRU 200-END-PROCESS-PARM-RECORDS
026900        UNTIL SW-EOF-PARM-FILE-Y
027000
027100     CLOSE SEED-PARM-FILE
027200           CATEGORY-MASTER-EXTEND
027300           DIST-MASTER-EXTEND
027400
027500     DISPLAY SPACE
027600     DISPLAY "CATSEED CONTROL TOTALS."
027700     DISPLAY "  USERS SEEDED   : " WS-SEEDED-USERS-COUNT
027800     DISPLAY "  USERS SKIPPED  : " WS-SKIPPED-USERS-COUNT
027900
028000     STOP RUN.
028100
028200*    ONE-TIME LOAD OF THE CATEGORY MASTER INTO WS-CAT-TABLE-
028300*    ENTRIES - OWNER ID ONLY IS KEPT, SINCE THAT IS ALL 220- NEEDS
028400*    TO DECIDE WHETHER AN OWNER HAS BEEN SEEDED ALREADY.
028500 100-BEGIN-LOAD-CATEGORY-MASTER.
028600     OPEN INPUT CATEGORY-MASTER-IN
028700     IF FS-CAT-MASTER-IN NOT = "00"
028800         DISPLAY "CATSEED - CANNOT OPEN CATEGORY MASTER, STATUS "
028900                 FS-CAT-MASTER-IN
029000         STOP RUN
029100     END-IF
029200
029300     PERFORM 110-BEGIN-READ-CAT-MASTER
029400        THRU 110-END-READ-CAT-MASTER
029500        UNTIL SW-EOF-CAT-MASTER-Y
029600
029700     CLOSE CATEGORY-MASTER-IN.
029800 100-END-LOAD-CATEGORY-MASTER.
029900     EXIT.
030000
030100*    LOADS ONE CATEGORY ROW PER CALL AND TRACKS THE HIGHEST CAT-ID
030200*    SEEN SO FAR.
030300 110-BEGIN-READ-CAT-MASTER.
030400     READ CATEGORY-MASTER-IN
030500         AT END
030600             SET SW-EOF-CAT-MASTER-Y TO TRUE
030700         NOT AT END
030800             ADD CTE-01 TO WS-CAT-TABLE-COUNT
030900             SET IDX-CAT TO WS-CAT-TABLE-COUNT
031000             MOVE CAT-OWNER-ID TO WS-CAT-OWNER-ID (IDX-CAT)
031100             IF CAT-ID GREATER WS-HIGH-CAT-ID
031200                 MOVE CAT-ID TO WS-HIGH-CAT-ID
031300             END-IF
031400     END-READ.
031500 110-END-READ-CAT-MASTER.
031600     EXIT.
031700
031800*    SAME PATTERN AS 100- ABOVE, FOR THE DISTRIBUTION MASTER.
031900 130-BEGIN-LOAD-DIST-MASTER.
032000     OPEN INPUT DIST-MASTER-IN
032100     IF FS-DIST-MASTER-IN NOT = "00"
032200         DISPLAY "CATSEED - CANNOT OPEN DIST MASTER, STATUS "
032300                 FS-DIST-MASTER-IN
032400         STOP RUN
032500     END-IF
032600
032700     PERFORM 140-BEGIN-READ-DIST-MASTER
032800        THRU 140-END-READ-DIST-MASTER
032900        UNTIL SW-EOF-DIST-MASTER-Y
033000
033100     CLOSE DIST-MASTER-IN.
033200 130-END-LOAD-DIST-MASTER.
033300     EXIT.
033400
033500*    LOADS ONE DISTRIBUTION ROW PER CALL AND TRACKS THE HIGHEST
033600*    DIST-ID SEEN SO FAR.
033700 140-BEGIN-READ-DIST-MASTER.
033800     READ DIST-MASTER-IN
033900         AT END
034000             SET SW-EOF-DIST-MASTER-Y TO TRUE
034100         NOT AT END
034200             ADD CTE-01 TO WS-DIST-TABLE-COUNT
034300             SET IDX-DIST TO WS-DIST-TABLE-COUNT
034400             MOVE DIST-OWNER-ID TO WS-DIST-OWNER-ID (IDX-DIST)
034500             IF DIST-ID GREATER WS-HIGH-DIST-ID
034600                 MOVE DIST-ID TO WS-HIGH-DIST-ID
034700             END-IF
034800     END-READ.
034900 140-END-READ-DIST-MASTER.
035000     EXIT.
035100
035200*    MAIN PARM-FILE READ LOOP - ONE CALL TO 210- PER PARM RECORD.
035300 200-BEGIN-PROCESS-PARM-RECORDS.
035400     READ SEED-PARM-FILE
035500         AT END
035600             SET SW-EOF-PARM-FILE-Y TO TRUE
035700         NOT AT END
035800             PERFORM 210-BEGIN-SEED-ONE-USER
035900                THRU 210-END-SEED-ONE-USER
036000     END-READ.
036100 200-END-PROCESS-PARM-RECORDS.
036200     EXIT.
036300
036400*------------------------------------------------------------------
036500*  210-BEGIN-SEED-ONE-USER
036600*  BUSINESS RULE (03/11/02, B6244): A PARM RECORD WITH A ZERO
036700*  OWNER ID IS REJECTED OUTRIGHT - A DATA-ENTRY BLANK CARD SLIPPED
036800*  THROUGH FROM THE ENROLLMENT SYSTEM LAST QUARTER AND CATSEED HAD
036900*  NO GUARD AGAINST SEEDING A FULL STARTER SET UNDER OWNER ZERO.
037000*
037100*  BUSINESS RULE (10/05/94, B4499): AN OWNER WHO ALREADY HAS ANY
037200*  CATEGORY ROWS AT ALL IS SKIPPED RATHER THAN RESEEDED - PROTECTS
037300*  AGAINST DUPLICATE STARTER SETS IF THE ONBOARDING JOB STREAM
037400*  ACCIDENTALLY REDRIVES THE SAME PARM FILE TWICE.
037500*------------------------------------------------------------------
037600 210-BEGIN-SEED-ONE-USER.
037700*    REJECT PATH - ZERO OWNER ID, SEE BANNER ABOVE.
037800     IF SEED-NEW-OWNER-ID = ZEROES
037900         DISPLAY "CATSEED - PARM RECORD HAS A ZERO OWNER ID - "
038000                 "RECORD REJECTED, NOT SEEDED"
038100         ADD CTE-01 TO WS-SKIPPED-USERS-COUNT
038200         GO TO 210-END-SEED-ONE-USER
038300     END-IF
038400
038500     MOVE 'N' TO WS-TXN-FOUND
038600     PERFORM 220-BEGIN-TEST-OWNER-HAS-CATEGORY
038700        THRU 220-END-TEST-OWNER-HAS-CATEGORY
038800        VARYING IDX-CAT FROM CTE-01 BY CTE-01
038900          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
039000             OR SW-TXN-FOUND-Y
039100
039200*    SKIP PATH - OWNER ALREADY SEEDED, SEE BANNER ABOVE.
039300     IF SW-TXN-FOUND-Y
039400         DISPLAY "CATSEED - OWNER " SEED-NEW-OWNER-ID
039500                 " ALREADY HAS CATEGORY ROWS - REQUEST SKIPPED"
039600         ADD CTE-01 TO WS-SKIPPED-USERS-COUNT
039700     ELSE
039800         PERFORM 230-BEGIN-SEED-ONE-CATEGORY
039900            THRU 230-END-SEED-ONE-CATEGORY
040000            VARYING IDX-SEED FROM CTE-01 BY CTE-01
040100              UNTIL IDX-SEED GREATER CTE-10
040200         ADD CTE-01 TO WS-SEEDED-USERS-COUNT
040300     END-IF.
040400 210-END-SEED-ONE-USER.
040500     EXIT.
040600
040700*    SINGLE-ROW COMPARE DRIVEN FROM 210- - STOPS THE SEARCH AS
040800*    SOON AS ONE CATEGORY ROW FOR THIS OWNER IS FOUND.
040900 220-BEGIN-TEST-OWNER-HAS-CATEGORY.
041000     IF WS-CAT-OWNER-ID (IDX-CAT) = SEED-NEW-OWNER-ID
041100         MOVE 'Y' TO WS-TXN-FOUND
041200     END-IF.
041300 220-END-TEST-OWNER-HAS-CATEGORY.
041400     EXIT.
041500
041600*    BUILDS AND WRITES ONE SEED CATEGORY, THEN ITS PAIRED
041700*    EXPECTED-DISTRIBUTION ROW, USING THE SAME NEW CATEGORY ID
041800*    FOR BOTH.
041900 230-BEGIN-SEED-ONE-CATEGORY.
042000*    ASSIGN THE NEXT CATEGORY ID ABOVE THE WATERMARK ESTABLISHED
042100*    BY 100-/110- AND STAMP IT ONTO THE NEW CATEGORY ROW.
042200     ADD CTE-01 TO WS-HIGH-CAT-ID
042300     MOVE WS-HIGH-CAT-ID TO WS-NEW-CAT-ID
042400
042500     MOVE WS-NEW-CAT-ID          TO CAT-ID
042600     MOVE WS-SEED-TITLE (IDX-SEED) TO CAT-TITLE
042700     MOVE SPACES                 TO CAT-DESCRIPTION
042800     MOVE WS-TODAY-DATE-NUM      TO CAT-CREATED-DATE
042900     MOVE WS-TODAY-DATE-NUM      TO CAT-UPDATED-DATE
043000     MOVE SEED-NEW-OWNER-ID      TO CAT-OWNER-ID
043100     MOVE CAT-MASTER-RECORD      TO CAT-MASTER-EXTEND-RECORD
043200     WRITE CAT-MASTER-EXTEND-RECORD
043300
043400*    SAME TREATMENT FOR THE PAIRED DISTRIBUTION ROW, USING
043500*    WS-NEW-CAT-ID (NOT WS-HIGH-CAT-ID) AS THE FOREIGN KEY BACK TO
043600*    THE CATEGORY JUST WRITTEN ABOVE.
043700     ADD CTE-01 TO WS-HIGH-DIST-ID
043800     MOVE WS-HIGH-DIST-ID          TO DIST-ID
043900     MOVE WS-NEW-CAT-ID            TO DIST-CATEGORY-ID
044000     MOVE WS-SEED-PERCENT (IDX-SEED) TO DIST-PERCENT
044100     MOVE WS-TODAY-DATE-NUM        TO DIST-CREATED-DATE
044200     MOVE WS-TODAY-DATE-NUM        TO DIST-UPDATED-DATE
044300     MOVE SEED-NEW-OWNER-ID        TO DIST-OWNER-ID
044400     MOVE DIST-MASTER-RECORD       TO DIST-MASTER-EXTEND-RECORD
044500     WRITE DIST-MASTER-EXTEND-RECORD.
044600 230-END-SEED-ONE-CATEGORY.
044700     EXIT.
044800
044900 END PROGRAM CATSEED.

