000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     DISTMAINT.
000300 AUTHOR.         R J TIBBETTS.
000400 INSTALLATION.   CONSUMER BUDGETING SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.   07/28/1994.
000600 DATE-COMPILED.  07/28/1994.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*----------------------------------------------------------------
000900*                    C H A N G E   L O G
001000*----------------------------------------------------------------
001100* 07/28/94  RJT  ORIGINAL PROGRAM.  APPLIES CREATE/UPDATE/DELETE  B4488
001200*                MAINTENANCE TRANSACTIONS AGAINST THE EXPECTED
001300*                CATEGORY DISTRIBUTION MASTER AND REWRITES IT.
001400* 08/09/94  RJT  CREATE NOW VERIFIES THE REFERENCED CATEGORY      B4479
001500*                EXISTS AND IS OWNED BY THE ACTING USER BEFORE
001600*                A DISTRIBUTION ROW IS BUILT.
001700* 11/03/94  RJT  ADDED OWNER/ADMIN AUTHORIZATION CHECK TO         B4502
001800*                UPDATE AND DELETE - PRIOR VERSION LET ANY USER
001900*                CHANGE ANY DISTRIBUTION.
002000* 02/14/95  LMH  ADDED END-OF-JOB LISTING OF EACH TOUCHED OWNER'S B4560
002100*                DISTRIBUTIONS FOR THE DAILY AUDIT PACKAGE.
002200* 01/06/99  DWK  Y2K REMEDIATION - VERIFIED ALL DATE FIELDS ARE   B5901
002300*                STORED CCYYMMDD.  NO CODE CHANGE REQUIRED.
002400* 04/22/99  LMH  RAISED IN-MEMORY TABLE LIMITS FROM 300 TO 500    B5944
002500*                DISTRIBUTIONS/CATEGORIES - VOLUME GROWTH FROM
002600*                NEW ENROLLEES.
002700* 09/17/01  PDS  REWORDED REJECT MESSAGES TO MATCH THE WORDING    B6120
002800*                THE HELP DESK SCRIPT USES.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700*    READ-ONLY REFERENCE FOR OWNERSHIP/TITLE LOOKUP ONLY - DISTMAINT
003800*    NEVER WRITES A CATEGORY ROW.
003900     SELECT CATEGORY-MASTER-IN ASSIGN TO "CATMSTI"
004000            ORGANIZATION IS SEQUENTIAL
004100            FILE STATUS  IS FS-CAT-MASTER-IN.
004200
004300*    LOADED WHOLE INTO WS-DIST-TABLE-ENTRIES BELOW, MAINTAINED IN
004400*    MEMORY, THEN REWRITTEN COMPLETE BY 300-.
004500     SELECT DIST-MASTER-IN  ASSIGN TO "DISMSTI"
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS FS-DIST-MASTER-IN.
004800
004900*    SEPARATE OUTPUT FILE RATHER THAN REWRITE-IN-PLACE - JCL STEP
005000*    THAT FOLLOWS THIS PROGRAM RENAMES DISMSTO OVER DISMSTI.
005100     SELECT DIST-MASTER-OUT ASSIGN TO "DISMSTO"
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS FS-DIST-MASTER-OUT.
005400
005500*    NEEDED ONLY FOR THE ADMIN-ROLE OVERRIDE CHECK IN 291-.
005600     SELECT USER-MASTER-FILE ASSIGN TO "USERMAST"
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS FS-USER-MASTER.
005900
006000*    SHARED TRANSACTION FILE - CATMAINT AND DISTMAINT EACH READ
006100*    EVERY RECORD BUT ONLY ACT ON THE ONES ADDRESSED TO THEM (SEE
006200*    200- BELOW).
006300     SELECT MAINT-TRANSACTION-FILE ASSIGN TO "MAINTTXN"
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-TRANSACTION-FILE.
006600
006700*    EXTENDED, NOT OPENED OUTPUT - SEE THE NOTE AT 190- BELOW.
006800     SELECT OPERATION-RESULT-FILE ASSIGN TO "OPRESLT"
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS FS-RESULT-FILE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400*    175-BYTE FIXED RECORD, LAYOUT PER CATREC COPYBOOK.
007500 FD  CATEGORY-MASTER-IN
007600     LABEL RECORD IS STANDARD
007700     RECORD CONTAINS 175 CHARACTERS.
007800 COPY CATREC.
007900
008000*    46-BYTE FIXED RECORD, LAYOUT PER DISTREC COPYBOOK.
008100 FD  DIST-MASTER-IN
008200     LABEL RECORD IS STANDARD
008300     RECORD CONTAINS 46 CHARACTERS.
008400 COPY DISTREC.
008500
008600*    UNSTRUCTURED PIC X(46) VIEW - WRITTEN FROM DIST-MASTER-RECORD
008700*    AFTER 320- MOVES THE TABLE ROW BACK INTO IT.
008800 FD  DIST-MASTER-OUT
008900     LABEL RECORD IS STANDARD
009000     RECORD CONTAINS 46 CHARACTERS.
009100 01  DIST-MASTER-OUT-RECORD               PIC X(46).
009200
009300*    44-BYTE FIXED RECORD, LAYOUT PER USERREC COPYBOOK.
009400 FD  USER-MASTER-FILE
009500     LABEL RECORD IS STANDARD
009600     RECORD CONTAINS 44 CHARACTERS.
009700 COPY USERREC.
009800
009900*    172-BYTE FIXED RECORD, LAYOUT PER TXNREC COPYBOOK - SAME
010000*    TRANSACTION FORMAT CATMAINT READS.
010100 FD  MAINT-TRANSACTION-FILE
010200     LABEL RECORD IS STANDARD
010300     RECORD CONTAINS 172 CHARACTERS.
010400 COPY TXNREC.
010500
010600*    81-BYTE FIXED RECORD, LAYOUT PER RESREC COPYBOOK.
010700 FD  OPERATION-RESULT-FILE
010800     LABEL RECORD IS STANDARD
010900     RECORD CONTAINS 81 CHARACTERS.
011000 COPY RESREC.
011100
011200 WORKING-STORAGE SECTION.
011300*    FILE-STATUS BYTES FOR THE SIX SEQUENTIAL FILES THIS JOB
011400*    TOUCHES - '00' MEANS THE LAST I/O WORKED.
011500 77  FS-CAT-MASTER-IN               PIC X(02) VALUE ZEROES.
011600 77  FS-DIST-MASTER-IN              PIC X(02) VALUE ZEROES.
011700 77  FS-DIST-MASTER-OUT             PIC X(02) VALUE ZEROES.
011800 77  FS-USER-MASTER                 PIC X(02) VALUE ZEROES.
011900 77  FS-TRANSACTION-FILE            PIC X(02) VALUE ZEROES.
012000 77  FS-RESULT-FILE                 PIC X(02) VALUE ZEROES.
012100
012200*    LEVEL-78 CONSTANTS - CTE-500 IS THE IN-MEMORY TABLE CEILING
012300*    RAISED FROM 300 ON 04/22/99 (B5944).
012400 78  CTE-01                                   VALUE 1.
012500 78  CTE-500                                  VALUE 500.
012600
012700*    JOB SWITCHES - THE FIVE EOF FLAGS DRIVE THE LOAD/READ LOOPS
012800*    BELOW; WS-TXN-AUTHORIZED AND WS-TXN-FOUND ARE REUSED ACROSS
012900*    SEVERAL LOOKUP/AUTHORIZATION PARAGRAPHS RATHER THAN GIVEN A
013000*    SEPARATE FLAG APIECE.
013100 01  WS-SWITCHES.
013200     05  WS-EOF-CAT-MASTER           PIC X(01) VALUE 'N'.
013300         88  SW-EOF-CAT-MASTER-Y               VALUE 'Y'.
013400     05  WS-EOF-DIST-MASTER          PIC X(01) VALUE 'N'.
013500         88  SW-EOF-DIST-MASTER-Y               VALUE 'Y'.
013600     05  WS-EOF-USER-MASTER          PIC X(01) VALUE 'N'.
013700         88  SW-EOF-USER-MASTER-Y               VALUE 'Y'.
013800     05  WS-EOF-TRANSACTION          PIC X(01) VALUE 'N'.
013900         88  SW-EOF-TRANSACTION-Y               VALUE 'Y'.
014000     05  WS-TXN-AUTHORIZED           PIC X(01) VALUE 'N'.
014100         88  SW-TXN-AUTHORIZED-Y                VALUE 'Y'.
014200     05  WS-TXN-FOUND                PIC X(01) VALUE 'N'.
014300         88  SW-TXN-FOUND-Y                     VALUE 'Y'.
014400     05  FILLER                      PIC X(01) VALUE SPACES.
014500
014600*    RUN COUNTERS FEEDING THE CONTROL-TOTAL DISPLAY IN 000- AT END
014700*    OF JOB.
014800 01  WS-WORK-COUNTERS.
014900     05  WS-CAT-TABLE-COUNT          PIC S9(05) COMP VALUE ZEROES.
015000     05  WS-DIST-TABLE-COUNT         PIC S9(05) COMP VALUE ZEROES.
015100     05  WS-USER-TABLE-COUNT         PIC S9(05) COMP VALUE ZEROES.
015200     05  WS-FOUND-INDEX              PIC S9(05) COMP VALUE ZEROES.
015300     05  WS-CAT-FOUND-INDEX          PIC S9(05) COMP VALUE ZEROES.
015400     05  WS-CREATED-COUNT            PIC S9(07) COMP VALUE ZEROES.
015500     05  WS-UPDATED-COUNT            PIC S9(07) COMP VALUE ZEROES.
015600     05  WS-DELETED-COUNT            PIC S9(07) COMP VALUE ZEROES.
015700     05  WS-REJECTED-COUNT           PIC S9(07) COMP VALUE ZEROES.
015800     05  WS-DISPLACE-INDEX           PIC S9(05) COMP VALUE ZEROES.
015900     05  FILLER                      PIC X(01) VALUE SPACES.
016000
016100*    HIGH-WATER MARK ESTABLISHED WHILE THE DIST MASTER IS LOADED -
016200*    A NEWLY CREATED DISTRIBUTION ROW IS ASSIGNED THE NEXT ID ABOVE
016300*    THIS WATERMARK.
016400 01  WS-HIGH-DIST-ID                 PIC 9(09) VALUE ZEROES.
016500
016600*    RUN DATE, ACCEPTED ONCE FROM THE SYSTEM CLOCK AND STAMPED ON
016700*    EVERY CREATED OR UPDATED ROW.
016800 01  WS-TODAY-DATE-NUM               PIC 9(08) VALUE ZEROES.
016900 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE-NUM.
017000     05  WS-TODAY-YYYY               PIC 9(04).
017100     05  WS-TODAY-MM                 PIC 9(02).
017200     05  WS-TODAY-DD                 PIC 9(02).
017300
017400*    ZERO-SUPPRESSION WORK AREA FOR THE REJECT-MESSAGE BUILDS IN
017500*    211-/212-/213- BELOW - EDITED THROUGH WS-DIST-ID-DISPLAY SO
017600*    THE OPERATOR SEES "123", NOT "000000123".
017700 01  WS-DIST-ID-EDIT                 PIC 9(09) VALUE ZEROES.
017800*    UNUSED - CARRIED OVER FROM CATMAINT'S EQUIVALENT ID-EDIT
017900*    REDEFINES FOR CONSISTENCY BETWEEN THE TWO PROGRAMS.
018000 01  WS-DIST-ID-EDIT-X REDEFINES WS-DIST-ID-EDIT
018100                                     PIC X(09).
018200*    ZERO-SUPPRESSED EDIT PICTURE FOR THE ID DISPLAYED IN REJECT
018300*    MESSAGES.
018400 01  WS-DIST-ID-DISPLAY              PIC Z(08)9.
018500
018600*    PASSED-PARAMETER STYLE WORK FIELDS - MOVED IN BY THE CALLING
018700*    PARAGRAPH BEFORE PERFORM 260-/295- SINCE THIS SHOP DOES NOT
018800*    CALL SUBPROGRAMS FOR IN-PROGRAM LOOKUPS.
018900 01  WS-CAT-LOOKUP-ID                PIC 9(09) VALUE ZEROES.
019000*    OWNER OF THE ROW JUST TOUCHED - SET BY 211-/212-/213- BEFORE
019100*    PERFORM 295- BELOW.
019200 01  WS-REMEMBER-OWNER-ID            PIC 9(09) VALUE ZEROES.
019300
019400*    CATEGORY TABLE HELD HERE ONLY TO VERIFY OWNERSHIP AT CREATE
019500*    TIME AND TO PICK UP THE TITLE FOR THE END-OF-JOB LISTING -
019600*    DISTMAINT NEVER UPDATES A CATEGORY ROW.
019700*    ONE ROW PER LOADED CATEGORY - ID/TITLE/OWNER ONLY, SINCE THAT
019800*    IS ALL 290- (OWNERSHIP CHECK) AND 450- (LISTING TITLE) NEED.
019900 01  WS-CAT-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
020000                          DEPENDING ON WS-CAT-TABLE-COUNT
020100                          INDEXED BY IDX-CAT.
020200     05  WS-CAT-ID                   PIC 9(09).
020300     05  WS-CAT-TITLE                PIC X(40).
020400     05  WS-CAT-OWNER-ID             PIC 9(09).
020500
020600*    ONE ROW PER LOADED EXPECTED-DISTRIBUTION-PERCENTAGE RECORD -
020700*    FIELDS MIRROR DISTREC.CPY ONE FOR ONE SO 140- AND 320- MOVE
020800*    STRAIGHT ACROSS WITHOUT ANY EDITING.
020900 01  WS-DIST-TABLE-ENTRIES OCCURS 1 TO 500 TIMES
021000                           DEPENDING ON WS-DIST-TABLE-COUNT
021100                           INDEXED BY IDX-DIST IDX-DIST2.
021200     05  WS-DIST-ID                  PIC 9(09).
021300     05  WS-DIST-CATEGORY-ID         PIC 9(09).
021400     05  WS-DIST-PERCENT             PIC 9(03).
021500     05  WS-DIST-CREATED-DATE        PIC 9(08).
021600     05  WS-DIST-UPDATED-DATE        PIC 9(08).
021700     05  WS-DIST-OWNER-ID            PIC 9(09).
021800
021900*    ID/ROLE PAIR ONLY - NEEDED FOR THE ADMIN-ROLE OVERRIDE CHECK
022000*    IN 291-/292- WHEN THE ACTING USER IS NOT THE OWNER.
022100 01  WS-USER-TABLE-ENTRIES OCCURS 1 TO 2000 TIMES
022200                           DEPENDING ON WS-USER-TABLE-COUNT
022300                           INDEXED BY IDX-USER.
022400     05  WS-USER-ID                  PIC 9(09).
022500     05  WS-USER-ROLE                PIC X(05).
022600
022700*    OWNERS TOUCHED BY TODAY'S TRANSACTION RUN - DRIVES THE
022800*    END-OF-JOB DISTRIBUTION LISTING ADDED 02/14/95 (B4560) FOR
022900*    THE DAILY AUDIT PACKAGE.
023000 01  WS-TOUCHED-OWNER-COUNT          PIC S9(05) COMP VALUE ZEROES.
023100 01  WS-TOUCHED-OWNERS OCCURS 1 TO 500 TIMES
023200                        DEPENDING ON WS-TOUCHED-OWNER-COUNT
023300                        INDEXED BY IDX-OWNER.
023400     05  WS-TOUCHED-OWNER-ID         PIC 9(09).
023500
023600*    SEARCH/LIST WORK AREA FOR 400-LIST-OWNER-DISTRIBUTIONS AND
023700*    ITS 450-APPLY-DIST-FILTERS SUBORDINATE.
023800*    WS-LIST-MATCH-COUNT/EMITTED IMPLEMENT PAGE-STYLE OFFSET/LIMIT
023900*    OVER THE FILTERED RESULT SET (SEE 450- BELOW) - OFFSET SKIPS
024000*    THE FIRST N MATCHES, LIMIT CAPS HOW MANY ARE PRINTED AFTER
024100*    THAT.  WS-FILTER-* HOLD THE FOUR OPTIONAL SEARCH CRITERIA;
024200*    THEIR VALUE CLAUSES ARE THE "NOT SET" SENTINELS 450- TESTS
024300*    FOR.
024400 01  WS-LIST-WORK-AREA.
024500     05  WS-LIST-MATCH-COUNT         PIC S9(05) COMP VALUE ZEROES.
024600     05  WS-LIST-OFFSET              PIC S9(05) COMP VALUE ZEROES.
024700     05  WS-LIST-LIMIT               PIC S9(05) COMP VALUE 10.
024800     05  WS-LIST-EMITTED             PIC S9(05) COMP VALUE ZEROES.
024900     05  WS-FILTER-ID                PIC 9(09) VALUE ZEROES.
025000     05  WS-FILTER-CATEGORY-ID       PIC 9(09) VALUE ZEROES.
025100     05  WS-FILTER-START-DATE        PIC 9(08) VALUE ZEROES.
025200     05  WS-FILTER-END-DATE          PIC 9(08) VALUE 99999999.
025300     05  FILLER                      PIC X(01) VALUE SPACES.
025400
025500*    OUTER/INNER LOOP CONTROLS FOR THE BUBBLE SORT IN 310-/311-.
025600 01  WS-SORT-SLOT-A                  PIC S9(05) COMP VALUE ZEROES.
025700 01  WS-SORT-SLOT-B                  PIC S9(05) COMP VALUE ZEROES.
025800*    HOLDS ONE FULL TABLE ROW WHILE TWO ROWS TRADE PLACES IN 313-
025900*    BELOW - SAME SHAPE AS ONE WS-DIST-TABLE-ENTRIES OCCURRENCE,
026000*    FIELD FOR FIELD.
026100 01  WS-SORT-SWAP-ENTRY.
026200     05  WS-SWAP-DIST-ID             PIC 9(09).
026300     05  WS-SWAP-DIST-CATEGORY-ID    PIC 9(09).
026400     05  WS-SWAP-DIST-PERCENT        PIC 9(03).
026500     05  WS-SWAP-DIST-CREATED-DATE   PIC 9(08).
026600     05  WS-SWAP-DIST-UPDATED-DATE   PIC 9(08).
026700     05  WS-SWAP-DIST-OWNER-ID       PIC 9(09).
026800*    ALPHANUMERIC VIEW OF THE SWAP AREA, USED ONLY TO ZERO IT OUT
026900*    WITH MOVE LOW-VALUES AT JOB START (SEE 000-MAIN-CONTROL).
027000 01  WS-SORT-SWAP-ENTRY-X REDEFINES WS-SORT-SWAP-ENTRY
027100                                     PIC X(46).
027200
027300*    UNUSED - CARRIED OVER FROM CATMAINT'S WORKING-STORAGE LAYOUT
027400*    FOR CONSISTENCY BETWEEN THE TWO PROGRAMS.
027500 01  WS-MESSAGE-WORK                 PIC X(80) VALUE SPACES.
027600
027700
027800*==================================================================
027900*  PROCEDURE DIVISION NARRATIVE
028000*
028100*  DISTMAINT APPLIES CREATE/UPDATE/DELETE MAINTENANCE TRANSACTIONS
028200*  AGAINST THE EXPECTED CATEGORY DISTRIBUTION MASTER, THE SAME
028300*  THREE-PASS DESIGN AS CATMAINT: LOAD BOTH MASTERS INTO MEMORY,
028400*  APPLY EACH TRANSACTION AGAINST THE IN-MEMORY DISTRIBUTION
028500*  TABLE, THEN SORT AND REWRITE THE WHOLE MASTER.  UNLIKE
028600*  CATMAINT, DISTMAINT DOES NOT VALIDATE THAT AN OWNER'S
028700*  PERCENTAGES SUM TO 100 - THAT CROSS-CATEGORY CHECK IS A
028800*  REPORTING-TIME CONCERN, NOT A MAINTENANCE-TIME ONE (SEE
028900*  EXPRPT).
029000*
029100*  A CREATE TRANSACTION MUST NAME A CATEGORY THE ACTING USER OWNS
029200*  (OR IS ADMIN FOR); UPDATE/DELETE MUST NAME A DISTRIBUTION ROW
029300*  THE ACTING USER OWNS (OR IS ADMIN FOR).  OWNERS TOUCHED BY THE
029400*  RUN ARE LISTED AT END OF JOB FOR THE DAILY AUDIT PACKAGE.
029500*==================================================================
029600
029700 PROCEDURE DIVISION.
029800
029900*    TOP-LEVEL JOB STEP - LOAD BOTH MASTERS, OPEN THE TRANSACTION
030000*    AND RESULT FILES, APPLY ONE TRANSACTION AT A TIME, REWRITE THE
030100*    MASTER, THEN LIST EACH TOUCHED OWNER'S DISTRIBUTIONS.
030200*------------------------------------------------------------------
030300*  02/14/95  LMH  ADDED THE 400- LISTING STEP AND ITS VARYING
030400*                 PERFORM OVER THE TOUCHED-OWNER TABLE, BELOW.
030500*------------------------------------------------------------------
030600 000-MAIN-CONTROL.
030700     MOVE LOW-VALUES TO WS-SORT-SWAP-ENTRY-X
030800
030900     PERFORM 100-BEGIN-LOAD-REFERENCE-TABLES
031000        THRU 100-END-LOAD-REFERENCE-TABLES
031100
031200     PERFORM 130-BEGIN-LOAD-DIST-MASTER
031300        THRU 130-END-LOAD-DIST-MASTER
031400
031500     PERFORM 190-BEGIN-OPEN-TRANSACTION-FILES
031600        THRU 190-END-OPEN-TRANSACTION-FILES
031700
031800     PERFORM 200-BEGIN-PROCESS-TRANSACTIONS
031900        THRU 200-END-PROCESS-TRANSACTIONS
032000        UNTIL SW-EOF-TRANSACTION-Y
032100
032200     PERFORM 300-BEGIN-REWRITE-DIST-MASTER
032300        THRU 300-END-REWRITE-DIST-MASTER
032400
032500     PERFORM 400-BEGIN-LIST-OWNER-DISTRIBUTIONS
032600        THRU 400-END-LIST-OWNER-DISTRIBUTIONS
032700        VARYING IDX-OWNER FROM CTE-01 BY CTE-01
032800          UNTIL IDX-OWNER GREATER WS-TOUCHED-OWNER-COUNT
032900
033000*    END-OF-JOB CONTROL TOTALS - MATCHED AGAINST THE TRANSACTION
033100*    FILE'S RECORD COUNT BY THE OPERATOR AT THE CONSOLE.
033200     DISPLAY SPACE
033300     DISPLAY "DISTMAINT CONTROL TOTALS."
033400     DISPLAY "  DISTRIBUTIONS CREATED  : " WS-CREATED-COUNT
033500     DISPLAY "  DISTRIBUTIONS UPDATED  : " WS-UPDATED-COUNT
033600     DISPLAY "  DISTRIBUTIONS DELETED  : " WS-DELETED-COUNT
033700     DISPLAY "  TRANSACTIONS REJECTED  : " WS-REJECTED-COUNT
033800
033900*    ALL FILES ARE ALREADY CLOSED BY THIS POINT - 300- CLOSES THE
034000*    TRANSACTION, RESULT AND OUTPUT MASTER FILES BEFORE RETURNING
034100*    HERE.
034200     STOP RUN.
034300
034400*    LOADS THE CATEGORY AND USER MASTERS - NEEDED HERE ONLY FOR
034500*    OWNERSHIP/TITLE LOOKUP, NOT FOR MAINTENANCE.
034600*    LOADS THE CATEGORY MASTER (110-) AND USER MASTER (120-) FULLY
034700*    BEFORE ANY TRANSACTION IS APPLIED.
034800 100-BEGIN-LOAD-REFERENCE-TABLES.
034900     ACCEPT WS-TODAY-DATE-NUM FROM DATE YYYYMMDD
035000
035100     OPEN INPUT CATEGORY-MASTER-IN
035200     IF FS-CAT-MASTER-IN NOT = "00"
035300         DISPLAY "DISTMAINT - CANNOT OPEN CATEGORY MASTER, STATUS "
035400                 FS-CAT-MASTER-IN
035500         STOP RUN
035600     END-IF
035700
035800     PERFORM 110-BEGIN-READ-CAT-MASTER
035900        THRU 110-END-READ-CAT-MASTER
036000        UNTIL SW-EOF-CAT-MASTER-Y
036100
036200     CLOSE CATEGORY-MASTER-IN
036300
036400     OPEN INPUT USER-MASTER-FILE
036500     PERFORM 120-BEGIN-READ-USER-MASTER
036600        THRU 120-END-READ-USER-MASTER
036700        UNTIL SW-EOF-USER-MASTER-Y
036800     CLOSE USER-MASTER-FILE.
036900 100-END-LOAD-REFERENCE-TABLES.
037000     EXIT.
037100
037200*    ONE CATEGORY ROW PER CALL - ID, TITLE AND OWNER ONLY.
037300 110-BEGIN-READ-CAT-MASTER.
037400     READ CATEGORY-MASTER-IN
037500         AT END
037600             SET SW-EOF-CAT-MASTER-Y TO TRUE
037700         NOT AT END
037800             ADD CTE-01 TO WS-CAT-TABLE-COUNT
037900             SET IDX-CAT TO WS-CAT-TABLE-COUNT
038000             MOVE CAT-ID       TO WS-CAT-ID       (IDX-CAT)
038100             MOVE CAT-TITLE    TO WS-CAT-TITLE    (IDX-CAT)
038200             MOVE CAT-OWNER-ID TO WS-CAT-OWNER-ID (IDX-CAT)
038300     END-READ.
038400 110-END-READ-CAT-MASTER.
038500     EXIT.
038600
038700*    DRIVEN FROM 100- IMMEDIATELY AFTER THE CATEGORY MASTER LOAD.
038800 120-BEGIN-READ-USER-MASTER.
038900     READ USER-MASTER-FILE
039000         AT END
039100             SET SW-EOF-USER-MASTER-Y TO TRUE
039200         NOT AT END
039300             ADD CTE-01 TO WS-USER-TABLE-COUNT
039400             SET IDX-USER TO WS-USER-TABLE-COUNT
039500             MOVE USER-ID   TO WS-USER-ID   (IDX-USER)
039600             MOVE USER-ROLE TO WS-USER-ROLE (IDX-USER)
039700     END-READ.
039800 120-END-READ-USER-MASTER.
039900     EXIT.
040000
040100*    LOADS THE ENTIRE EXPECTED DISTRIBUTION MASTER INTO WS-DIST-
040200*    TABLE-ENTRIES BEFORE ANY TRANSACTION IS APPLIED.
040300 130-BEGIN-LOAD-DIST-MASTER.
040400     OPEN INPUT DIST-MASTER-IN
040500     IF FS-DIST-MASTER-IN NOT = "00"
040600         DISPLAY "DISTMAINT - CANNOT OPEN DIST MASTER, STATUS "
040700                 FS-DIST-MASTER-IN
040800         STOP RUN
040900     END-IF
041000
041100     PERFORM 140-BEGIN-READ-DIST-MASTER
041200        THRU 140-END-READ-DIST-MASTER
041300        UNTIL SW-EOF-DIST-MASTER-Y
041400
041500     CLOSE DIST-MASTER-IN.
041600 130-END-LOAD-DIST-MASTER.
041700     EXIT.
041800
041900*    LOADS ONE DISTRIBUTION ROW AND TRACKS THE HIGHEST DIST-ID SEEN
042000*    SO FAR SO 211- CAN ASSIGN THE NEXT ONE ON A CREATE.
042100 140-BEGIN-READ-DIST-MASTER.
042200     READ DIST-MASTER-IN
042300         AT END
042400             SET SW-EOF-DIST-MASTER-Y TO TRUE
042500         NOT AT END
042600             ADD CTE-01 TO WS-DIST-TABLE-COUNT
042700             SET IDX-DIST TO WS-DIST-TABLE-COUNT
042800             MOVE DIST-ID           TO WS-DIST-ID          (IDX-DIST)
042900             MOVE DIST-CATEGORY-ID  TO WS-DIST-CATEGORY-ID (IDX-DIST)
043000             MOVE DIST-PERCENT      TO WS-DIST-PERCENT     (IDX-DIST)
043100             MOVE DIST-CREATED-DATE TO
043200                  WS-DIST-CREATED-DATE (IDX-DIST)
043300             MOVE DIST-UPDATED-DATE TO
043400                  WS-DIST-UPDATED-DATE (IDX-DIST)
043500             MOVE DIST-OWNER-ID     TO WS-DIST-OWNER-ID    (IDX-DIST)
043600             IF DIST-ID GREATER WS-HIGH-DIST-ID
043700                 MOVE DIST-ID TO WS-HIGH-DIST-ID
043800             END-IF
043900     END-READ.
044000 140-END-READ-DIST-MASTER.
044100     EXIT.
044200
044300*    THE OPERATION-RESULT FILE IS SHARED WITH CATMAINT FOR THE
044400*    DAY'S RUN - CATMAINT OPENS IT FOR OUTPUT FIRST, DISTMAINT
044500*    EXTENDS THE SAME FILE SO EXPRPT CAN READ ONE COMBINED SET
044600*    OF RESULTS AT END OF DAY.
044700*    OPENS THE INPUT TRANSACTION FILE AND EXTENDS (NOT OUTPUTS) THE
044800*    RESULT FILE - SEE THE NOTE ABOVE ABOUT THE SHARED RESULT FILE.
044900 190-BEGIN-OPEN-TRANSACTION-FILES.
045000     OPEN INPUT MAINT-TRANSACTION-FILE
045100     OPEN EXTEND OPERATION-RESULT-FILE.
045200 190-END-OPEN-TRANSACTION-FILES.
045300     EXIT.
045400
045500*    MAIN TRANSACTION READ LOOP - ONLY DIST-CLASS TRANSACTIONS
045600*    (TXN-ENTITY-EXP-DIST) ARE ACTED ON; CATEGORY-CLASS RECORDS PASS
045700*    THROUGH UNTOUCHED FOR CATMAINT TO HANDLE.
045800 200-BEGIN-PROCESS-TRANSACTIONS.
045900     READ MAINT-TRANSACTION-FILE
046000         AT END
046100             SET SW-EOF-TRANSACTION-Y TO TRUE
046200         NOT AT END
046300             IF TXN-ENTITY-EXP-DIST
046400                 PERFORM 210-BEGIN-APPLY-DISTRIBUTION-TXN
046500                    THRU 210-END-APPLY-DISTRIBUTION-TXN
046600             END-IF
046700     END-READ.
046800 200-END-PROCESS-TRANSACTIONS.
046900     EXIT.
047000
047100*    DISPATCHES ON THE TRANSACTION ACTION CODE AND WRITES ONE
047200*    RESULT RECORD PER TRANSACTION REGARDLESS OF OUTCOME.
047300 210-BEGIN-APPLY-DISTRIBUTION-TXN.
047400*    CLEAR THE RESULT RECORD AND RESET THE AUTHORIZATION FLAG
047500*    BEFORE DISPATCHING ON THE TRANSACTION ACTION CODE BELOW.
047600     MOVE SPACES TO OPERATION-RESULT-RECORD
047700     MOVE 'N'    TO WS-TXN-AUTHORIZED
047800
047900*    ONE OF THE THREE VALIDATE PARAGRAPHS BELOW SETS RES-SUCCESS-
048000*    YES/NO AND RES-MESSAGE BEFORE CONTROL RETURNS HERE TO WRITE
048100*    THE RESULT RECORD.
048200     EVALUATE TRUE
048300         WHEN TXN-ACTION-CREATE
048400             PERFORM 211-VALIDATE-DISTRIBUTION-CREATE
048500                THRU 211-END-VALIDATE-DISTRIBUTION-CREATE
048600         WHEN TXN-ACTION-UPDATE
048700             PERFORM 212-VALIDATE-DISTRIBUTION-UPDATE
048800                THRU 212-END-VALIDATE-DISTRIBUTION-UPDATE
048900         WHEN TXN-ACTION-DELETE
049000             PERFORM 213-VALIDATE-DISTRIBUTION-DELETE
049100                THRU 213-END-VALIDATE-DISTRIBUTION-DELETE
049200     END-EVALUATE
049300
049400     WRITE OPERATION-RESULT-RECORD.
049500 210-END-APPLY-DISTRIBUTION-TXN.
049600     EXIT.
049700
049800*------------------------------------------------------------------
049900*  211-VALIDATE-DISTRIBUTION-CREATE
050000*  BUSINESS RULE (08/09/94, B4479): THE REFERENCED CATEGORY MUST
050100*  EXIST AND MUST BE OWNED BY THE ACTING USER (OR THE USER MUST BE
050200*  ADMIN) BEFORE A DISTRIBUTION ROW IS BUILT AGAINST IT.
050300*------------------------------------------------------------------
050400 211-VALIDATE-DISTRIBUTION-CREATE.
050500     MOVE TXN-CATEGORY-ID TO WS-CAT-LOOKUP-ID
050600     PERFORM 260-BEGIN-FIND-CATEGORY-BY-ID
050700        THRU 260-END-FIND-CATEGORY-BY-ID
050800
050900     IF NOT SW-TXN-FOUND-Y
051000         SET RES-SUCCESS-NO TO TRUE
051100         MOVE TXN-CATEGORY-ID TO WS-DIST-ID-EDIT
051200         MOVE WS-DIST-ID-EDIT TO WS-DIST-ID-DISPLAY
051300*    CATEGORY-NOT-FOUND REJECT MESSAGE.
051400         STRING "Category not found with ID: "
051500                WS-DIST-ID-DISPLAY DELIMITED BY SIZE
051600                INTO RES-MESSAGE
051700         END-STRING
051800         ADD CTE-01 TO WS-REJECTED-COUNT
051900     ELSE
052000         PERFORM 290-BEGIN-CHECK-CATEGORY-OWNERSHIP
052100            THRU 290-END-CHECK-CATEGORY-OWNERSHIP
052200         IF NOT SW-TXN-AUTHORIZED-Y
052300             SET RES-SUCCESS-NO TO TRUE
052400             MOVE "Not authorized to use this category" TO
052500                  RES-MESSAGE
052600             ADD CTE-01 TO WS-REJECTED-COUNT
052700         ELSE
052800*    AUTHORIZED PATH - APPEND THE NEW ROW AT THE END OF THE TABLE
052900*    AND ASSIGN IT THE NEXT AVAILABLE DISTRIBUTION ID.
053000             ADD CTE-01 TO WS-DIST-TABLE-COUNT
053100             SET IDX-DIST TO WS-DIST-TABLE-COUNT
053200             ADD CTE-01 TO WS-HIGH-DIST-ID
053300             MOVE WS-HIGH-DIST-ID    TO WS-DIST-ID         (IDX-DIST)
053400             MOVE TXN-CATEGORY-ID    TO
053500                  WS-DIST-CATEGORY-ID (IDX-DIST)
053600             MOVE TXN-PERCENT        TO WS-DIST-PERCENT    (IDX-DIST)
053700             MOVE WS-TODAY-DATE-NUM  TO
053800                  WS-DIST-CREATED-DATE (IDX-DIST)
053900             MOVE WS-TODAY-DATE-NUM  TO
054000                  WS-DIST-UPDATED-DATE (IDX-DIST)
054100             MOVE TXN-USER-ID        TO WS-DIST-OWNER-ID   (IDX-DIST)
054200             MOVE TXN-USER-ID        TO WS-REMEMBER-OWNER-ID
054300             PERFORM 295-BEGIN-REMEMBER-OWNER
054400                THRU 295-END-REMEMBER-OWNER
054500             SET RES-SUCCESS-YES TO TRUE
054600             MOVE "Expected category distribution created success
054700-                 "fully" TO RES-MESSAGE
054800             ADD CTE-01 TO WS-CREATED-COUNT
054900         END-IF
055000     END-IF.
055100 211-END-VALIDATE-DISTRIBUTION-CREATE.
055200     EXIT.
055300
055400*------------------------------------------------------------------
055500*  212-VALIDATE-DISTRIBUTION-UPDATE
055600*  BUSINESS RULE (11/03/94, B4502): ONLY THE OWNER OF THE
055700*  DISTRIBUTION ROW, OR AN ADMIN, MAY CHANGE ITS PERCENTAGE.  THE
055800*  ORIGINAL VERSION OF THIS PROGRAM LET ANY USER UPDATE ANY
055900*  DISTRIBUTION ROW.
056000*------------------------------------------------------------------
056100 212-VALIDATE-DISTRIBUTION-UPDATE.
056200     PERFORM 280-BEGIN-FIND-DIST-BY-ID
056300        THRU 280-END-FIND-DIST-BY-ID
056400
056500     IF NOT SW-TXN-FOUND-Y
056600         SET RES-SUCCESS-NO TO TRUE
056700         MOVE TXN-TARGET-ID TO WS-DIST-ID-EDIT
056800         MOVE WS-DIST-ID-EDIT TO WS-DIST-ID-DISPLAY
056900*    DISTRIBUTION-NOT-FOUND REJECT MESSAGE.
057000         STRING "Expected category distribution not found with I
057100-                "D: " WS-DIST-ID-DISPLAY DELIMITED BY SIZE
057200                INTO RES-MESSAGE
057300         END-STRING
057400         ADD CTE-01 TO WS-REJECTED-COUNT
057500     ELSE
057600         PERFORM 293-BEGIN-CHECK-DIST-OWNERSHIP
057700            THRU 293-END-CHECK-DIST-OWNERSHIP
057800         IF NOT SW-TXN-AUTHORIZED-Y
057900             SET RES-SUCCESS-NO TO TRUE
058000             MOVE "Not authorized to modify this distribution" TO
058100                  RES-MESSAGE
058200             ADD CTE-01 TO WS-REJECTED-COUNT
058300         ELSE
058400*    AUTHORIZED PATH - OVERLAY THE PERCENTAGE IN PLACE AND RESTAMP
058500*    THE UPDATED-DATE; CREATED-DATE AND OWNER-ID ARE LEFT ALONE.
058600             MOVE TXN-PERCENT       TO
058700                  WS-DIST-PERCENT(WS-FOUND-INDEX)
058800             MOVE WS-TODAY-DATE-NUM TO
058900                  WS-DIST-UPDATED-DATE(WS-FOUND-INDEX)
059000             MOVE WS-DIST-OWNER-ID(WS-FOUND-INDEX) TO
059100                  WS-REMEMBER-OWNER-ID
059200             PERFORM 295-BEGIN-REMEMBER-OWNER
059300                THRU 295-END-REMEMBER-OWNER
059400             SET RES-SUCCESS-YES TO TRUE
059500             MOVE "Expected category distribution updated success
059600-                 "fully" TO RES-MESSAGE
059700             ADD CTE-01 TO WS-UPDATED-COUNT
059800         END-IF
059900     END-IF.
060000 212-END-VALIDATE-DISTRIBUTION-UPDATE.
060100     EXIT.
060200
060300*    SAME OWNER-OR-ADMIN CHECK AS 212- ABOVE, THEN CLOSES THE GAP
060400*    LEFT IN THE TABLE BY THE DELETED ROW.
060500 213-VALIDATE-DISTRIBUTION-DELETE.
060600     PERFORM 280-BEGIN-FIND-DIST-BY-ID
060700        THRU 280-END-FIND-DIST-BY-ID
060800
060900     IF NOT SW-TXN-FOUND-Y
061000         SET RES-SUCCESS-NO TO TRUE
061100         MOVE TXN-TARGET-ID TO WS-DIST-ID-EDIT
061200         MOVE WS-DIST-ID-EDIT TO WS-DIST-ID-DISPLAY
061300*    SAME NOT-FOUND MESSAGE BUILD AS 212- ABOVE.
061400         STRING "Expected category distribution not found with I
061500-                "D: " WS-DIST-ID-DISPLAY DELIMITED BY SIZE
061600                INTO RES-MESSAGE
061700         END-STRING
061800         ADD CTE-01 TO WS-REJECTED-COUNT
061900     ELSE
062000         PERFORM 293-BEGIN-CHECK-DIST-OWNERSHIP
062100            THRU 293-END-CHECK-DIST-OWNERSHIP
062200         IF NOT SW-TXN-AUTHORIZED-Y
062300             SET RES-SUCCESS-NO TO TRUE
062400             MOVE "Not authorized to delete this distribution" TO
062500                  RES-MESSAGE
062600             ADD CTE-01 TO WS-REJECTED-COUNT
062700         ELSE
062800*    AUTHORIZED PATH - CLOSE THE GAP LEFT BY THE DELETED ROW, THEN
062900*    SHRINK THE ACTIVE TABLE COUNT BY ONE.
063000             MOVE WS-DIST-OWNER-ID(WS-FOUND-INDEX) TO
063100                  WS-REMEMBER-OWNER-ID
063200             PERFORM 295-BEGIN-REMEMBER-OWNER
063300                THRU 295-END-REMEMBER-OWNER
063400             PERFORM 297-BEGIN-DISPLACE-DIST-ROW
063500                THRU 297-END-DISPLACE-DIST-ROW
063600                VARYING WS-DISPLACE-INDEX FROM WS-FOUND-INDEX
063700                        BY CTE-01
063800                  UNTIL WS-DISPLACE-INDEX NOT LESS WS-DIST-TABLE-COUNT
063900             SUBTRACT CTE-01 FROM WS-DIST-TABLE-COUNT
064000             SET RES-SUCCESS-YES TO TRUE
064100             MOVE "Expected category distribution deleted success
064200-                 "fully" TO RES-MESSAGE
064300             ADD CTE-01 TO WS-DELETED-COUNT
064400         END-IF
064500     END-IF.
064600 213-END-VALIDATE-DISTRIBUTION-DELETE.
064700     EXIT.
064800
064900*    SHIFT-UP LOOP - COPIES ROW (WS-DISPLACE-INDEX + 1) DOWN INTO
065000*    ROW WS-DISPLACE-INDEX, WORKING FROM THE DELETED ROW TOWARD
065100*    THE END OF THE TABLE ONE ROW AT A TIME.
065200 297-BEGIN-DISPLACE-DIST-ROW.
065300     SET IDX-DIST TO WS-DISPLACE-INDEX
065400     ADD CTE-01 TO IDX-DIST
065500     MOVE WS-DIST-ID(IDX-DIST)           TO
065600          WS-DIST-ID(WS-DISPLACE-INDEX)
065700     MOVE WS-DIST-CATEGORY-ID(IDX-DIST)  TO
065800          WS-DIST-CATEGORY-ID(WS-DISPLACE-INDEX)
065900     MOVE WS-DIST-PERCENT(IDX-DIST)      TO
066000          WS-DIST-PERCENT(WS-DISPLACE-INDEX)
066100     MOVE WS-DIST-CREATED-DATE(IDX-DIST) TO
066200          WS-DIST-CREATED-DATE(WS-DISPLACE-INDEX)
066300     MOVE WS-DIST-UPDATED-DATE(IDX-DIST) TO
066400          WS-DIST-UPDATED-DATE(WS-DISPLACE-INDEX)
066500     MOVE WS-DIST-OWNER-ID(IDX-DIST)     TO
066600          WS-DIST-OWNER-ID(WS-DISPLACE-INDEX).
066700 297-END-DISPLACE-DIST-ROW.
066800     EXIT.
066900
067000*    LINEAR SEARCH OF THE IN-MEMORY CATEGORY TABLE - VOLUME PER
067100*    OWNER IS SMALL SO NO INDEXED LOOKUP IS WARRANTED.
067200 260-BEGIN-FIND-CATEGORY-BY-ID.
067300     MOVE 'N' TO WS-TXN-FOUND
067400     MOVE ZEROES TO WS-CAT-FOUND-INDEX
067500     PERFORM 261-BEGIN-TEST-CAT-LOOKUP-ID
067600        THRU 261-END-TEST-CAT-LOOKUP-ID
067700        VARYING IDX-CAT FROM CTE-01 BY CTE-01
067800          UNTIL IDX-CAT GREATER WS-CAT-TABLE-COUNT
067900             OR SW-TXN-FOUND-Y.
068000 260-END-FIND-CATEGORY-BY-ID.
068100     EXIT.
068200
068300*    SINGLE-ROW COMPARE DRIVEN FROM 260- ABOVE.
068400 261-BEGIN-TEST-CAT-LOOKUP-ID.
068500     IF WS-CAT-ID (IDX-CAT) = WS-CAT-LOOKUP-ID
068600         MOVE 'Y' TO WS-TXN-FOUND
068700         SET WS-CAT-FOUND-INDEX TO IDX-CAT
068800     END-IF.
068900 261-END-TEST-CAT-LOOKUP-ID.
069000     EXIT.
069100
069200*    SAME LINEAR-SEARCH PATTERN AS 260- ABOVE, OVER THE
069300*    DISTRIBUTION TABLE INSTEAD OF THE CATEGORY TABLE.
069400 280-BEGIN-FIND-DIST-BY-ID.
069500     MOVE 'N' TO WS-TXN-FOUND
069600     MOVE ZEROES TO WS-FOUND-INDEX
069700     PERFORM 281-BEGIN-TEST-DIST-ID
069800        THRU 281-END-TEST-DIST-ID
069900        VARYING IDX-DIST FROM CTE-01 BY CTE-01
070000          UNTIL IDX-DIST GREATER WS-DIST-TABLE-COUNT
070100             OR SW-TXN-FOUND-Y.
070200 280-END-FIND-DIST-BY-ID.
070300     EXIT.
070400
070500*    SINGLE-ROW COMPARE DRIVEN FROM 280- ABOVE.
070600 281-BEGIN-TEST-DIST-ID.
070700     IF WS-DIST-ID (IDX-DIST) = TXN-TARGET-ID
070800         MOVE 'Y' TO WS-TXN-FOUND
070900         SET WS-FOUND-INDEX TO IDX-DIST
071000     END-IF.
071100 281-END-TEST-DIST-ID.
071200     EXIT.
071300
071400*    OWNER MATCH IS TRIED FIRST; ONLY IF IT FAILS DO WE FALL BACK
071500*    TO THE MORE EXPENSIVE ADMIN-ROLE TABLE SEARCH IN 291-.
071600 290-BEGIN-CHECK-CATEGORY-OWNERSHIP.
071700     MOVE 'N' TO WS-TXN-AUTHORIZED
071800     IF WS-CAT-OWNER-ID (WS-CAT-FOUND-INDEX) = TXN-USER-ID
071900         MOVE 'Y' TO WS-TXN-AUTHORIZED
072000     ELSE
072100         PERFORM 291-BEGIN-CHECK-ADMIN-ROLE
072200            THRU 291-END-CHECK-ADMIN-ROLE
072300     END-IF.
072400 290-END-CHECK-CATEGORY-OWNERSHIP.
072500     EXIT.
072600
072700*    SAME OWNER-FIRST, ADMIN-FALLBACK PATTERN AS 290- ABOVE, TESTED
072800*    AGAINST THE DISTRIBUTION ROW'S OWNER INSTEAD OF THE
072900*    CATEGORY'S.
073000 293-BEGIN-CHECK-DIST-OWNERSHIP.
073100     MOVE 'N' TO WS-TXN-AUTHORIZED
073200     IF WS-DIST-OWNER-ID (WS-FOUND-INDEX) = TXN-USER-ID
073300         MOVE 'Y' TO WS-TXN-AUTHORIZED
073400     ELSE
073500         PERFORM 291-BEGIN-CHECK-ADMIN-ROLE
073600            THRU 291-END-CHECK-ADMIN-ROLE
073700     END-IF.
073800 293-END-CHECK-DIST-OWNERSHIP.
073900     EXIT.
074000
074100*    LINEAR SEARCH OF THE USER TABLE FOR THE ACTING USER'S ROLE -
074200*    SHARED BY BOTH 290- AND 293- ABOVE.
074300 291-BEGIN-CHECK-ADMIN-ROLE.
074400     MOVE 'N' TO WS-TXN-FOUND
074500     PERFORM 292-BEGIN-TEST-USER-ADMIN
074600        THRU 292-END-TEST-USER-ADMIN
074700        VARYING IDX-USER FROM CTE-01 BY CTE-01
074800          UNTIL IDX-USER GREATER WS-USER-TABLE-COUNT
074900             OR SW-TXN-FOUND-Y.
075000 291-END-CHECK-ADMIN-ROLE.
075100     EXIT.
075200
075300*    SINGLE-ROW COMPARE DRIVEN FROM 291- ABOVE.
075400 292-BEGIN-TEST-USER-ADMIN.
075500     IF WS-USER-ID (IDX-USER) = TXN-USER-ID
075600         MOVE 'Y' TO WS-TXN-FOUND
075700         IF WS-USER-ROLE (IDX-USER) = "ADMIN"
075800             MOVE 'Y' TO WS-TXN-AUTHORIZED
075900         END-IF
076000     END-IF.
076100 292-END-TEST-USER-ADMIN.
076200     EXIT.
076300
076400*    RECORDS THE OWNER OF EVERY SUCCESSFULLY APPLIED TRANSACTION,
076500*    ONCE PER OWNER, SO 400- CAN LIST EACH TOUCHED OWNER'S
076600*    DISTRIBUTIONS AT END OF JOB.
076700 295-BEGIN-REMEMBER-OWNER.
076800     MOVE 'N' TO WS-TXN-FOUND
076900     PERFORM 296-BEGIN-TEST-OWNER-TOUCHED
077000        THRU 296-END-TEST-OWNER-TOUCHED
077100        VARYING IDX-OWNER FROM CTE-01 BY CTE-01
077200          UNTIL IDX-OWNER GREATER WS-TOUCHED-OWNER-COUNT
077300             OR SW-TXN-FOUND-Y
077400     IF NOT SW-TXN-FOUND-Y
077500         ADD CTE-01 TO WS-TOUCHED-OWNER-COUNT
077600         SET IDX-OWNER TO WS-TOUCHED-OWNER-COUNT
077700         MOVE WS-REMEMBER-OWNER-ID TO WS-TOUCHED-OWNER-ID (IDX-OWNER)
077800     END-IF.
077900 295-END-REMEMBER-OWNER.
078000     EXIT.
078100
078200*    HAS THIS OWNER ALREADY BEEN RECORDED?  DRIVEN FROM 295- ABOVE.
078300 296-BEGIN-TEST-OWNER-TOUCHED.
078400     IF WS-TOUCHED-OWNER-ID (IDX-OWNER) = WS-REMEMBER-OWNER-ID
078500         MOVE 'Y' TO WS-TXN-FOUND
078600     END-IF.
078700 296-END-TEST-OWNER-TOUCHED.
078800     EXIT.
078900
079000*    SORTS THE IN-MEMORY TABLE BACK INTO ID SEQUENCE (CREATES AND
079100*    DELETES CAN LEAVE IT OUT OF ORDER) THEN WRITES EVERY ROW OUT
079200*    IN ONE PASS.
079300 300-BEGIN-REWRITE-DIST-MASTER.
079400     OPEN OUTPUT DIST-MASTER-OUT
079500
079600     PERFORM 310-BEGIN-SORT-MASTER-BY-ID
079700        THRU 310-END-SORT-MASTER-BY-ID
079800
079900     PERFORM 320-BEGIN-WRITE-ONE-DIST
080000        THRU 320-END-WRITE-ONE-DIST
080100        VARYING IDX-DIST FROM CTE-01 BY CTE-01
080200          UNTIL IDX-DIST GREATER WS-DIST-TABLE-COUNT
080300
080400     CLOSE DIST-MASTER-OUT
080500     CLOSE MAINT-TRANSACTION-FILE
080600     CLOSE OPERATION-RESULT-FILE.
080700 300-END-REWRITE-DIST-MASTER.
080800     EXIT.
080900
081000*    STRAIGHT BUBBLE SORT - VOLUME PER USER IS SMALL SO A FAST
081100*    SORT IS NOT WORTH THE COMPLEXITY (SEE CATMAINT 310-).
081200 310-BEGIN-SORT-MASTER-BY-ID.
081300     PERFORM 311-BEGIN-SORT-MASTER-OUTER-STEP
081400        THRU 311-END-SORT-MASTER-OUTER-STEP
081500        VARYING WS-SORT-SLOT-A FROM CTE-01 BY CTE-01
081600          UNTIL WS-SORT-SLOT-A NOT LESS WS-DIST-TABLE-COUNT.
081700 310-END-SORT-MASTER-BY-ID.
081800     EXIT.
081900
082000 311-BEGIN-SORT-MASTER-OUTER-STEP.
082100     PERFORM 312-BEGIN-SORT-MASTER-COMPARE
082200        THRU 312-END-SORT-MASTER-COMPARE
082300        VARYING WS-SORT-SLOT-B FROM CTE-01 BY CTE-01
082400          UNTIL WS-SORT-SLOT-B NOT LESS WS-DIST-TABLE-COUNT.
082500 311-END-SORT-MASTER-OUTER-STEP.
082600     EXIT.
082700
082800 312-BEGIN-SORT-MASTER-COMPARE.
082900*    CLASSIC BUBBLE-SORT GUARD - ONLY COMPARE FORWARD (B AT OR
083000*    AFTER A) SO EACH PAIR IS TESTED EXACTLY ONCE PER OUTER PASS.
083100     IF WS-SORT-SLOT-B LESS WS-SORT-SLOT-A
083200         CONTINUE
083300     ELSE
083400         SET IDX-DIST  TO WS-SORT-SLOT-A
083500         SET IDX-DIST2 TO WS-SORT-SLOT-B
083600         IF WS-DIST-ID (IDX-DIST2) LESS WS-DIST-ID (IDX-DIST)
083700             PERFORM 313-SWAP-MASTER-ENTRIES
083800         END-IF
083900     END-IF.
084000 312-END-SORT-MASTER-COMPARE.
084100     EXIT.
084200
084300*    THREE-PHASE EXCHANGE THROUGH THE WS-SWAP-* WORK AREA -
084400*    SAVE (DIST AT IDX-DIST), OVERWRITE (DIST AT IDX-DIST WITH DIST
084500*    AT IDX-DIST2), RESTORE (DIST AT IDX-DIST2 FROM THE SAVED
084600*    COPY).
084700 313-SWAP-MASTER-ENTRIES.
084800     MOVE WS-DIST-ID(IDX-DIST)           TO WS-SWAP-DIST-ID
084900     MOVE WS-DIST-CATEGORY-ID(IDX-DIST)  TO WS-SWAP-DIST-CATEGORY-ID
085000     MOVE WS-DIST-PERCENT(IDX-DIST)      TO WS-SWAP-DIST-PERCENT
085100     MOVE WS-DIST-CREATED-DATE(IDX-DIST) TO
085200          WS-SWAP-DIST-CREATED-DATE
085300     MOVE WS-DIST-UPDATED-DATE(IDX-DIST) TO
085400          WS-SWAP-DIST-UPDATED-DATE
085500     MOVE WS-DIST-OWNER-ID(IDX-DIST)     TO WS-SWAP-DIST-OWNER-ID
085600
085700     MOVE WS-DIST-ID(IDX-DIST2)          TO WS-DIST-ID(IDX-DIST)
085800     MOVE WS-DIST-CATEGORY-ID(IDX-DIST2) TO
085900          WS-DIST-CATEGORY-ID(IDX-DIST)
086000     MOVE WS-DIST-PERCENT(IDX-DIST2)     TO
086100          WS-DIST-PERCENT(IDX-DIST)
086200     MOVE WS-DIST-CREATED-DATE(IDX-DIST2) TO
086300          WS-DIST-CREATED-DATE(IDX-DIST)
086400     MOVE WS-DIST-UPDATED-DATE(IDX-DIST2) TO
086500          WS-DIST-UPDATED-DATE(IDX-DIST)
086600     MOVE WS-DIST-OWNER-ID(IDX-DIST2)    TO
086700          WS-DIST-OWNER-ID(IDX-DIST)
086800
086900     MOVE WS-SWAP-DIST-ID                TO WS-DIST-ID(IDX-DIST2)
087000     MOVE WS-SWAP-DIST-CATEGORY-ID       TO
087100          WS-DIST-CATEGORY-ID(IDX-DIST2)
087200     MOVE WS-SWAP-DIST-PERCENT           TO
087300          WS-DIST-PERCENT(IDX-DIST2)
087400     MOVE WS-SWAP-DIST-CREATED-DATE      TO
087500          WS-DIST-CREATED-DATE(IDX-DIST2)
087600     MOVE WS-SWAP-DIST-UPDATED-DATE      TO
087700          WS-DIST-UPDATED-DATE(IDX-DIST2)
087800     MOVE WS-SWAP-DIST-OWNER-ID          TO
087900          WS-DIST-OWNER-ID(IDX-DIST2).
088000
088100*    NOTE - NO SEPARATE -END- MARKER; PERFORMED WITHOUT THRU LIKE
088200*    CATMAINT'S 313-SWAP-MASTER-ENTRIES.
088300
088400*    UNLOAD ONE TABLE ROW BACK INTO THE DISTREC 01-LEVEL, FIELD BY
088500*    FIELD, THEN INTO THE OUTPUT FD RECORD FOR THE WRITE BELOW.
088600 320-BEGIN-WRITE-ONE-DIST.
088700     MOVE WS-DIST-ID           (IDX-DIST) TO DIST-ID
088800     MOVE WS-DIST-CATEGORY-ID  (IDX-DIST) TO DIST-CATEGORY-ID
088900     MOVE WS-DIST-PERCENT      (IDX-DIST) TO DIST-PERCENT
089000     MOVE WS-DIST-CREATED-DATE (IDX-DIST) TO DIST-CREATED-DATE
089100     MOVE WS-DIST-UPDATED-DATE (IDX-DIST) TO DIST-UPDATED-DATE
089200     MOVE WS-DIST-OWNER-ID     (IDX-DIST) TO DIST-OWNER-ID
089300     MOVE DIST-MASTER-RECORD TO DIST-MASTER-OUT-RECORD
089400     WRITE DIST-MASTER-OUT-RECORD.
089500 320-END-WRITE-ONE-DIST.
089600     EXIT.
089700
089800*    RETRIEVAL SEMANTICS - SORTED BY ID ASCENDING, RESTRICTED TO
089900*    THE OWNER.  THE TABLE IS ALREADY IN ID SEQUENCE AFTER 310-
090000*    SO NO SEPARATE LISTING SORT IS NEEDED (COMPARE CATMAINT,
090100*    WHOSE LISTING ORDER DIFFERS FROM ITS MASTER-FILE ORDER).
090200*    DRIVEN ONCE PER TOUCHED OWNER FROM 000-MAIN-CONTROL - LISTS
090300*    EVERY DISTRIBUTION ROW BELONGING TO THAT OWNER, SUBJECT TO
090400*    THE OPTIONAL FILTERS APPLIED IN 450- BELOW.
090500 400-BEGIN-LIST-OWNER-DISTRIBUTIONS.
090600     MOVE ZEROES TO WS-LIST-MATCH-COUNT WS-LIST-EMITTED
090700
090800     DISPLAY SPACE
090900     DISPLAY "DISTRIBUTION LISTING FOR OWNER "
091000             WS-TOUCHED-OWNER-ID (IDX-OWNER)
091100
091200     PERFORM 420-BEGIN-LIST-ONE-DIST
091300        THRU 420-END-LIST-ONE-DIST
091400        VARYING IDX-DIST FROM CTE-01 BY CTE-01
091500          UNTIL IDX-DIST GREATER WS-DIST-TABLE-COUNT
091600
091700     DISPLAY "  MATCHING DISTRIBUTIONS: " WS-LIST-MATCH-COUNT.
091800 400-END-LIST-OWNER-DISTRIBUTIONS.
091900     EXIT.
092000
092100*    ONLY ROWS BELONGING TO THE CURRENT TOUCHED OWNER ARE PASSED
092200*    ON TO THE FILTER PARAGRAPH.
092300 420-BEGIN-LIST-ONE-DIST.
092400     IF WS-DIST-OWNER-ID (IDX-DIST) = WS-TOUCHED-OWNER-ID (IDX-OWNER)
092500         PERFORM 450-BEGIN-APPLY-DIST-FILTERS
092600            THRU 450-END-APPLY-DIST-FILTERS
092700     END-IF.
092800 420-END-LIST-ONE-DIST.
092900     EXIT.
093000
093100*    ALL FILTERS ARE OPTIONAL AND COMBINE WITH AND.  A FILTER
093200*    HOLDING ITS DEFAULT (ZERO) IS TREATED AS NOT SET.
093300 450-BEGIN-APPLY-DIST-FILTERS.
093400*    EXACT-ID FILTER - PASSED WHEN THE CALLER WANTS ONE SPECIFIC
093500*    DISTRIBUTION ROW RATHER THAN THE WHOLE OWNER LIST.
093600     IF WS-FILTER-ID NOT = ZEROES
093700             AND WS-FILTER-ID NOT = WS-DIST-ID (IDX-DIST)
093800         GO TO 450-END-APPLY-DIST-FILTERS
093900     END-IF
094000
094100     IF WS-FILTER-CATEGORY-ID NOT = ZEROES
094200             AND WS-FILTER-CATEGORY-ID NOT =
094300                 WS-DIST-CATEGORY-ID (IDX-DIST)
094400         GO TO 450-END-APPLY-DIST-FILTERS
094500     END-IF
094600
094700*    DATE-RANGE FILTER, LOWER BOUND.
094800     IF WS-DIST-CREATED-DATE (IDX-DIST) LESS WS-FILTER-START-DATE
094900         GO TO 450-END-APPLY-DIST-FILTERS
095000     END-IF
095100
095200*    DATE-RANGE FILTER, UPPER BOUND - DEFAULTS TO 99999999 SO AN
095300*    UNSET FILTER NEVER EXCLUDES A ROW.
095400     IF WS-DIST-CREATED-DATE (IDX-DIST) GREATER WS-FILTER-END-DATE
095500         GO TO 450-END-APPLY-DIST-FILTERS
095600     END-IF
095700
095800*    LOOK UP THE CATEGORY TITLE FOR DISPLAY - THE CATEGORY MAY
095900*    HAVE BEEN DELETED SINCE THE DISTRIBUTION WAS CREATED, HANDLED
096000*    BY THE "CATEGORY GONE" BRANCH BELOW.
096100     MOVE WS-DIST-CATEGORY-ID (IDX-DIST) TO WS-CAT-LOOKUP-ID
096200     PERFORM 260-BEGIN-FIND-CATEGORY-BY-ID
096300        THRU 260-END-FIND-CATEGORY-BY-ID
096400
096500*    ROW SURVIVED ALL FOUR FILTERS - COUNT IT TOWARD THE OFFSET
096600*    BEFORE DECIDING WHETHER TO PRINT IT.
096700     ADD CTE-01 TO WS-LIST-MATCH-COUNT
096800     IF WS-LIST-MATCH-COUNT GREATER WS-LIST-OFFSET
096900             AND WS-LIST-EMITTED LESS WS-LIST-LIMIT
097000         ADD CTE-01 TO WS-LIST-EMITTED
097100         IF SW-TXN-FOUND-Y
097200             DISPLAY "  " WS-DIST-ID (IDX-DIST) " "
097300                     WS-CAT-TITLE (WS-CAT-FOUND-INDEX) " "
097400                     WS-DIST-CATEGORY-ID (IDX-DIST) " "
097500                     WS-DIST-PERCENT (IDX-DIST)
097600         ELSE
097700             DISPLAY "  " WS-DIST-ID (IDX-DIST) " (CATEGORY GONE) "
097800                     WS-DIST-CATEGORY-ID (IDX-DIST) " "
097900                     WS-DIST-PERCENT (IDX-DIST)
098000         END-IF
098100     END-IF.
098200 450-END-APPLY-DIST-FILTERS.
098300     EXIT.
098400
098500 END PROGRAM DISTMAINT.
098600
098700

