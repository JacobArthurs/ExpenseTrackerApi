000100*----------------------------------------------------------------
000200* DISTREC.CPY
000300* EXPECTED-CATEGORY-DISTRIBUTION MASTER RECORD - THE PERCENT OF
000400* TOTAL SPENDING A USER EXPECTS A CATEGORY TO CONSUME.  ONE ROW
000500* PER CATEGORY PER USER.  MASTER KEPT IN ASCENDING DIST-ID SEQ.
000600*
000700* 07/18/94  RJT  ORIGINAL LAYOUT FOR DISTMAINT/CATSEED.       B4471
000800* 04/02/04  DWK  DROPPED THE TRAILING FILLER BYTE - THIS RECORD B6519
000900*                IS THE EXTERNAL 46-BYTE INTERFACE TO THE
001000*                DISTRIBUTION MASTER FILE AND THE SIX FIELDS
001100*                BELOW ALREADY FILL IT EXACTLY.  A PAD BYTE HERE
001200*                RAN THE MASTER ONE BYTE LONG AND MISALIGNED THE
001300*                FILE ON THE NEXT DISTMAINT/CATSEED/EXPRPT READ.
001400*----------------------------------------------------------------
001500 01  DIST-MASTER-RECORD.
001600     05  DIST-ID                     PIC 9(09).
001700     05  DIST-CATEGORY-ID            PIC 9(09).
001800     05  DIST-PERCENT                PIC 9(03).
001900     05  DIST-CREATED-DATE           PIC 9(08).
002000     05  DIST-UPDATED-DATE           PIC 9(08).
002100     05  DIST-OWNER-ID               PIC 9(09).
